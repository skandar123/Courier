000100       PROCESS DYNAM OUTDD(DISPLAYS)                                      
000110*****************************************************************         
000120* THESE ROUTINES ARE MAINTAINED BY THE DISPATCH SYSTEMS GROUP,  *         
000130* CONTINENTAL COURIER CO.  NO WARRANTY, EITHER EXPRESSED OR     *         
000140* IMPLIED, IS MADE FOR THEM.                                    *         
000150*****************************************************************         
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID. DLVCOST.                                                     
000180 AUTHOR. R T HUTCHENS.                                                    
000190 INSTALLATION. CONTINENTAL COURIER CO - DISPATCH SYSTEMS.                 
000200 DATE-WRITTEN. 03/12/86.                                                  
000210 DATE-COMPILED.                                                           
000220 SECURITY. COMPANY CONFIDENTIAL - DISPATCH OPERATIONS ONLY.               
000230*-----------------------------------------------------------------        
000240* DLVCOST PRICES ONE PACKAGE - BASE COST, VOLUME DISCOUNT IF ANY,         
000250* AND THE FINAL NET COST.  CALLED FROM DLVDRIVE ONCE PER PACKAGE          
000260* ON EVERY RUN REGARDLESS OF MODE - EVEN A COST-ONLY RUN NEEDS            
000270* THE FINAL COST FOR THE COST REPORT.                                     
000280*-----------------------------------------------------------------        
000290* CHANGE LOG                                                              
000300* DATE      WHO  TICKET    DESCRIPTION                                    
000310* --------  ---  --------  ------------------------------------           
000320* 03/12/86  RTH  DSP-0041  ORIGINAL - BASE COST, NO DISCOUNTS.            
000330* 03/19/86  RTH  DSP-0045  ADDED OFR001 DISCOUNT (SMALL PARCEL).          
000340* 03/26/86  RTH  DSP-0046  ADDED OFR002 AND OFR003 DISCOUNTS.             
000350* 08/02/86  DWP  DSP-0052  OFFER CODE NOW CHECKED CASE BLIND.             
000360* 09/05/88  RTH  DSP-0077  CALLED FROM DLVDRIVE ONCE PER PACKAGE.         
000370* 04/19/91  LKM  DSP-0141  DISTANCE AND WEIGHT BOUNDS CONFIRMED           
000380* 04/19/91  LKM  DSP-0141  INCLUSIVE ON BOTH ENDS PER OFFER SHEET.        
000390* 10/06/98  JAO  DSP-0266  Y2K - NO DATE FIELDS IN THIS PROGRAM,          
000400* 10/06/98  JAO  DSP-0266  REVIEWED AND SIGNED OFF, NO CHANGE.            
000410* 05/20/02  JAO  DSP-0298  DISCOUNT ROUNDING CONFIRMED HALF-UP            
000420* 05/20/02  JAO  DSP-0298  PER FINANCE AUDIT REQUEST 02-114.              
000430* 06/11/13  WDR  DSP-0420  DISCOUNT ROUNDING REWRITTEN HALF-UP OFF        
000440* 06/11/13  WDR  DSP-0420  THE CENTS BREAKOUT INSTEAD OF COMPUTE          
000450* 06/11/13  WDR  DSP-0420  ROUNDED - SAME RESULT, AUDITABLE STEPS.        
000460* 06/11/13  WDR  DSP-0420  ADDED UPSI-0 TRACE SWITCH TO GATE THE          
000470* 06/11/13  WDR  DSP-0420  HIGH-VALUE PACKAGE DISPLAY BELOW.              
000480*-----------------------------------------------------------------        
000490 ENVIRONMENT DIVISION.                                                    
000500 CONFIGURATION SECTION.                                                   
000510 SOURCE-COMPUTER. IBM-370.                                                
000520 OBJECT-COMPUTER. IBM-370.                                                
000530*-----------------------------------------------------------------        
000540* UPSI-0 IS THE STANDARD DISPATCH-SYSTEMS TRACE SWITCH - SET ON           
000550* FROM THE JCL UPSI PARM WHEN A RUN NEEDS THE DIAGNOSTIC DISPLAYS         
000560* THAT WOULD OTHERWISE CLUTTER THE JOB LOG ON A CLEAN RUN.                
000570*-----------------------------------------------------------------        
000580 SPECIAL-NAMES.                                                           
000590     UPSI-0 ON STATUS IS DLV-TRACE-SW-ON                                  
000600            OFF STATUS IS DLV-TRACE-SW-OFF.                               
000610 DATA DIVISION.                                                           
000620 WORKING-STORAGE SECTION.                                                 
000630*-----------------------------------------------------------------        
000640* OFFER CODE WORKED ON IN UPPER CASE ONLY - SEE 0100.  FIRST6 IS          
000650* THE PART OF THE CODE THE EVALUATE IN 0200 ACTUALLY TESTS; THE           
000660* REMAINING FOUR BYTES ARE RESERVED FOR A LONGER OFFER SCHEME             
000670* THAT HAS NEVER BEEN NEEDED SINCE THE OFFER SHEET WAS SET UP.            
000680*-----------------------------------------------------------------        
000690 01  WS-WORK-AREA.                                                        
000700     05  WS-OFFER-UPPER              PIC X(10).                           
000710     05  WS-OFFER-RE REDEFINES WS-OFFER-UPPER.                            
000720         10  WS-OFFER-FIRST6         PIC X(06).                           
000730         10  FILLER                  PIC X(04).                           
000740*        DISCOUNT PERCENT - .100, .070 OR .050 PER OFFER SHEET.           
000750     05  WS-DISCOUNT-PCT             PIC V999.                            
000760*        RAW (UNROUNDED) DISCOUNT AMOUNT BEFORE HALF-UP ROUNDING.         
000770     05  WS-DISCOUNT-RAW             PIC 9(9)V99.                         
000780     05  WS-DISCOUNT-RAW-RE REDEFINES WS-DISCOUNT-RAW.                    
000790         10  WS-DISC-RAW-WHOLE       PIC 9(09).                           
000800         10  WS-DISC-RAW-CENTS       PIC 9(02).                           
000810*        BREAKOUT OF THE TOTAL COST USED ONLY TO SPOT-CHECK               
000820*        HIGH-VALUE PACKAGES WHEN THE TRACE SWITCH IS ON.                 
000830     05  WS-COST-BREAKOUT            PIC 9(9).                            
000840     05  WS-COST-BREAKOUT-RE REDEFINES WS-COST-BREAKOUT.                  
000850         10  WS-COST-MILLIONS        PIC 9(03).                           
000860         10  WS-COST-UNITS           PIC 9(06).                           
000870     05  FILLER                      PIC X(10).                           
000880*    ELIGIBILITY SWITCH SET BY WHICHEVER OFFER (IF ANY) MATCHED.          
000890 77  WS-ELIGIBLE-SW                  PIC X(01) VALUE 'N'.                 
000900     88  OFFER-IS-ELIGIBLE                VALUE 'Y'.                      
000910*-----------------------------------------------------------------        
000920* PARAMETER BLOCK SHARED WITH DLVDRIVE - INPUT FIELDS (BASE COST,         
000930* WEIGHT, DISTANCE, OFFER CODE) ARE SET BY THE CALLER BEFORE THE          
000940* CALL; OUTPUT FIELDS (TOTAL COST, DISCOUNT, FINAL COST) ARE SET          
000950* HERE AND READ BACK BY THE CALLER AFTER GOBACK.                          
000960*-----------------------------------------------------------------        
000970 LINKAGE SECTION.                                                         
000980 01  DLVCOST-PARMS.                                                       
000990*        BASE COST FROM RUN-PARMS, SAME FOR EVERY PACKAGE, RUN.           
001000     05  DCP-BASE-COST                PIC 9(7).                           
001010*        WEIGHT IN POUNDS AND DISTANCE IN MILES, BOTH WHOLE - NO          
001020*        FRACTIONAL WEIGHT OR DISTANCE IS EVER RECEIVED FROM THE          
001030*        PACKAGE-FILE LAYOUT.                                             
001040     05  DCP-WEIGHT                   PIC 9(5).                           
001050     05  DCP-DISTANCE                 PIC 9(5).                           
001060*        UP TO 10 BYTES - ONLY THE FIRST SIX ARE EVER TESTED.             
001070     05  DCP-OFFER-CODE               PIC X(10).                          
001080*        SET BY 0100, READ BY 0200 AND 0300 - NEVER SET TWICE.            
001090     05  DCP-TOTAL-COST               PIC 9(9).                           
001100*        SET BY 0200, ZERO WHEN NO OFFER MATCHED.                         
001110     05  DCP-DISCOUNT                 PIC 9(9).                           
001120*        SET BY 0300 - THE FIGURE THE COST REPORT ACTUALLY PRINTS.        
001130     05  DCP-FINAL-COST               PIC 9(9).                           
001140     05  FILLER                      PIC X(10).                           
001150*-----------------------------------------------------------------        
001160* MAIN LINE - THREE STEPS, STRICT ORDER.  TOTAL COST MUST EXIST           
001170* BEFORE THE DISCOUNT CAN BE COMPUTED AGAINST IT, AND THE FINAL           
001180* COST NEEDS BOTH OF THE FIRST TWO RESULTS.                               
001190*-----------------------------------------------------------------        
001200 PROCEDURE DIVISION USING DLVCOST-PARMS.                                  
001210 0000-MAIN-LINE.                                                          
001220     PERFORM 0100-CALC-TOTAL-COST THRU 0100-EXIT.                         
001230     PERFORM 0200-CALC-DISCOUNT THRU 0200-EXIT.                           
001240     PERFORM 0300-CALC-FINAL-COST THRU 0300-EXIT.                         
001250     GOBACK.                                                              
001260*-----------------------------------------------------------------        
001270* TOTAL COST AND DISCOUNT LOOKUP FOR ONE PACKAGE - LEG ONE.               
001280* TOTAL COST = BASE COST + (WEIGHT * 10) + (DISTANCE * 5).                
001290* OFFER CODE IS FOLDED TO UPPER CASE FIRST SO A LOWER-CASE OR             
001300* MIXED-CASE CODE ON THE INPUT LINE STILL MATCHES THE EVALUATE            
001310* IN 0200 BELOW - PER DSP-0052.                                           
001320*-----------------------------------------------------------------        
001330 0100-CALC-TOTAL-COST.                                                    
001340     MOVE DCP-OFFER-CODE TO WS-OFFER-UPPER.                               
001350     INSPECT WS-OFFER-UPPER                                               
001360         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
001370                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
001380     COMPUTE DCP-TOTAL-COST =                                             
001390         DCP-BASE-COST + (DCP-WEIGHT * 10) + (DCP-DISTANCE * 5).          
001400     MOVE DCP-TOTAL-COST TO WS-COST-BREAKOUT.                             
001410*        NOT A BUSINESS RULE - JUST A SANITY CHECK FOR WHOEVER IS         
001420*        WATCHING THE JOB LOG WITH THE TRACE SWITCH ON.                   
001430     IF DLV-TRACE-SW-ON AND WS-COST-MILLIONS > 0                          
001440         DISPLAY 'DLVCOST: HIGH-VALUE PACKAGE, TOTAL COST IS '            
001450             WS-COST-MILLIONS 'MM ' WS-COST-UNITS                         
001460     END-IF.                                                              
001470 0100-EXIT.                                                               
001480     EXIT.                                                                
001490*-----------------------------------------------------------------        
001500* TOTAL COST AND DISCOUNT LOOKUP FOR ONE PACKAGE - LEG TWO.               
001510* OFR001, OFR002, OFR003, ELSE NO DISCOUNT AT ALL.                        
001520* EACH OFFER'S DISTANCE/WEIGHT WINDOW IS INCLUSIVE ON BOTH ENDS -         
001530* CONFIRMED AGAINST THE OFFER SHEET UNDER DSP-0141.  A PACKAGE            
001540* CAN ONLY EVER MATCH ONE OFFER - THE EVALUATE STOPS AT THE FIRST         
001550* WHEN THAT FITS, SO THERE IS NO NEED TO RANK THE OFFERS.                 
001560*-----------------------------------------------------------------        
001570 0200-CALC-DISCOUNT.                                                      
001580     MOVE 'N' TO WS-ELIGIBLE-SW.                                          
001590     MOVE ZERO TO WS-DISCOUNT-PCT.                                        
001600     EVALUATE WS-OFFER-FIRST6                                             
001610*            SMALL-PARCEL OFFER - UNDER 200 MILES, 70-200 LBS.            
001620         WHEN 'OFR001'                                                    
001630             IF DCP-DISTANCE < 200                                        
001640                 AND DCP-WEIGHT >= 70 AND DCP-WEIGHT <= 200               
001650                 MOVE .100 TO WS-DISCOUNT-PCT                             
001660                 SET OFFER-IS-ELIGIBLE TO TRUE                            
001670             END-IF                                                       
001680*            MID-RANGE OFFER - 50-150 MILES, 100-250 LBS.                 
001690         WHEN 'OFR002'                                                    
001700             IF DCP-DISTANCE >= 50 AND DCP-DISTANCE <= 150                
001710                 AND DCP-WEIGHT >= 100 AND DCP-WEIGHT <= 250              
001720                 MOVE .070 TO WS-DISCOUNT-PCT                             
001730                 SET OFFER-IS-ELIGIBLE TO TRUE                            
001740             END-IF                                                       
001750*            LONG-HAUL LIGHT-FREIGHT OFFER - 50-250 MILES,                
001760*            10-150 LBS.                                                  
001770         WHEN 'OFR003'                                                    
001780             IF DCP-DISTANCE >= 50 AND DCP-DISTANCE <= 250                
001790                 AND DCP-WEIGHT >= 10 AND DCP-WEIGHT <= 150               
001800                 MOVE .050 TO WS-DISCOUNT-PCT                             
001810                 SET OFFER-IS-ELIGIBLE TO TRUE                            
001820             END-IF                                                       
001830*            UNRECOGNIZED OR BLANK OFFER CODE - NO DISCOUNT.              
001840         WHEN OTHER                                                       
001850             CONTINUE                                                     
001860     END-EVALUATE.                                                        
001870*        HALF-UP ROUNDING OFF THE CENTS BREAKOUT, NOT COMPUTE             
001880*        ROUNDED - SEE DSP-0420 IN THE CHANGE LOG ABOVE FOR WHY.          
001890     IF OFFER-IS-ELIGIBLE                                                 
001900         COMPUTE WS-DISCOUNT-RAW =                                        
001910             DCP-TOTAL-COST * WS-DISCOUNT-PCT                             
001920         IF WS-DISC-RAW-CENTS >= 50                                       
001930             COMPUTE DCP-DISCOUNT = WS-DISC-RAW-WHOLE + 1                 
001940         ELSE                                                             
001950             MOVE WS-DISC-RAW-WHOLE TO DCP-DISCOUNT                       
001960         END-IF                                                           
001970     ELSE                                                                 
001980         MOVE ZERO TO DCP-DISCOUNT                                        
001990     END-IF.                                                              
002000 0200-EXIT.                                                               
002010     EXIT.                                                                
002020*-----------------------------------------------------------------        
002030* FINAL COST = TOTAL COST LESS DISCOUNT.  NOTHING ELSE FEEDS              
002040* THIS FIGURE - IT IS WHAT GOES ON THE COST REPORT AND IS CARRIED         
002050* FORWARD INTO THE TIME REPORT WHEN THE RUN IS MODE 2.                    
002060*-----------------------------------------------------------------        
002070 0300-CALC-FINAL-COST.                                                    
002080*    NO ROUNDING STEP NEEDED HERE - BOTH OPERANDS ARE ALREADY             
002090*    WHOLE DOLLAR AMOUNTS COMING OUT OF 0100 AND 0200.                    
002100     COMPUTE DCP-FINAL-COST = DCP-TOTAL-COST - DCP-DISCOUNT.              
002110 0300-EXIT.                                                               
002120     EXIT.                                                                
