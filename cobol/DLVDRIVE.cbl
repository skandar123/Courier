000100       PROCESS DYNAM OUTDD(DISPLAYS)                                      
000110*****************************************************************         
000120* THESE ROUTINES ARE MAINTAINED BY THE DISPATCH SYSTEMS GROUP,  *         
000130* CONTINENTAL COURIER CO.  NO WARRANTY, EITHER EXPRESSED OR     *         
000140* IMPLIED, IS MADE FOR THEM.  DISPATCH SYSTEMS CANNOT GUARANTEE *         
000150* THAT THE ROUTINES ARE ERROR FREE, OR THAT IF ERRORS ARE       *         
000160* FOUND, THEY WILL BE CORRECTED ON ANY PARTICULAR SCHEDULE.     *         
000170*****************************************************************         
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID. DLVDRIVE.                                                    
000200 AUTHOR. R T HUTCHENS.                                                    
000210 INSTALLATION. CONTINENTAL COURIER CO - DISPATCH SYSTEMS.                 
000220 DATE-WRITTEN. 03/11/86.                                                  
000230 DATE-COMPILED.                                                           
000240 SECURITY. COMPANY CONFIDENTIAL - DISPATCH OPERATIONS ONLY.               
000250*-----------------------------------------------------------------        
000260* CHANGE LOG                                                              
000270* DATE      WHO  TICKET    DESCRIPTION                                    
000280* --------  ---  --------  ------------------------------------           
000290* 03/11/86  RTH  DSP-0041  ORIGINAL - COST-ONLY BATCH (MODE 1).           
000300* 03/18/86  RTH  DSP-0044  ADDED FILE-STATUS CHECKS ON OPEN.              
000310* 08/02/86  DWP  DSP-0052  PACKAGE ID NOW VALIDATED NON-BLANK.            
000320* 09/05/88  RTH  DSP-0077  ADDED MODE 2 - SHIPMENTS, TIME, FLEET.         
000330* 09/05/88  RTH  DSP-0077  DRIVER NOW CALLS DLVSHIP/TIME/VEHC.            
000340* 11/14/88  LKM  DSP-0081  HEADER LINE NOW CARRIES RUN DATE.              
000350* 04/19/91  LKM  DSP-0140  PACKAGE TABLE BOUND RAISED TO 200.             
000360* 02/27/93  CFS  DSP-0199  MAX-WEIGHT, NUM-VEHICLES, SPEED NOW            
000370* 02/27/93  CFS  DSP-0199  VALIDATED BEFORE MODE 2 PROCESSING.            
000380* 07/08/95  CFS  DSP-0231  MINOR CLEANUP OF PARAGRAPH NUMBERING.          
000390* 10/06/98  JAO  DSP-0266  Y2K - RUN DATE NOW CENTURY-SAFE.               
000400* 01/12/99  JAO  DSP-0270  Y2K - VERIFIED WINDOW PANIC TEST RUN.          
000410* 05/20/02  JAO  DSP-0298  DISCOUNT ROUNDING CONFIRMED HALF-UP            
000420* 05/20/02  JAO  DSP-0298  PER FINANCE AUDIT REQUEST 02-114.              
000430* 03/03/07  MQS  DSP-0355  ADDED CLOSE-FILES CLEANUP ON ABEND.            
000440* 09/11/11  MQS  DSP-0402  PAGE BREAK ON TIME REPORT AT 60 LINES.         
000450* 04/02/13  WDR  DSP-0415  DSP-0081/DSP-0266 WERE NEVER WIRED INTO        
000460* 04/02/13  WDR  DSP-0415  THE PRINT LINES - HEADERS CARRIED NO           
000470* 04/02/13  WDR  DSP-0415  DATE AT ALL.  FIXED - BOTH HEADERS NOW         
000480* 04/02/13  WDR  DSP-0415  CARRY A TRUE CCYYMMDD RUN DATE/TIME.           
000490* 06/11/13  WDR  DSP-0420  RUNPARM/PKGIREC WERE COPIED UNDER A            
000500* 06/11/13  WDR  DSP-0420  WRAPPER 01 - DROPPED THE WRAPPER, COPY         
000510* 06/11/13  WDR  DSP-0420  NOW STARTS THE 01 ITSELF.  DROPPED THE         
000520* 06/11/13  WDR  DSP-0420  UNUSED PACKAGE-FILE AT-END STATUS BYTE.        
000530* 06/11/13  WDR  DSP-0420  RUN-PARMS MODE TOKEN NOW VALIDATED             
000540* 06/11/13  WDR  DSP-0420  NUMERIC BEFORE THE MOVE TO RUNP-MODE.          
000550*-----------------------------------------------------------------        
000560 ENVIRONMENT DIVISION.                                                    
000570 CONFIGURATION SECTION.                                                   
000580 SOURCE-COMPUTER. IBM-370.                                                
000590 OBJECT-COMPUTER. IBM-370.                                                
000600 SPECIAL-NAMES.                                                           
000610     C01 IS TOP-OF-FORM                                                   
000620     CLASS DLV-DIGITS IS '0' THRU '9' ' '.                                
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT CONTROL-FILE ASSIGN TO RUNPARM                                
000660        FILE STATUS IS FS-CONTROL.                                        
000670     SELECT PACKAGE-FILE ASSIGN TO PACKIN                                 
000680        FILE STATUS IS FS-PACKGE.                                         
000690     SELECT COST-REPORT  ASSIGN TO COSTRPT                                
000700        FILE STATUS IS FS-COSTRPT.                                        
000710     SELECT TIME-REPORT  ASSIGN TO TIMERPT                                
000720        FILE STATUS IS FS-TIMERPT.                                        
000730 DATA DIVISION.                                                           
000740 FILE SECTION.                                                            
000750 FD  CONTROL-FILE                                                         
000760     RECORDING MODE IS F                                                  
000770     BLOCK CONTAINS 0 RECORDS                                             
000780     RECORD CONTAINS 80 CHARACTERS                                        
000790     LABEL RECORDS ARE STANDARD                                           
000800     DATA RECORD IS CONTROL-LINE.                                         
000810 01  CONTROL-LINE                   PIC X(80).                            
000820 FD  PACKAGE-FILE                                                         
000830     RECORDING MODE IS F                                                  
000840     BLOCK CONTAINS 0 RECORDS                                             
000850     RECORD CONTAINS 80 CHARACTERS                                        
000860     LABEL RECORDS ARE STANDARD                                           
000870     DATA RECORD IS PACKAGE-LINE.                                         
000880 01  PACKAGE-LINE                   PIC X(80).                            
000890 FD  COST-REPORT                                                          
000900     RECORDING MODE IS F                                                  
000910     BLOCK CONTAINS 0 RECORDS                                             
000920     RECORD CONTAINS 80 CHARACTERS                                        
000930     LABEL RECORDS ARE STANDARD                                           
000940     DATA RECORD IS COST-LINE.                                            
000950 01  COST-LINE                      PIC X(80).                            
000960 FD  TIME-REPORT                                                          
000970     RECORDING MODE IS F                                                  
000980     BLOCK CONTAINS 0 RECORDS                                             
000990     RECORD CONTAINS 80 CHARACTERS                                        
001000     LABEL RECORDS ARE STANDARD                                           
001010     DATA RECORD IS TIME-LINE.                                            
001020 01  TIME-LINE                      PIC X(80).                            
001030 WORKING-STORAGE SECTION.                                                 
001040*-----------------------------------------------------------------        
001050* FILE STATUS AND SWITCHES                                                
001060*-----------------------------------------------------------------        
001070 01  WS-FILE-STATUS-GROUP.                                                
001080     05  FS-CONTROL                 PIC X(02).                            
001090         88  FS-CONTROL-OK               VALUE '00'.                      
001100     05  FS-PACKGE                  PIC X(02).                            
001110         88  FS-PACKGE-OK                 VALUE '00'.                     
001120     05  FS-COSTRPT                 PIC X(02).                            
001130         88  FS-COSTRPT-OK                VALUE '00'.                     
001140     05  FS-TIMERPT                 PIC X(02).                            
001150         88  FS-TIMERPT-OK                VALUE '00'.                     
001160     05  FILLER                      PIC X(10).                           
001170 01  WS-SWITCHES.                                                         
001180     05  SW-PACKAGE-EOF              PIC X(01) VALUE 'N'.                 
001190         88  PACKAGE-AT-EOF               VALUE 'Y'.                      
001200     05  SW-RUN-ABEND                PIC X(01) VALUE 'N'.                 
001210         88  RUN-IS-ABENDING              VALUE 'Y'.                      
001220     05  FILLER                      PIC X(10).                           
001230 77  WS-ABEND-RC                     PIC S9(4) COMP VALUE 0.              
001240*-----------------------------------------------------------------        
001250* RUN-DATE / RUN-TIME STAMP FOR REPORT HEADERS                            
001260*-----------------------------------------------------------------        
001270 01  WS-DATE-VARIABLES.                                                   
001280     05  WS-DATE-OF-RUN              PIC 9(08).                           
001290     05  WS-DOR REDEFINES WS-DATE-OF-RUN.                                 
001300         10  WS-DOR-CENTURY          PIC 9(02).                           
001310         10  WS-DOR-YEAR             PIC 9(02).                           
001320         10  WS-DOR-MONTH            PIC 9(02).                           
001330         10  WS-DOR-DAY              PIC 9(02).                           
001340     05  WS-TIME-OF-RUN              PIC 9(08).                           
001350     05  WS-TOR REDEFINES WS-TIME-OF-RUN.                                 
001360         10  WS-TOR-HOUR             PIC 9(02).                           
001370         10  WS-TOR-MINUTE           PIC 9(02).                           
001380         10  FILLER                  PIC 9(04).                           
001390     05  WS-HDR-MMDDCCYY             PIC 9(08).                           
001400     05  WS-HDR-MMDDCCYY-RE REDEFINES WS-HDR-MMDDCCYY.                    
001410         10  WS-HDR-MONTH            PIC 9(02).                           
001420         10  WS-HDR-DAY              PIC 9(02).                           
001430         10  WS-HDR-CCYY.                                                 
001440             15  WS-HDR-CENTURY      PIC 9(02).                           
001450             15  WS-HDR-YEAR         PIC 9(02).                           
001460     05  FILLER                      PIC X(10).                           
001470*-----------------------------------------------------------------        
001480* RUN CONTROL RECORD (COPY RUNPARM)                                       
001490*-----------------------------------------------------------------        
001500     COPY RUNPARM.                                                        
001510*-----------------------------------------------------------------        
001520* CURRENT INPUT/OUTPUT RECORD WORK AREAS                                  
001530*-----------------------------------------------------------------        
001540     COPY PKGIREC.                                                        
001550*-----------------------------------------------------------------        
001560* FULL IN-MEMORY PACKAGE TABLE - THE REAL PACKAGE-RESULT RECORD.          
001570* DLVCOST/DLVTIME/DLVVEHC BUILD INTO IT BY SUBSCRIPT; THE REPORT          
001580* PARAGRAPHS BELOW PRINT STRAIGHT OUT OF IT - NO SEPARATE OUTPUT          
001590* COPYBOOK IS NEEDED FOR A RECORD THAT NEVER LEAVES MEMORY.               
001600*-----------------------------------------------------------------        
001610 01  WS-PKG-TABLE.                                                        
001620     05  PKG-ENTRY OCCURS 200 TIMES INDEXED BY PKG-INX.                   
001630         10  PKGT-ID                PIC X(15).                            
001640         10  PKGT-WEIGHT             PIC 9(5).                            
001650         10  PKGT-DISTANCE           PIC 9(5).                            
001660         10  PKGT-OFFER-CODE         PIC X(10).                           
001670         10  PKGT-TOTAL-COST         PIC 9(9).                            
001680         10  PKGT-DISCOUNT           PIC 9(9).                            
001690         10  PKGT-FINAL-COST         PIC 9(9).                            
001700         10  PKGT-DELIVERY-TIME      PIC 9(3)V9(2).                       
001710         10  PKGT-VEHICLE-ID         PIC 9(3).                            
001720         10  FILLER                  PIC X(10).                           
001730*-----------------------------------------------------------------        
001740* SHIPMENT AND VEHICLE TABLES (MODE 2 ONLY)                               
001750*-----------------------------------------------------------------        
001760 01  WS-SHP-TABLE.                                                        
001770     05  SHP-ENTRY OCCURS 200 TIMES INDEXED BY SHP-INX.                   
001780         COPY SHPWREC.                                                    
001790 01  WS-VEH-TABLE.                                                        
001800     05  VEH-ENTRY OCCURS 99 TIMES INDEXED BY VEH-INX.                    
001810         COPY VEHWREC.                                                    
001820 77  WS-SHP-COUNT                    PIC 9(3) COMP VALUE 0.               
001830*-----------------------------------------------------------------        
001840* PARAMETER BLOCKS PASSED TO THE WORKER PROGRAMS                          
001850*-----------------------------------------------------------------        
001860 01  WS-DLVCOST-PARMS.                                                    
001870     05  DCP-BASE-COST               PIC 9(7).                            
001880     05  DCP-WEIGHT                  PIC 9(5).                            
001890     05  DCP-DISTANCE                PIC 9(5).                            
001900     05  DCP-OFFER-CODE              PIC X(10).                           
001910     05  DCP-TOTAL-COST              PIC 9(9).                            
001920     05  DCP-DISCOUNT                PIC 9(9).                            
001930     05  DCP-FINAL-COST              PIC 9(9).                            
001940     05  FILLER                      PIC X(10).                           
001950 01  WS-DLVSHIP-PARMS.                                                    
001960     05  DSP-PKG-COUNT                PIC 9(3).                           
001970     05  DSP-MAX-WEIGHT               PIC 9(5).                           
001980     05  DSP-SHP-COUNT                PIC 9(3).                           
001990     05  DSP-ABEND-FLAG               PIC X(1).                           
002000         88  DSP-OVERSIZE-PACKAGE         VALUE 'Y'.                      
002010     05  FILLER                       PIC X(10).                          
002020 01  WS-DLVTIME-PARMS.                                                    
002030     05  DTP-PKG-COUNT                PIC 9(3).                           
002040     05  DTP-SHP-COUNT                PIC 9(3).                           
002050     05  DTP-MAX-SPEED                PIC 9(3).                           
002060     05  DTP-ABEND-FLAG               PIC X(1).                           
002070         88  DTP-BAD-SPEED                VALUE 'Y'.                      
002080     05  FILLER                       PIC X(10).                          
002090 01  WS-DLVVEHC-PARMS.                                                    
002100     05  DVP-SHP-COUNT                PIC 9(3).                           
002110     05  DVP-NUM-VEHICLES             PIC 9(3).                           
002120     05  DVP-ABEND-FLAG               PIC X(1).                           
002130         88  DVP-BAD-FLEET-SIZE           VALUE 'Y'.                      
002140     05  FILLER                       PIC X(10).                          
002150*-----------------------------------------------------------------        
002160* PAGE AND LINE CONTROL FOR THE TWO REPORTS                               
002170*-----------------------------------------------------------------        
002180 77  WS-LINE-COUNT                   PIC S9(4) COMP VALUE 99.             
002190 77  WS-PAGE-COUNT                   PIC S9(4) COMP VALUE 0.              
002200*-----------------------------------------------------------------        
002210* REPORT LINES                                                            
002220*-----------------------------------------------------------------        
002230 01  WS-COST-HDR-LINE.                                                    
002240     05  FILLER                      PIC X(03) VALUE SPACES.              
002250     05  FILLER                      PIC X(40)                            
002260         VALUE '=== Delivery Cost Estimation Results ==='.                
002270     05  FILLER                      PIC X(03) VALUE SPACES.              
002280     05  CHL-RUN-DATE                PIC 99/99/9999.                      
002290     05  FILLER                      PIC X(02) VALUE SPACES.              
002300     05  CHL-RUN-TIME.                                                    
002310         10  CHL-RUN-HH              PIC 99.                              
002320         10  FILLER                  PIC X VALUE ':'.                     
002330         10  CHL-RUN-MM              PIC 99.                              
002340     05  FILLER                      PIC X(17) VALUE SPACES.              
002350 01  WS-COST-DET-LINE.                                                    
002360     05  CDL-ID                      PIC X(15).                           
002370     05  FILLER                      PIC X(02) VALUE SPACES.              
002380     05  CDL-DISCOUNT                PIC Z(8)9.                           
002390     05  FILLER                      PIC X(02) VALUE SPACES.              
002400     05  CDL-FINAL-COST              PIC Z(8)9.                           
002410     05  FILLER                      PIC X(43) VALUE SPACES.              
002420 01  WS-TIME-HDR-LINE.                                                    
002430     05  FILLER                      PIC X(03) VALUE SPACES.              
002440     05  FILLER                      PIC X(40)                            
002450         VALUE '=== Delivery Time Estimation Results ==='.                
002460     05  FILLER                      PIC X(03) VALUE SPACES.              
002470     05  THL-RUN-DATE                PIC 99/99/9999.                      
002480     05  FILLER                      PIC X(02) VALUE SPACES.              
002490     05  THL-RUN-TIME.                                                    
002500         10  THL-RUN-HH              PIC 99.                              
002510         10  FILLER                  PIC X VALUE ':'.                     
002520         10  THL-RUN-MM              PIC 99.                              
002530     05  FILLER                      PIC X(17) VALUE SPACES.              
002540 01  WS-TIME-DET-LINE.                                                    
002550     05  TDL-ID                      PIC X(15).                           
002560     05  FILLER                      PIC X(02) VALUE SPACES.              
002570     05  TDL-DISCOUNT                PIC Z(8)9.                           
002580     05  FILLER                      PIC X(02) VALUE SPACES.              
002590     05  TDL-FINAL-COST               PIC Z(8)9.                          
002600     05  FILLER                      PIC X(02) VALUE SPACES.              
002610     05  TDL-DELIVERY-TIME             PIC ZZZ9.99.                       
002620     05  FILLER                      PIC X(34) VALUE SPACES.              
002630*-----------------------------------------------------------------        
002640* SCRATCH AREA FOR WHITESPACE-DELIMITED PARSE OF INPUT LINES              
002650*-----------------------------------------------------------------        
002660 01  WS-PARSE-AREA.                                                       
002670     05  WS-PARSE-TOKEN               PIC X(15) OCCURS 6 TIMES            
002680                                       INDEXED BY WS-TOK-INX.             
002690     05  FILLER                       PIC X(10).                          
002700 PROCEDURE DIVISION.                                                      
002710 0000-MAIN-LINE.                                                          
002720     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                              
002730     IF NOT RUN-IS-ABENDING                                               
002740         PERFORM 0200-READ-RUN-PARMS THRU 0200-EXIT                       
002750     END-IF.                                                              
002760     IF NOT RUN-IS-ABENDING                                               
002770         PERFORM 0150-VALIDATE-RUN-PARMS THRU 0150-EXIT                   
002780     END-IF.                                                              
002790     IF NOT RUN-IS-ABENDING                                               
002800         PERFORM 0250-LOAD-PACKAGE-TABLE THRU 0250-EXIT                   
002810     END-IF.                                                              
002820     IF NOT RUN-IS-ABENDING                                               
002830         PERFORM 0400-PROCESS-PACKAGE-COSTS THRU 0400-EXIT                
002840     END-IF.                                                              
002850     IF NOT RUN-IS-ABENDING AND RUNP-MODE-COST-AND-TIME                   
002860         PERFORM 0500-PROCESS-MODE-2 THRU 0500-EXIT                       
002870     END-IF.                                                              
002880     IF NOT RUN-IS-ABENDING AND RUNP-MODE-COST-ONLY                       
002890         PERFORM 0700-WRITE-COST-REPORT THRU 0700-EXIT                    
002900     END-IF.                                                              
002910     IF NOT RUN-IS-ABENDING AND RUNP-MODE-COST-AND-TIME                   
002920         PERFORM 0800-WRITE-TIME-REPORT THRU 0800-EXIT                    
002930     END-IF.                                                              
002940     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                             
002950     IF RUN-IS-ABENDING                                                   
002960         MOVE WS-ABEND-RC TO RETURN-CODE                                  
002970     END-IF.                                                              
002980     GOBACK.                                                              
002990*-----------------------------------------------------------------        
003000 0100-OPEN-FILES.                                                         
003010     ACCEPT WS-DATE-OF-RUN FROM DATE YYYYMMDD.                            
003020     ACCEPT WS-TIME-OF-RUN FROM TIME.                                     
003030     MOVE WS-DOR-MONTH   TO WS-HDR-MONTH.                                 
003040     MOVE WS-DOR-DAY     TO WS-HDR-DAY.                                   
003050     MOVE WS-DOR-CENTURY TO WS-HDR-CENTURY.                               
003060     MOVE WS-DOR-YEAR    TO WS-HDR-YEAR.                                  
003070     MOVE WS-HDR-MMDDCCYY TO CHL-RUN-DATE.                                
003080     MOVE WS-HDR-MMDDCCYY TO THL-RUN-DATE.                                
003090     MOVE WS-TOR-HOUR   TO CHL-RUN-HH THL-RUN-HH.                         
003100     MOVE WS-TOR-MINUTE TO CHL-RUN-MM THL-RUN-MM.                         
003110     OPEN INPUT CONTROL-FILE.                                             
003120     IF NOT FS-CONTROL-OK                                                 
003130         DISPLAY 'DLVDRIVE: OPEN FAILED ON CONTROL-FILE, FS='             
003140             FS-CONTROL                                                   
003150         MOVE 12 TO WS-ABEND-RC                                           
003160         SET RUN-IS-ABENDING TO TRUE                                      
003170         GO TO 0100-EXIT                                                  
003180     END-IF.                                                              
003190     OPEN INPUT PACKAGE-FILE.                                             
003200     IF NOT FS-PACKGE-OK                                                  
003210         DISPLAY 'DLVDRIVE: OPEN FAILED ON PACKAGE-FILE, FS='             
003220             FS-PACKGE                                                    
003230         MOVE 12 TO WS-ABEND-RC                                           
003240         SET RUN-IS-ABENDING TO TRUE                                      
003250         GO TO 0100-EXIT                                                  
003260     END-IF.                                                              
003270     OPEN OUTPUT COST-REPORT.                                             
003280     OPEN OUTPUT TIME-REPORT.                                             
003290 0100-EXIT.                                                               
003300     EXIT.                                                                
003310*-----------------------------------------------------------------        
003320* READ THE ONE RUN-PARMS RECORD AND UNSTRING ITS WHITESPACE-              
003330* DELIMITED FIELDS INTO THE RUNP- GROUP.                                  
003340*-----------------------------------------------------------------        
003350 0200-READ-RUN-PARMS.                                                     
003360     READ CONTROL-FILE INTO CONTROL-LINE                                  
003370         AT END                                                           
003380             DISPLAY 'DLVDRIVE: RUN-PARMS RECORD MISSING'                 
003390             MOVE 16 TO WS-ABEND-RC                                       
003400             SET RUN-IS-ABENDING TO TRUE                                  
003410             GO TO 0200-EXIT                                              
003420     END-READ.                                                            
003430     INITIALIZE WS-PARSE-AREA.                                            
003440     UNSTRING CONTROL-LINE DELIMITED BY ALL SPACES                        
003450         INTO WS-PARSE-TOKEN(1) WS-PARSE-TOKEN(2)                         
003460              WS-PARSE-TOKEN(3) WS-PARSE-TOKEN(4)                         
003470              WS-PARSE-TOKEN(5) WS-PARSE-TOKEN(6)                         
003480     END-UNSTRING.                                                        
003490     IF WS-PARSE-TOKEN(1) NOT DLV-DIGITS                                  
003500         DISPLAY 'DLVDRIVE: RUN-PARMS MODE FIELD NOT NUMERIC'             
003510         MOVE 17 TO WS-ABEND-RC                                           
003520         SET RUN-IS-ABENDING TO TRUE                                      
003530         GO TO 0200-EXIT                                                  
003540     END-IF.                                                              
003550     MOVE WS-PARSE-TOKEN(1) TO RUNP-MODE.                                 
003560     MOVE WS-PARSE-TOKEN(2) TO RUNP-BASE-COST.                            
003570     MOVE WS-PARSE-TOKEN(3) TO RUNP-PKG-COUNT.                            
003580     MOVE WS-PARSE-TOKEN(4) TO RUNP-NUM-VEHICLES.                         
003590     MOVE WS-PARSE-TOKEN(5) TO RUNP-MAX-SPEED.                            
003600     MOVE WS-PARSE-TOKEN(6) TO RUNP-MAX-WEIGHT.                           
003610 0200-EXIT.                                                               
003620     EXIT.                                                                
003630*-----------------------------------------------------------------        
003640* VALIDATE THE RUN-PARMS VALUES THE BATCH FLOW DEPENDS ON.                
003650*-----------------------------------------------------------------        
003660 0150-VALIDATE-RUN-PARMS.                                                 
003670     IF RUNP-PKG-COUNT > 200                                              
003680         DISPLAY 'DLVDRIVE: RUN-PKG-COUNT EXCEEDS TABLE BOUND'            
003690         MOVE 20 TO WS-ABEND-RC                                           
003700         SET RUN-IS-ABENDING TO TRUE                                      
003710         GO TO 0150-EXIT                                                  
003720     END-IF.                                                              
003730     IF RUNP-MODE-COST-AND-TIME                                           
003740         IF RUNP-MAX-SPEED = ZERO                                         
003750             DISPLAY 'DLVDRIVE: RUN-MAX-SPEED MUST BE > 0'                
003760             MOVE 21 TO WS-ABEND-RC                                       
003770             SET RUN-IS-ABENDING TO TRUE                                  
003780             GO TO 0150-EXIT                                              
003790         END-IF                                                           
003800         IF RUNP-MAX-WEIGHT = ZERO                                        
003810             DISPLAY 'DLVDRIVE: RUN-MAX-WEIGHT MUST BE > 0'               
003820             MOVE 22 TO WS-ABEND-RC                                       
003830             SET RUN-IS-ABENDING TO TRUE                                  
003840             GO TO 0150-EXIT                                              
003850         END-IF                                                           
003860         IF RUNP-NUM-VEHICLES = ZERO                                      
003870             DISPLAY 'DLVDRIVE: RUN-NUM-VEHICLES MUST BE > 0'             
003880             MOVE 23 TO WS-ABEND-RC                                       
003890             SET RUN-IS-ABENDING TO TRUE                                  
003900             GO TO 0150-EXIT                                              
003910         END-IF                                                           
003920         IF RUNP-NUM-VEHICLES > 99                                        
003930             DISPLAY 'DLVDRIVE: RUN-NUM-VEHICLES EXCEEDS FLEET'           
003940                 ' TABLE BOUND'                                           
003950             MOVE 24 TO WS-ABEND-RC                                       
003960             SET RUN-IS-ABENDING TO TRUE                                  
003970             GO TO 0150-EXIT                                              
003980         END-IF                                                           
003990     END-IF.                                                              
004000 0150-EXIT.                                                               
004010     EXIT.                                                                
004020*-----------------------------------------------------------------        
004030* LOAD EVERY PACKAGE RECORD INTO WS-PKG-TABLE BEFORE ANY                  
004040* SHIPMENT OR COST WORK BEGINS.                                           
004050*-----------------------------------------------------------------        
004060 0250-LOAD-PACKAGE-TABLE.                                                 
004070     PERFORM 0300-READ-PACKAGE-FILE THRU 0300-EXIT                        
004080         VARYING PKG-INX FROM 1 BY 1                                      
004090         UNTIL PKG-INX > RUNP-PKG-COUNT                                   
004100         OR PACKAGE-AT-EOF                                                
004110         OR RUN-IS-ABENDING.                                              
004120 0250-EXIT.                                                               
004130     EXIT.                                                                
004140*-----------------------------------------------------------------        
004150 0300-READ-PACKAGE-FILE.                                                  
004160     READ PACKAGE-FILE INTO PACKAGE-LINE                                  
004170         AT END                                                           
004180             SET PACKAGE-AT-EOF TO TRUE                                   
004190             DISPLAY 'DLVDRIVE: PACKAGE-FILE SHORT, EXPECTED '            
004200                 RUNP-PKG-COUNT ' RECORDS'                                
004210             MOVE 28 TO WS-ABEND-RC                                       
004220             SET RUN-IS-ABENDING TO TRUE                                  
004230             GO TO 0300-EXIT                                              
004240     END-READ.                                                            
004250     INITIALIZE WS-PARSE-AREA.                                            
004260     UNSTRING PACKAGE-LINE DELIMITED BY ALL SPACES                        
004270         INTO WS-PARSE-TOKEN(1) WS-PARSE-TOKEN(2)                         
004280              WS-PARSE-TOKEN(3) WS-PARSE-TOKEN(4)                         
004290     END-UNSTRING.                                                        
004300     MOVE WS-PARSE-TOKEN(1) TO PKGI-ID.                                   
004310     MOVE WS-PARSE-TOKEN(2) TO PKGI-WEIGHT.                               
004320     MOVE WS-PARSE-TOKEN(3) TO PKGI-DISTANCE.                             
004330     MOVE WS-PARSE-TOKEN(4) TO PKGI-OFFER-CODE.                           
004340     IF PKGI-ID = SPACES                                                  
004350         DISPLAY 'DLVDRIVE: PACKAGE ID IS BLANK AT RECORD '               
004360             PKG-INX                                                      
004370         MOVE 29 TO WS-ABEND-RC                                           
004380         SET RUN-IS-ABENDING TO TRUE                                      
004390         GO TO 0300-EXIT                                                  
004400     END-IF.                                                              
004410     MOVE PKGI-ID           TO PKGT-ID(PKG-INX).                          
004420     MOVE PKGI-WEIGHT       TO PKGT-WEIGHT(PKG-INX).                      
004430     MOVE PKGI-DISTANCE     TO PKGT-DISTANCE(PKG-INX).                    
004440     MOVE PKGI-OFFER-CODE   TO PKGT-OFFER-CODE(PKG-INX).                  
004450     MOVE ZERO              TO PKGT-TOTAL-COST(PKG-INX)                   
004460                                PKGT-DISCOUNT(PKG-INX)                    
004470                                PKGT-FINAL-COST(PKG-INX)                  
004480                                PKGT-DELIVERY-TIME(PKG-INX)               
004490                                PKGT-VEHICLE-ID(PKG-INX).                 
004500 0300-EXIT.                                                               
004510     EXIT.                                                                
004520*-----------------------------------------------------------------        
004530* CALL THE PRICING WORKER ONCE PER PACKAGE, INDEPENDENT OF MODE -         
004540* EVERY PACKAGE GETS A COST AND A FINAL COST WHETHER THIS IS A            
004550* MODE 1 OR MODE 2 RUN.                                                   
004560*-----------------------------------------------------------------        
004570 0400-PROCESS-PACKAGE-COSTS.                                              
004580     PERFORM 0410-CALL-DLVCOST THRU 0410-EXIT                             
004590         VARYING PKG-INX FROM 1 BY 1                                      
004600         UNTIL PKG-INX > RUNP-PKG-COUNT.                                  
004610 0400-EXIT.                                                               
004620     EXIT.                                                                
004630*-----------------------------------------------------------------        
004640 0410-CALL-DLVCOST.                                                       
004650     MOVE RUNP-BASE-COST         TO DCP-BASE-COST.                        
004660     MOVE PKGT-WEIGHT(PKG-INX)   TO DCP-WEIGHT.                           
004670     MOVE PKGT-DISTANCE(PKG-INX) TO DCP-DISTANCE.                         
004680     MOVE PKGT-OFFER-CODE(PKG-INX) TO DCP-OFFER-CODE.                     
004690     CALL 'DLVCOST' USING WS-DLVCOST-PARMS.                               
004700     MOVE DCP-TOTAL-COST TO PKGT-TOTAL-COST(PKG-INX).                     
004710     MOVE DCP-DISCOUNT   TO PKGT-DISCOUNT(PKG-INX).                       
004720     MOVE DCP-FINAL-COST TO PKGT-FINAL-COST(PKG-INX).                     
004730 0410-EXIT.                                                               
004740     EXIT.                                                                
004750*-----------------------------------------------------------------        
004760* MODE 2 ORCHESTRATION - SHIPMENT BUILD, TIME CALC, VEHICLE               
004770* ASSIGN, IN THAT ORDER.                                                  
004780*-----------------------------------------------------------------        
004790 0500-PROCESS-MODE-2.                                                     
004800     MOVE RUNP-PKG-COUNT    TO DSP-PKG-COUNT.                             
004810     MOVE RUNP-MAX-WEIGHT   TO DSP-MAX-WEIGHT.                            
004820     MOVE SPACE             TO DSP-ABEND-FLAG.                            
004830     CALL 'DLVSHIP' USING WS-DLVSHIP-PARMS WS-PKG-TABLE                   
004840         WS-SHP-TABLE.                                                    
004850     IF DSP-OVERSIZE-PACKAGE                                              
004860         DISPLAY 'DLVDRIVE: A PACKAGE EXCEEDS RUN-MAX-WEIGHT'             
004870         MOVE 32 TO WS-ABEND-RC                                           
004880         SET RUN-IS-ABENDING TO TRUE                                      
004890         GO TO 0500-EXIT                                                  
004900     END-IF.                                                              
004910     MOVE DSP-SHP-COUNT TO WS-SHP-COUNT.                                  
004920     MOVE RUNP-PKG-COUNT TO DTP-PKG-COUNT.                                
004930     MOVE WS-SHP-COUNT   TO DTP-SHP-COUNT.                                
004940     MOVE RUNP-MAX-SPEED TO DTP-MAX-SPEED.                                
004950     MOVE SPACE          TO DTP-ABEND-FLAG.                               
004960     CALL 'DLVTIME' USING WS-DLVTIME-PARMS WS-PKG-TABLE                   
004970         WS-SHP-TABLE.                                                    
004980     IF DTP-BAD-SPEED                                                     
004990         DISPLAY 'DLVDRIVE: RUN-MAX-SPEED MUST BE > 0'                    
005000         MOVE 33 TO WS-ABEND-RC                                           
005010         SET RUN-IS-ABENDING TO TRUE                                      
005020         GO TO 0500-EXIT                                                  
005030     END-IF.                                                              
005040     MOVE WS-SHP-COUNT       TO DVP-SHP-COUNT.                            
005050     MOVE RUNP-NUM-VEHICLES  TO DVP-NUM-VEHICLES.                         
005060     MOVE SPACE              TO DVP-ABEND-FLAG.                           
005070     CALL 'DLVVEHC' USING WS-DLVVEHC-PARMS WS-SHP-TABLE                   
005080         WS-VEH-TABLE WS-PKG-TABLE.                                       
005090     IF DVP-BAD-FLEET-SIZE                                                
005100         DISPLAY 'DLVDRIVE: RUN-NUM-VEHICLES MUST BE > 0'                 
005110         MOVE 34 TO WS-ABEND-RC                                           
005120         SET RUN-IS-ABENDING TO TRUE                                      
005130         GO TO 0500-EXIT                                                  
005140     END-IF.                                                              
005150 0500-EXIT.                                                               
005160     EXIT.                                                                
005170*-----------------------------------------------------------------        
005180* MODE 1 REPORT - DELIVERY COST ESTIMATION RESULTS.                       
005190*-----------------------------------------------------------------        
005200 0700-WRITE-COST-REPORT.                                                  
005210     MOVE 99 TO WS-LINE-COUNT.                                            
005220     PERFORM 0720-WRITE-COST-LINE THRU 0720-EXIT                          
005230         VARYING PKG-INX FROM 1 BY 1                                      
005240         UNTIL PKG-INX > RUNP-PKG-COUNT.                                  
005250 0700-EXIT.                                                               
005260     EXIT.                                                                
005270*-----------------------------------------------------------------        
005280 0710-WRITE-COST-HDR.                                                     
005290     MOVE 0 TO WS-LINE-COUNT.                                             
005300     WRITE COST-LINE FROM WS-COST-HDR-LINE.                               
005310 0710-EXIT.                                                               
005320     EXIT.                                                                
005330*-----------------------------------------------------------------        
005340 0720-WRITE-COST-LINE.                                                    
005350     IF WS-LINE-COUNT > 60                                                
005360         PERFORM 0710-WRITE-COST-HDR THRU 0710-EXIT                       
005370     END-IF.                                                              
005380     MOVE PKGT-ID(PKG-INX)         TO CDL-ID.                             
005390     MOVE PKGT-DISCOUNT(PKG-INX)   TO CDL-DISCOUNT.                       
005400     MOVE PKGT-FINAL-COST(PKG-INX) TO CDL-FINAL-COST.                     
005410     WRITE COST-LINE FROM WS-COST-DET-LINE.                               
005420     ADD 1 TO WS-LINE-COUNT.                                              
005430 0720-EXIT.                                                               
005440     EXIT.                                                                
005450*-----------------------------------------------------------------        
005460* MODE 2 REPORT - DELIVERY TIME ESTIMATION RESULTS.                       
005470*-----------------------------------------------------------------        
005480 0800-WRITE-TIME-REPORT.                                                  
005490     MOVE 99 TO WS-LINE-COUNT.                                            
005500     PERFORM 0820-WRITE-TIME-LINE THRU 0820-EXIT                          
005510         VARYING PKG-INX FROM 1 BY 1                                      
005520         UNTIL PKG-INX > RUNP-PKG-COUNT.                                  
005530 0800-EXIT.                                                               
005540     EXIT.                                                                
005550*-----------------------------------------------------------------        
005560 0810-WRITE-TIME-HDR.                                                     
005570     MOVE 0 TO WS-LINE-COUNT.                                             
005580     WRITE TIME-LINE FROM WS-TIME-HDR-LINE.                               
005590 0810-EXIT.                                                               
005600     EXIT.                                                                
005610*-----------------------------------------------------------------        
005620 0820-WRITE-TIME-LINE.                                                    
005630     IF WS-LINE-COUNT > 60                                                
005640         PERFORM 0810-WRITE-TIME-HDR THRU 0810-EXIT                       
005650     END-IF.                                                              
005660     MOVE PKGT-ID(PKG-INX)            TO TDL-ID.                          
005670     MOVE PKGT-DISCOUNT(PKG-INX)      TO TDL-DISCOUNT.                    
005680     MOVE PKGT-FINAL-COST(PKG-INX)    TO TDL-FINAL-COST.                  
005690     MOVE PKGT-DELIVERY-TIME(PKG-INX) TO TDL-DELIVERY-TIME.               
005700     WRITE TIME-LINE FROM WS-TIME-DET-LINE.                               
005710     ADD 1 TO WS-LINE-COUNT.                                              
005720 0820-EXIT.                                                               
005730     EXIT.                                                                
005740*-----------------------------------------------------------------        
005750 0900-CLOSE-FILES.                                                        
005760     IF FS-CONTROL-OK OR FS-CONTROL NOT = SPACES                          
005770         CLOSE CONTROL-FILE                                               
005780     END-IF.                                                              
005790     IF FS-PACKGE-OK OR FS-PACKGE NOT = SPACES                            
005800         CLOSE PACKAGE-FILE                                               
005810     END-IF.                                                              
005820     CLOSE COST-REPORT.                                                   
005830     CLOSE TIME-REPORT.                                                   
005840 0900-EXIT.                                                               
005850     EXIT.                                                                
