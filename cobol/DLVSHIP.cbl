000100       PROCESS DYNAM OUTDD(DISPLAYS)                                      
000110*****************************************************************         
000120* THESE ROUTINES ARE MAINTAINED BY THE DISPATCH SYSTEMS GROUP,  *         
000130* CONTINENTAL COURIER CO.  NO WARRANTY, EITHER EXPRESSED OR     *         
000140* IMPLIED, IS MADE FOR THEM.                                    *         
000150*****************************************************************         
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID. DLVSHIP.                                                     
000180 AUTHOR. LINDA K MASON.                                                   
000190 INSTALLATION. CONTINENTAL COURIER CO - DISPATCH SYSTEMS.                 
000200 DATE-WRITTEN. 09/05/88.                                                  
000210 DATE-COMPILED.                                                           
000220 SECURITY. COMPANY CONFIDENTIAL - DISPATCH OPERATIONS ONLY.               
000230*-----------------------------------------------------------------        
000240* DLVSHIP GROUPS A RUN'S PACKAGES INTO SHIPMENTS FOR MODE 2 -             
000250* GREEDY, DESCENDING BY WEIGHT, NEVER OVER MAX-WEIGHT PER                 
000260* SHIPMENT.  CALLED ONCE PER RUN FROM DLVDRIVE, BEFORE DLVTIME            
000270* AND DLVVEHC SEE THE SHIPMENT TABLE IT BUILDS.                           
000280*-----------------------------------------------------------------        
000290* CHANGE LOG                                                              
000300* DATE      WHO  TICKET    DESCRIPTION                                    
000310* --------  ---  --------  ------------------------------------           
000320* 09/05/88  LKM  DSP-0077  ORIGINAL - GREEDY SHIPMENT PACKER.             
000330* 09/12/88  LKM  DSP-0078  OVERSIZE PACKAGE NOW A HARD ABEND,             
000340* 09/12/88  LKM  DSP-0078  NOT A SILENT SKIP - PER OPS REQUEST.           
000350* 04/19/91  LKM  DSP-0140  SHIPMENT TABLE BOUND RAISED TO 200.            
000360* 07/08/95  CFS  DSP-0232  FINAL SORT NOW DESCENDING BY SHIPMENT          
000370* 07/08/95  CFS  DSP-0232  TOTAL WEIGHT, NOT CREATION ORDER.              
000380* 10/06/98  JAO  DSP-0266  Y2K - NO DATE FIELDS, REVIEWED, OK.            
000390* 06/11/13  WDR  DSP-0420  ADDED NEARLY-FULL SHIPMENT TRACE               
000400* 06/11/13  WDR  DSP-0420  DISPLAY, GATED BY A NEW UPSI-0 SWITCH          
000410* 06/11/13  WDR  DSP-0420  SO IT DOES NOT SPAM THE JOB LOG.               
000420*-----------------------------------------------------------------        
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SOURCE-COMPUTER. IBM-370.                                                
000460 OBJECT-COMPUTER. IBM-370.                                                
000470*-----------------------------------------------------------------        
000480* UPSI-0 IS THE STANDARD DISPATCH-SYSTEMS TRACE SWITCH - SET ON           
000490* FROM THE JCL UPSI PARM, NEVER FROM THE PROCEDURE DIVISION.              
000500*-----------------------------------------------------------------        
000510 SPECIAL-NAMES.                                                           
000520     UPSI-0 ON STATUS IS DLV-TRACE-SW-ON                                  
000530            OFF STATUS IS DLV-TRACE-SW-OFF.                               
000540 DATA DIVISION.                                                           
000550 WORKING-STORAGE SECTION.                                                 
000560*-----------------------------------------------------------------        
000570* ONE ENTRY PER PACKAGE - WHICH SHIPMENT (IF ANY) IT LANDED IN,           
000580* AND THE DESCENDING-WEIGHT WORK ORDER THE PACKER SCANS IN.               
000590* ASSIGNED-TBL AND ORDER-TBL ARE BUILT AND THROWN AWAY EVERY RUN -        
000600* NEITHER ONE SURVIVES INTO THE SHIPMENT TABLE THE CALLER KEEPS.          
000610*-----------------------------------------------------------------        
000620 01  WS-PACKING-AREA.                                                     
000630*        'Y'/'N' VIEW OF THE ASSIGNED FLAG - SET ONE WAY, TESTED          
000640*        THE OTHER THROUGH THE NUMERIC REDEFINES BELOW.                   
000650     05  WS-ASSIGNED-TBL.                                                 
000660         10  WS-ASSIGNED PIC X(01) OCCURS 200 TIMES.                      
000670*        NUMERIC VIEW - 0 = STILL UNASSIGNED, 1 = PACKED.  TESTED         
000680*        IN 0220 WITH A PLAIN NOT = 0 RATHER THAN AN 88-LEVEL,            
000690*        SINCE THE FLAG IS SET AND TESTED IN THE SAME PARAGRAPH.          
000700     05  WS-ASSIGNED-RE REDEFINES WS-ASSIGNED-TBL.                        
000710         10  WS-ASSIGNED-N PIC 9(01) OCCURS 200 TIMES.                    
000720*        PACKAGE-TABLE SUBSCRIPTS IN DESCENDING-WEIGHT ORDER, SET         
000730*        BY THE INSERTION SORT IN 0100 AND WALKED BY 0200.                
000740     05  WS-ORDER-TBL.                                                    
000750         10  WS-ORDER-IDX PIC 9(03) OCCURS 200 TIMES                      
000760             INDEXED BY WS-ORD-INX.                                       
000770*        CHARACTER VIEW OF THE WHOLE TABLE, USED ONLY TO ZERO ALL         
000780*        200 ENTRIES IN ONE MOVE AT THE TOP OF 0000-MAIN-LINE.            
000790     05  WS-ORDER-TBL-RE REDEFINES WS-ORDER-TBL.                          
000800         10  WS-ORDER-TBL-CHARS      PIC X(600).                          
000810     05  FILLER                      PIC X(10).                           
000820*    COUNT OF PACKAGES STILL WAITING FOR A SHIPMENT - 0200 KEEPS          
000830*    OPENING NEW SHIPMENTS UNTIL THIS REACHES ZERO.                       
000840 77  WS-UNASSIGNED-COUNT              PIC 9(3) COMP VALUE 0.              
000850*    RUNNING WEIGHT OF THE SHIPMENT CURRENTLY BEING PACKED.               
000860 77  WS-RUNNING-WEIGHT                PIC 9(7) COMP VALUE 0.              
000870*    HOLDS THE PACKAGE SUBSCRIPT BEING SHIFTED DOWN ONE SLOT AT A         
000880*    TIME DURING THE INSERTION SORT IN 0110.                              
000890 77  WS-SAVE-PKG-IDX                PIC 9(3) COMP VALUE 0.                
000900*    GENERAL SCRATCH SUBSCRIPT - SORT PASS COUNTER IN 0100/0300,          
000910*    CURRENT PACKAGE BEING TESTED FOR FIT IN 0220.                        
000920 77  WS-SCRATCH-IDX                   PIC 9(3) COMP VALUE 0.              
000930*-----------------------------------------------------------------        
000940* ONE-ENTRY SWAP AREA FOR THE SHIPMENT BUBBLE SORT IN 0300 - A            
000950* WHOLE SHP-ENTRY IS MOVED HERE, THEN BACK, TO EXCHANGE A PAIR.           
000960*-----------------------------------------------------------------        
000970 01  WS-TEMP-SCRATCH-AREA.                                                
000980*        THE CHARACTER VIEW IS WHAT 0320 ACTUALLY MOVES - THE             
000990*        NUMBERED SUB-FIELDS BELOW ONLY EXIST SO THIS COPY OF             
001000*        SHPWREC'S LAYOUT STAYS LEGIBLE ON A DUMP.                        
001010     05  WS-TEMP-SCRATCH              PIC X(638) VALUE SPACES.            
001020     05  WS-TEMP-SCRATCH-RE REDEFINES WS-TEMP-SCRATCH.                    
001030         10  WS-TEMP-TOTAL-WEIGHT     PIC 9(7).                           
001040         10  WS-TEMP-TIME              PIC 9(3)V9(2).                     
001050         10  WS-TEMP-VEHICLE-ID        PIC 9(3).                          
001060         10  WS-TEMP-PKG-COUNT         PIC 9(3).                          
001070         10  WS-TEMP-PKG-IDX-TBL.                                         
001080             15  WS-TEMP-PKG-IDX       PIC 9(3) OCCURS 200 TIMES.         
001090         10  FILLER                    PIC X(20).                         
001100*-----------------------------------------------------------------        
001110* PARAMETER BLOCK SHARED WITH DLVDRIVE.  PKG-COUNT AND MAX-WEIGHT         
001120* ARE SET BY THE CALLER; SHP-COUNT AND ABEND-FLAG ARE SET HERE.           
001130*-----------------------------------------------------------------        
001140 LINKAGE SECTION.                                                         
001150 01  DLVSHIP-PARMS.                                                       
001160     05  DSP-PKG-COUNT                PIC 9(3).                           
001170     05  DSP-MAX-WEIGHT               PIC 9(5).                           
001180*        BUILT UP ONE AT A TIME IN 0210 - STARTS THE RUN AT ZERO.         
001190     05  DSP-SHP-COUNT                PIC 9(3).                           
001200     05  DSP-ABEND-FLAG               PIC X(1).                           
001210         88  DSP-OVERSIZE-PACKAGE         VALUE 'Y'.                      
001220     05  FILLER                       PIC X(10).                          
001230*-----------------------------------------------------------------        
001240* THE FULL IN-MEMORY PACKAGE TABLE - THIS PROGRAM ONLY READS IT,          
001250* NEVER UPDATES IT.  DLVCOST HAS ALREADY FILLED THE COST FIELDS           
001260* AND DLVTIME/DLVVEHC HAVE NOT YET TOUCHED THE LAST TWO BY THE            
001270* TIME THIS PROGRAM RUNS.                                                 
001280*-----------------------------------------------------------------        
001290 01  DLVSHIP-PKG-TABLE.                                                   
001300     05  PKG-ENTRY OCCURS 200 TIMES INDEXED BY PKG-INX.                   
001310         10  PKGT-ID                 PIC X(15).                           
001320         10  PKGT-WEIGHT              PIC 9(5).                           
001330         10  PKGT-DISTANCE            PIC 9(5).                           
001340         10  PKGT-OFFER-CODE          PIC X(10).                          
001350         10  PKGT-TOTAL-COST          PIC 9(9).                           
001360         10  PKGT-DISCOUNT            PIC 9(9).                           
001370         10  PKGT-FINAL-COST          PIC 9(9).                           
001380         10  PKGT-DELIVERY-TIME       PIC 9(3)V9(2).                      
001390         10  PKGT-VEHICLE-ID          PIC 9(3).                           
001400         10  FILLER                   PIC X(10).                          
001410*-----------------------------------------------------------------        
001420* THE SHIPMENT TABLE THIS PROGRAM BUILDS - EMPTY ON ENTRY, FULL           
001430* AND IN DESCENDING-WEIGHT ORDER ON GOBACK.  SHPWREC CARRIES THE          
001440* MEMBER PACKAGE INDEX LIST DLVTIME AND DLVVEHC BOTH WALK LATER.          
001450*-----------------------------------------------------------------        
001460 01  DLVSHIP-SHP-TABLE.                                                   
001470     05  SHP-ENTRY OCCURS 200 TIMES INDEXED BY SHP-INX.                   
001480         COPY SHPWREC.                                                    
001490*-----------------------------------------------------------------        
001500* FOUR STEPS IN STRICT ORDER - OVERSIZE CHECK, WEIGHT SORT, THE           
001510* GREEDY PACK ITSELF, THEN THE FINAL SHIPMENT-LEVEL SORT.  AN             
001520* OVERSIZE PACKAGE SKIPS STRAIGHT TO GOBACK WITH NOTHING BUILT.           
001530*-----------------------------------------------------------------        
001540 PROCEDURE DIVISION USING DLVSHIP-PARMS DLVSHIP-PKG-TABLE                 
001550     DLVSHIP-SHP-TABLE.                                                   
001560 0000-MAIN-LINE.                                                          
001570     MOVE 'N' TO DSP-ABEND-FLAG.                                          
001580     MOVE ZERO TO DSP-SHP-COUNT.                                          
001590*    START EVERY RUN WITH A CLEAN ORDER TABLE - THE CALLER DOES           
001600*    NOT RESET IT, AND A STALE ENTRY WOULD BE A WRONG SUBSCRIPT.          
001610     MOVE ZERO TO WS-ORDER-TBL-CHARS.                                     
001620     PERFORM 0050-CHECK-OVERSIZE THRU 0050-EXIT.                          
001630     IF DSP-OVERSIZE-PACKAGE                                              
001640         GO TO 0000-DONE                                                  
001650     END-IF.                                                              
001660     PERFORM 0100-SORT-BY-WEIGHT-DESC THRU 0100-EXIT.                     
001670     PERFORM 0200-BUILD-SHIPMENTS THRU 0200-EXIT.                         
001680     PERFORM 0300-SORT-SHIPMENTS-DESC THRU 0300-EXIT.                     
001690 0000-DONE.                                                               
001700     GOBACK.                                                              
001710*-----------------------------------------------------------------        
001720* VALIDATION RULE - A PACKAGE HEAVIER THAN MAX-WEIGHT CAN NEVER           
001730* BE PLACED.  FAIL THE WHOLE RUN, NOT JUST THAT ONE PACKAGE.              
001740*-----------------------------------------------------------------        
001750 0050-CHECK-OVERSIZE.                                                     
001760     PERFORM 0060-CHECK-ONE-PACKAGE THRU 0060-EXIT                        
001770         VARYING PKG-INX FROM 1 BY 1                                      
001780         UNTIL PKG-INX > DSP-PKG-COUNT.                                   
001790 0050-EXIT.                                                               
001800     EXIT.                                                                
001810*-----------------------------------------------------------------        
001820* ONE PACKAGE PER CALL - THE FLAG STAYS SET ONCE RAISED, EVEN IF          
001830* A LATER PACKAGE IN THE SAME LOOP IS WITHIN BOUNDS, SO THE RUN           
001840* STILL FAILS REGARDLESS OF WHERE IN THE TABLE THE BAD ONE FALLS.         
001850*-----------------------------------------------------------------        
001860 0060-CHECK-ONE-PACKAGE.                                                  
001870     IF PKGT-WEIGHT(PKG-INX) > DSP-MAX-WEIGHT                             
001880         SET DSP-OVERSIZE-PACKAGE TO TRUE                                 
001890     END-IF.                                                              
001900 0060-EXIT.                                                               
001910     EXIT.                                                                
001920*-----------------------------------------------------------------        
001930* BUILD WS-ORDER-IDX AS A DESCENDING-WEIGHT PERMUTATION OF THE            
001940* PACKAGE TABLE SUBSCRIPTS, BY A STRAIGHT INSERTION SORT - THE            
001950* TABLE IS SMALL ENOUGH THAT A SORT VERB IS NOT JUSTIFIED.                
001960* TWO PASSES - FIRST SEED THE ORDER TABLE ONE-FOR-ONE, THEN               
001970* INSERTION-SORT IT IN PLACE.                                             
001980*-----------------------------------------------------------------        
001990 0100-SORT-BY-WEIGHT-DESC.                                                
002000*        SEED PASS - WS-ORDER-IDX(N) STARTS AT N FOR EVERY SLOT.          
002010     PERFORM 0105-INIT-ONE-ORDER THRU 0105-EXIT                           
002020         VARYING PKG-INX FROM 1 BY 1                                      
002030         UNTIL PKG-INX > DSP-PKG-COUNT.                                   
002040*        SORT PASS - STARTS AT SLOT 2, THE CLASSIC INSERTION SORT         
002050*        STARTING POINT SINCE A ONE-ELEMENT TABLE IS ALREADY IN           
002060*        ORDER.                                                           
002070     PERFORM 0110-INSERTION-PASS THRU 0110-EXIT                           
002080         VARYING WS-SCRATCH-IDX FROM 2 BY 1                               
002090         UNTIL WS-SCRATCH-IDX > DSP-PKG-COUNT.                            
002100 0100-EXIT.                                                               
002110     EXIT.                                                                
002120*-----------------------------------------------------------------        
002130* PACKAGE-INX STARTS OUT AS ITS OWN ORDER SLOT - THE INSERTION            
002140* PASS BELOW THEN SHUFFLES THE ORDER TABLE, NEVER THE PACKAGE             
002150* TABLE ITSELF.                                                           
002160*-----------------------------------------------------------------        
002170 0105-INIT-ONE-ORDER.                                                     
002180     MOVE PKG-INX TO WS-ORDER-IDX(PKG-INX).                               
002190     MOVE 0 TO WS-ASSIGNED-N(PKG-INX).                                    
002200 0105-EXIT.                                                               
002210     EXIT.                                                                
002220*-----------------------------------------------------------------        
002230* ONE INSERTION-SORT PASS - SAVE THE CURRENT SLOT, THEN SLIDE             
002240* EVERY LIGHTER ENTRY TO ITS LEFT DOWN ONE SLOT UNTIL THE SAVED           
002250* ENTRY'S CORRECT (DESCENDING-WEIGHT) SPOT IS FOUND.                      
002260*-----------------------------------------------------------------        
002270 0110-INSERTION-PASS.                                                     
002280     SET WS-ORD-INX TO WS-SCRATCH-IDX.                                    
002290     MOVE WS-ORDER-IDX(WS-ORD-INX) TO WS-SAVE-PKG-IDX.                    
002300 0115-SHIFT-DOWN.                                                         
002310*        STOP AT THE FRONT OF THE TABLE OR AS SOON AS THE ENTRY           
002320*        TO THE LEFT IS ALREADY HEAVIER OR EQUAL.                         
002330     IF WS-ORD-INX = 1                                                    
002340         GO TO 0110-EXIT                                                  
002350     END-IF.                                                              
002360     IF PKGT-WEIGHT(WS-ORDER-IDX(WS-ORD-INX - 1))                         
002370             >= PKGT-WEIGHT(WS-SAVE-PKG-IDX)                              
002380         GO TO 0110-EXIT                                                  
002390     END-IF.                                                              
002400     MOVE WS-ORDER-IDX(WS-ORD-INX - 1)                                    
002410         TO WS-ORDER-IDX(WS-ORD-INX).                                     
002420     SET WS-ORD-INX DOWN BY 1.                                            
002430     GO TO 0115-SHIFT-DOWN.                                               
002440 0110-EXIT.                                                               
002450*        DROP THE SAVED ENTRY INTO THE HOLE THE SHIFTING LEFT.            
002460     MOVE WS-SAVE-PKG-IDX TO WS-ORDER-IDX(WS-ORD-INX).                    
002470     EXIT.                                                                
002480*-----------------------------------------------------------------        
002490* GREEDY FIRST-FIT PACKER - ONE PASS PER SHIPMENT.  EACH PASS             
002500* WALKS THE DESCENDING-WEIGHT ORDER AND ADDS EVERY PACKAGE THAT           
002510* STILL FITS; WHAT DOES NOT FIT WAITS FOR THE NEXT SHIPMENT.              
002520* KEEPS OPENING NEW SHIPMENTS UNTIL NO PACKAGE IS LEFT WAITING -          
002530* DSP-PKG-COUNT HAS ALREADY BEEN BOUNDS-CHECKED AGAINST MAX-              
002540* WEIGHT BY 0050, SO THIS LOOP IS GUARANTEED TO TERMINATE.                
002550*-----------------------------------------------------------------        
002560 0200-BUILD-SHIPMENTS.                                                    
002570     MOVE DSP-PKG-COUNT TO WS-UNASSIGNED-COUNT.                           
002580     PERFORM 0210-PACK-ONE-SHIPMENT THRU 0210-EXIT                        
002590         UNTIL WS-UNASSIGNED-COUNT = 0.                                   
002600 0200-EXIT.                                                               
002610     EXIT.                                                                
002620*-----------------------------------------------------------------        
002630* OPEN ONE NEW SHIPMENT AND WALK THE FULL DESCENDING-WEIGHT ORDER         
002640* ONCE - EVERY PACKAGE STILL UNASSIGNED AND STILL LIGHT ENOUGH TO         
002650* FIT GOES IN.  LEFTOVERS WAIT FOR THE NEXT CALL TO THIS PARA.            
002660*-----------------------------------------------------------------        
002670 0210-PACK-ONE-SHIPMENT.                                                  
002680     ADD 1 TO DSP-SHP-COUNT.                                              
002690     MOVE ZERO TO WS-RUNNING-WEIGHT.                                      
002700     MOVE ZERO TO SHPW-TOTAL-WEIGHT(DSP-SHP-COUNT).                       
002710     MOVE ZERO TO SHPW-PKG-COUNT(DSP-SHP-COUNT).                          
002720     PERFORM 0220-PACK-ONE-PASS THRU 0220-EXIT                            
002730         VARYING WS-ORD-INX FROM 1 BY 1                                   
002740         UNTIL WS-ORD-INX > DSP-PKG-COUNT.                                
002750 0210-EXIT.                                                               
002760     EXIT.                                                                
002770*-----------------------------------------------------------------        
002780* ONE CANDIDATE PACKAGE PER CALL - SKIP IT IF IT IS ALREADY IN A          
002790* SHIPMENT, SKIP IT IF IT WOULD PUSH THIS SHIPMENT OVER MAX-              
002800* WEIGHT, OTHERWISE ADD IT AND UPDATE THE SHIPMENT TOTALS.                
002810*-----------------------------------------------------------------        
002820 0220-PACK-ONE-PASS.                                                      
002830     MOVE WS-ORDER-IDX(WS-ORD-INX) TO WS-SCRATCH-IDX.                     
002840*        ALREADY PACKED INTO AN EARLIER SHIPMENT - NOTHING TO DO.         
002850     IF WS-ASSIGNED-N(WS-SCRATCH-IDX) NOT = 0                             
002860         GO TO 0220-EXIT                                                  
002870     END-IF.                                                              
002880*        WOULD TIP THE CURRENT SHIPMENT OVER MAX-WEIGHT - LEAVE           
002890*        IT FOR THE NEXT SHIPMENT'S PASS INSTEAD.                         
002900     IF WS-RUNNING-WEIGHT + PKGT-WEIGHT(WS-SCRATCH-IDX)                   
002910             > DSP-MAX-WEIGHT                                             
002920         GO TO 0220-EXIT                                                  
002930     END-IF.                                                              
002940*        FITS - MARK IT PACKED AND ROLL ITS WEIGHT INTO BOTH THE          
002950*        RUNNING TOTAL HERE AND THE SHIPMENT'S OWN TOTAL.                 
002960     MOVE 1 TO WS-ASSIGNED-N(WS-SCRATCH-IDX).                             
002970     SUBTRACT 1 FROM WS-UNASSIGNED-COUNT.                                 
002980     ADD PKGT-WEIGHT(WS-SCRATCH-IDX) TO WS-RUNNING-WEIGHT.                
002990     ADD PKGT-WEIGHT(WS-SCRATCH-IDX)                                      
003000         TO SHPW-TOTAL-WEIGHT(DSP-SHP-COUNT).                             
003010*        RECORD THE PACKAGE AS A MEMBER OF THIS SHIPMENT - DLVTIME        
003020*        AND DLVVEHC BOTH WALK THIS MEMBER LIST LATER.                    
003030     ADD 1 TO SHPW-PKG-COUNT(DSP-SHP-COUNT).                              
003040     MOVE WS-SCRATCH-IDX                                                  
003050         TO SHPW-PKG-IDX(DSP-SHP-COUNT,                                   
003060            SHPW-PKG-COUNT(DSP-SHP-COUNT)).                               
003070*        NOT A BUSINESS RULE - JUST A HEADS-UP FOR WHOEVER IS             
003080*        WATCHING THE JOB LOG WITH THE TRACE SWITCH ON.                   
003090     IF DLV-TRACE-SW-ON                                                   
003100             AND WS-RUNNING-WEIGHT > DSP-MAX-WEIGHT - 5                   
003110         DISPLAY 'DLVSHIP: SHIPMENT ' DSP-SHP-COUNT                       
003120             ' NEARLY FULL - ' WS-RUNNING-WEIGHT                          
003130             ' OF ' DSP-MAX-WEIGHT                                        
003140     END-IF.                                                              
003150 0220-EXIT.                                                               
003160     EXIT.                                                                
003170*-----------------------------------------------------------------        
003180* FINAL ORDER IS DESCENDING BY SHIPMENT TOTAL WEIGHT, NOT THE             
003190* ORDER THE SHIPMENTS WERE FILLED IN - PER DSP-0232.  A BUBBLE            
003200* SORT IS USED HERE FOR THE SAME REASON THE PACKAGE SORT IN 0100          
003210* USES INSERTION - DSP-SHP-COUNT NEVER APPROACHES A SIZE WHERE A          
003220* FASTER ALGORITHM WOULD MATTER.                                          
003230*-----------------------------------------------------------------        
003240 0300-SORT-SHIPMENTS-DESC.                                                
003250*    A SINGLE SHIPMENT IS ALREADY IN ORDER - NOTHING TO COMPARE.          
003260     IF DSP-SHP-COUNT < 2                                                 
003270         GO TO 0300-EXIT                                                  
003280     END-IF.                                                              
003290     PERFORM 0310-BUBBLE-PASS THRU 0310-EXIT                              
003300         VARYING WS-SCRATCH-IDX FROM 1 BY 1                               
003310         UNTIL WS-SCRATCH-IDX > DSP-SHP-COUNT - 1.                        
003320 0300-EXIT.                                                               
003330     EXIT.                                                                
003340*-----------------------------------------------------------------        
003350* ONE BUBBLE PASS - THE HEAVIEST UNSORTED SHIPMENT FLOATS ONE             
003360* SLOT CLOSER TO THE FRONT EACH TIME THROUGH.                             
003370*-----------------------------------------------------------------        
003380 0310-BUBBLE-PASS.                                                        
003390     PERFORM 0320-BUBBLE-COMPARE THRU 0320-EXIT                           
003400         VARYING SHP-INX FROM 1 BY 1                                      
003410         UNTIL SHP-INX > DSP-SHP-COUNT - WS-SCRATCH-IDX.                  
003420 0310-EXIT.                                                               
003430     EXIT.                                                                
003440*-----------------------------------------------------------------        
003450* SWAP TWO ADJACENT SHIPMENT ENTRIES WHEN THE SECOND OUTWEIGHS            
003460* THE FIRST - THE WHOLE-ENTRY MOVE VIA WS-TEMP-SCRATCH IS SIMPLER         
003470* THAN SWAPPING EACH SHPWREC FIELD ONE AT A TIME.                         
003480*-----------------------------------------------------------------        
003490 0320-BUBBLE-COMPARE.                                                     
003500     IF SHPW-TOTAL-WEIGHT(SHP-INX)                                        
003510             >= SHPW-TOTAL-WEIGHT(SHP-INX + 1)                            
003520         GO TO 0320-EXIT                                                  
003530     END-IF.                                                              
003540     MOVE SHP-ENTRY(SHP-INX) TO WS-TEMP-SCRATCH.                          
003550     MOVE SHP-ENTRY(SHP-INX + 1) TO SHP-ENTRY(SHP-INX).                   
003560     MOVE WS-TEMP-SCRATCH TO SHP-ENTRY(SHP-INX + 1).                      
003570 0320-EXIT.                                                               
003580     EXIT.                                                                
