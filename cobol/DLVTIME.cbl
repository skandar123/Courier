000100       PROCESS DYNAM OUTDD(DISPLAYS)                                      
000110*****************************************************************         
000120* THESE ROUTINES ARE MAINTAINED BY THE DISPATCH SYSTEMS GROUP,  *         
000130* CONTINENTAL COURIER CO.  NO WARRANTY, EITHER EXPRESSED OR     *         
000140* IMPLIED, IS MADE FOR THEM.                                    *         
000150*****************************************************************         
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID. DLVTIME.                                                     
000180 AUTHOR. GILBERT SAINT-FLOUR.                                             
000190 INSTALLATION. CONTINENTAL COURIER CO - DISPATCH SYSTEMS.                 
000200 DATE-WRITTEN. 09/06/88.                                                  
000210 DATE-COMPILED.                                                           
000220 SECURITY. COMPANY CONFIDENTIAL - DISPATCH OPERATIONS ONLY.               
000230*-----------------------------------------------------------------        
000240* DLVTIME FIGURES DELIVERY TIME - ONE-WAY PER PACKAGE, ROUND              
000250* TRIP PER SHIPMENT - FOR MODE 2 RUNS ONLY.  CALLED ONCE PER RUN          
000260* FROM DLVDRIVE AFTER DLVSHIP HAS BUILT THE SHIPMENT TABLE.               
000270*-----------------------------------------------------------------        
000280* CHANGE LOG                                                              
000290* DATE      WHO  TICKET    DESCRIPTION                                    
000300* --------  ---  --------  ------------------------------------           
000310* 09/06/88  GSF  DSP-0077  ORIGINAL - PACKAGE AND SHIPMENT TIMES.         
000320* 09/14/88  GSF  DSP-0079  SHIPMENT TIME NOW TRUNCATED BEFORE THE         
000330* 09/14/88  GSF  DSP-0079  ROUND TRIP DOUBLING, NOT AFTER - THE           
000340* 09/14/88  GSF  DSP-0079  OLD SEQUENCE OVERSTATED LONG HAULS.            
000350* 04/19/91  LKM  DSP-0140  PACKAGE/SHIPMENT TABLE BOUNDS RAISED           
000360* 04/19/91  LKM  DSP-0140  TO 200 TO MATCH THE REST OF THE SUITE.         
000370* 10/06/98  JAO  DSP-0266  Y2K - NO DATE FIELDS, REVIEWED, OK.            
000380* 06/11/13  WDR  DSP-0420  ADDED OUT-OF-RANGE HOUR/SPEED TRACE            
000390* 06/11/13  WDR  DSP-0420  DISPLAYS, GATED BY A NEW UPSI-0 SWITCH         
000400* 06/11/13  WDR  DSP-0420  SO THEY DO NOT SPAM THE JOB LOG BY             
000410* 06/11/13  WDR  DSP-0420  DEFAULT.                                       
000420*-----------------------------------------------------------------        
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SOURCE-COMPUTER. IBM-370.                                                
000460 OBJECT-COMPUTER. IBM-370.                                                
000470*-----------------------------------------------------------------        
000480* UPSI-0 IS THE STANDARD DISPATCH-SYSTEMS TRACE SWITCH - SET ON           
000490* FROM THE JCL UPSI PARM, NEVER FROM THE PROCEDURE DIVISION.              
000500*-----------------------------------------------------------------        
000510 SPECIAL-NAMES.                                                           
000520     UPSI-0 ON STATUS IS DLV-TRACE-SW-ON                                  
000530            OFF STATUS IS DLV-TRACE-SW-OFF.                               
000540 DATA DIVISION.                                                           
000550 WORKING-STORAGE SECTION.                                                 
000560*-----------------------------------------------------------------        
000570* RESULTS OF THE SHIPMENT-MAX-DISTANCE SCAN, HELD HERE SO THE             
000580* MAIN-LINE PASS DOES NOT HAVE TO REREAD THE PACKAGE TABLE.               
000590*-----------------------------------------------------------------        
000600 01  WS-RESULTS.                                                          
000610*        FARTHEST PACKAGE DISTANCE AMONG A SHIPMENT'S MEMBERS -           
000620*        THE WHOLE SHIPMENT'S ROUND TRIP IS SIZED OFF THIS ONE            
000630*        NUMBER, NOT OFF EACH MEMBER'S OWN DISTANCE.                      
000640     05  WS-MAX-DISTANCE             PIC 9(5) COMP.                       
000650*        ONE-WAY HOURS, TRUNCATED TO TWO DECIMALS - SEE 0210.             
000660     05  WS-ONE-WAY-HOURS            PIC 9(3)V9(2).                       
000670     05  WS-OWH-RE REDEFINES WS-ONE-WAY-HOURS.                            
000680         10  WS-OWH-WHOLE            PIC 9(03).                           
000690         10  WS-OWH-HUNDREDTHS       PIC 9(02).                           
000700*        ONE-WAY HOURS DOUBLED - THE FIGURE STORED ON SHPW-TIME.          
000710     05  WS-ROUND-TRIP-HOURS         PIC 9(3)V9(2).                       
000720     05  WS-RTH-RE REDEFINES WS-ROUND-TRIP-HOURS.                         
000730         10  WS-RTH-WHOLE            PIC 9(03).                           
000740         10  WS-RTH-HUNDREDTHS       PIC 9(02).                           
000750*        COPY OF DTP-MAX-SPEED BROKEN OUT TO TENS/UNITS SO THE            
000760*        LOW-SPEED SANITY CHECK IN 0000 CAN TEST THE TENS DIGIT           
000770*        WITHOUT A SEPARATE COMPUTE.                                      
000780     05  WS-SPEED-COPY               PIC 9(3).                            
000790     05  WS-SPEED-COPY-RE REDEFINES WS-SPEED-COPY.                        
000800         10  WS-SPEED-TENS           PIC 9(02).                           
000810         10  WS-SPEED-UNITS          PIC 9(01).                           
000820     05  FILLER                      PIC X(10).                           
000830*    LOOP CONTROL SUBSCRIPTS - ONE PER TABLE THIS PROGRAM WALKS.          
000840 77  WS-PKG-INX                      PIC 9(3) COMP VALUE 0.               
000850 77  WS-SHP-INX                      PIC 9(3) COMP VALUE 0.               
000860 77  WS-MEMBER-INX                   PIC 9(3) COMP VALUE 0.               
000870*-----------------------------------------------------------------        
000880* PARAMETER BLOCK SHARED WITH DLVDRIVE - COUNTS AND MAX-SPEED ARE         
000890* SET BY THE CALLER; ABEND-FLAG IS THE ONLY FIELD SET HERE.               
000900*-----------------------------------------------------------------        
000910 LINKAGE SECTION.                                                         
000920 01  DLVTIME-PARMS.                                                       
000930     05  DTP-PKG-COUNT                PIC 9(3).                           
000940     05  DTP-SHP-COUNT                PIC 9(3).                           
000950     05  DTP-MAX-SPEED                PIC 9(3).                           
000960     05  DTP-ABEND-FLAG               PIC X(1).                           
000970         88  DTP-BAD-SPEED                VALUE 'Y'.                      
000980     05  FILLER                       PIC X(10).                          
000990*-----------------------------------------------------------------        
001000* THE FULL IN-MEMORY PACKAGE TABLE - 0100 WRITES DELIVERY-TIME            
001010* HERE FOR EVERY PACKAGE; ALL OTHER FIELDS WERE ALREADY SET BY            
001020* DLVCOST AND DLVDRIVE AND ARE ONLY READ BY THIS PROGRAM.                 
001030*-----------------------------------------------------------------        
001040 01  DLVTIME-PKG-TABLE.                                                   
001050     05  PKG-ENTRY OCCURS 200 TIMES INDEXED BY PKG-INX.                   
001060         10  PKGT-ID                 PIC X(15).                           
001070         10  PKGT-WEIGHT              PIC 9(5).                           
001080         10  PKGT-DISTANCE            PIC 9(5).                           
001090         10  PKGT-OFFER-CODE          PIC X(10).                          
001100         10  PKGT-TOTAL-COST          PIC 9(9).                           
001110         10  PKGT-DISCOUNT            PIC 9(9).                           
001120         10  PKGT-FINAL-COST          PIC 9(9).                           
001130         10  PKGT-DELIVERY-TIME       PIC 9(3)V9(2).                      
001140         10  PKGT-VEHICLE-ID          PIC 9(3).                           
001150         10  FILLER                   PIC X(10).                          
001160*-----------------------------------------------------------------        
001170* THE SHIPMENT TABLE BUILT BY DLVSHIP - 0200 WRITES SHPW-TIME             
001180* HERE FOR EVERY SHIPMENT; THE MEMBER PACKAGE INDEX LIST WAS SET          
001190* BY DLVSHIP AND IS ONLY READ BY THIS PROGRAM.                            
001200*-----------------------------------------------------------------        
001210 01  DLVTIME-SHP-TABLE.                                                   
001220     05  SHP-ENTRY OCCURS 200 TIMES INDEXED BY SHP-INX.                   
001230         COPY SHPWREC.                                                    
001240 PROCEDURE DIVISION USING DLVTIME-PARMS DLVTIME-PKG-TABLE                 
001250     DLVTIME-SHP-TABLE.                                                   
001260 0000-MAIN-LINE.                                                          
001270     MOVE 'N' TO DTP-ABEND-FLAG.                                          
001280     IF DTP-MAX-SPEED = ZERO                                              
001290         SET DTP-BAD-SPEED TO TRUE                                        
001300         GO TO 0000-DONE                                                  
001310     END-IF.                                                              
001320*    LOW-SPEED SANITY CHECK - A RUN-MAX-SPEED UNDER 10 IS NOT AN          
001330*    ABEND CONDITION, JUST WORTH A TRACE LINE SINCE IT MEANS              
001340*    EVERY HOUR FIGURE BELOW WILL COME OUT UNUSUALLY LARGE.               
001350     MOVE DTP-MAX-SPEED TO WS-SPEED-COPY.                                 
001360     IF DLV-TRACE-SW-ON AND WS-SPEED-TENS = 0                             
001370         DISPLAY 'DLVTIME: RUN-MAX-SPEED UNDER 10, SPEED='                
001380             WS-SPEED-TENS WS-SPEED-UNITS                                 
001390     END-IF.                                                              
001400     PERFORM 0100-CALC-PACKAGE-TIMES THRU 0100-EXIT.                      
001410     PERFORM 0200-CALC-SHIPMENT-TIMES THRU 0200-EXIT.                     
001420*    0200 IS A NO-OP WHEN DTP-SHP-COUNT IS ZERO - MODE 1 RUNS             
001430*    LEAVE THE SHIPMENT TABLE EMPTY AND THIS PERFORM JUST RETURNS.        
001440 0000-DONE.                                                               
001450     GOBACK.                                                              
001460*-----------------------------------------------------------------        
001470* ONE-WAY DELIVERY TIME FOR EVERY PACKAGE ON THE RUN, TRUNCATED           
001480* (NOT ROUNDED) TO TWO DECIMAL PLACES.  RUNS REGARDLESS OF MODE -         
001490* MODE 1 STOPS HERE, MODE 2 ALSO NEEDS 0200 BELOW.                        
001500*-----------------------------------------------------------------        
001510 0100-CALC-PACKAGE-TIMES.                                                 
001520     PERFORM 0110-CALC-ONE-PACKAGE THRU 0110-EXIT                         
001530         VARYING PKG-INX FROM 1 BY 1                                      
001540         UNTIL PKG-INX > DTP-PKG-COUNT.                                   
001550 0100-EXIT.                                                               
001560     EXIT.                                                                
001570*-----------------------------------------------------------------        
001580* DISTANCE OVER SPEED, TRUNCATED BY THE PICTURE CLAUSE - NO               
001590* ROUNDED PHRASE ON THIS COMPUTE.                                         
001600*-----------------------------------------------------------------        
001610 0110-CALC-ONE-PACKAGE.                                                   
001620*    OVERWRITES WHATEVER WAS LEFT ON DELIVERY-TIME FROM THE               
001630*    PACKAGE-TABLE FILLER - EVERY PACKAGE GETS A FRESH FIGURE.            
001640     COMPUTE PKGT-DELIVERY-TIME(PKG-INX) =                                
001650         PKGT-DISTANCE(PKG-INX) / DTP-MAX-SPEED.                          
001660 0110-EXIT.                                                               
001670     EXIT.                                                                
001680*-----------------------------------------------------------------        
001690* MODE 2 ONLY - ROUND TRIP TIME FOR EVERY SHIPMENT, DRIVEN BY THE         
001700* FARTHEST PACKAGE IN THE SHIPMENT.  THE ONE-WAY LEG IS TRUNCATED         
001710* TO TWO DECIMALS FIRST, THEN DOUBLED - DOUBLING BEFORE                   
001720* TRUNCATING IS NOT THE SAME AND WAS THE DEFECT FIXED UNDER               
001730* DSP-0079 ABOVE.                                                         
001740*-----------------------------------------------------------------        
001750 0200-CALC-SHIPMENT-TIMES.                                                
001760     PERFORM 0210-CALC-ONE-SHIPMENT THRU 0210-EXIT                        
001770         VARYING SHP-INX FROM 1 BY 1                                      
001780         UNTIL SHP-INX > DTP-SHP-COUNT.                                   
001790 0200-EXIT.                                                               
001800     EXIT.                                                                
001810*-----------------------------------------------------------------        
001820* FIND THE FARTHEST MEMBER PACKAGE, TRUNCATE ITS ONE-WAY HOURS,           
001830* THEN DOUBLE FOR THE ROUND TRIP AND POST IT TO THE SHIPMENT.             
001840* THE TWO TRACE DISPLAYS ARE EARLY WARNING ONLY - NEITHER ONE             
001850* STOPS THE RUN, SINCE A LONG HAUL IS NOT BY ITSELF AN ERROR.             
001860*-----------------------------------------------------------------        
001870 0210-CALC-ONE-SHIPMENT.                                                  
001880     MOVE ZERO TO WS-MAX-DISTANCE.                                        
001890     PERFORM 0220-SCAN-ONE-MEMBER THRU 0220-EXIT                          
001900         VARYING WS-MEMBER-INX FROM 1 BY 1                                
001910         UNTIL WS-MEMBER-INX > SHPW-PKG-COUNT(SHP-INX).                   
001920     COMPUTE WS-ONE-WAY-HOURS =                                           
001930         WS-MAX-DISTANCE / DTP-MAX-SPEED.                                 
001940     IF DLV-TRACE-SW-ON AND WS-OWH-WHOLE > 99                             
001950         DISPLAY 'DLVTIME: ONE-WAY HOURS OVER 99 ON SHIPMENT '            
001960             SHP-INX ' - ' WS-OWH-WHOLE '.' WS-OWH-HUNDREDTHS             
001970     END-IF.                                                              
001980     COMPUTE WS-ROUND-TRIP-HOURS = WS-ONE-WAY-HOURS * 2.                  
001990     IF DLV-TRACE-SW-ON AND WS-RTH-WHOLE > 99                             
002000         DISPLAY 'DLVTIME: ROUND TRIP HOURS OVER 99 ON SHIPMENT '         
002010             SHP-INX ' - ' WS-RTH-WHOLE '.' WS-RTH-HUNDREDTHS             
002020     END-IF.                                                              
002030     MOVE WS-ROUND-TRIP-HOURS TO SHPW-TIME(SHP-INX).                      
002040 0210-EXIT.                                                               
002050     EXIT.                                                                
002060*-----------------------------------------------------------------        
002070* ONE MEMBER PACKAGE OF THE CURRENT SHIPMENT - KEEP ITS DISTANCE          
002080* ONLY IF IT BEATS THE BEST SEEN SO FAR FOR THIS SHIPMENT.                
002090*-----------------------------------------------------------------        
002100 0220-SCAN-ONE-MEMBER.                                                    
002110     MOVE SHPW-PKG-IDX(SHP-INX, WS-MEMBER-INX) TO WS-PKG-INX.             
002120     IF PKGT-DISTANCE(WS-PKG-INX) > WS-MAX-DISTANCE                       
002130         MOVE PKGT-DISTANCE(WS-PKG-INX) TO WS-MAX-DISTANCE                
002140     END-IF.                                                              
002150 0220-EXIT.                                                               
002160     EXIT.                                                                
