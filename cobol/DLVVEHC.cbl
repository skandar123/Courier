000100       PROCESS DYNAM OUTDD(DISPLAYS)                                      
000110*****************************************************************         
000120* THESE ROUTINES ARE MAINTAINED BY THE DISPATCH SYSTEMS GROUP,  *         
000130* CONTINENTAL COURIER CO.  NO WARRANTY, EITHER EXPRESSED OR     *         
000140* IMPLIED, IS MADE FOR THEM.                                    *         
000150*****************************************************************         
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID. DLVVEHC.                                                     
000180 AUTHOR. DAN WALTHER.                                                     
000190 INSTALLATION. CONTINENTAL COURIER CO - DISPATCH SYSTEMS.                 
000200 DATE-WRITTEN. 09/07/88.                                                  
000210 DATE-COMPILED.                                                           
000220 SECURITY. COMPANY CONFIDENTIAL - DISPATCH OPERATIONS ONLY.               
000230*-----------------------------------------------------------------        
000240* DLVVEHC ASSIGNS A VEHICLE TO EVERY SHIPMENT - ALWAYS THE                
000250* LEAST-BUSY VEHICLE IN THE FLEET AT THE MOMENT OF ASSIGNMENT -           
000260* AND OFFSETS EACH MEMBER PACKAGE'S DELIVERY TIME BY THE DELAY            
000270* THAT VEHICLE WAS ALREADY CARRYING.  CALLED ONCE PER RUN FROM            
000280* DLVDRIVE, LAST OF THE THREE MODE 2 WORKERS.                             
000290*-----------------------------------------------------------------        
000300* CHANGE LOG                                                              
000310* DATE      WHO  TICKET    DESCRIPTION                                    
000320* --------  ---  --------  ------------------------------------           
000330* 09/07/88  DWA  DSP-0077  ORIGINAL - LEAST-AVAILABLE VEHICLE             
000340* 09/07/88  DWA  DSP-0077  ASSIGNMENT, FLEET TABLE SCANNED LINEAR.        
000350* 09/15/88  DWA  DSP-0080  PACKAGE DELIVERY TIME NOW OFFSET BY            
000360* 09/15/88  DWA  DSP-0080  VEHICLE DELAY AT ASSIGNMENT TIME.              
000370* 04/19/91  LKM  DSP-0140  SHIPMENT TABLE BOUND RAISED TO 200.            
000380* 02/27/93  CFS  DSP-0199  FLEET TABLE BOUND RAISED TO 99.                
000390* 10/06/98  JAO  DSP-0266  Y2K - NO DATE FIELDS, REVIEWED, OK.            
000400* 06/11/13  WDR  DSP-0420  ADDED ASSIGNMENT-TRACE AND BACKLOG             
000410* 06/11/13  WDR  DSP-0420  WARNING DISPLAYS, GATED BY A NEW               
000420* 06/11/13  WDR  DSP-0420  UPSI-0 SWITCH SO THEY DO NOT SPAM THE          
000430* 06/11/13  WDR  DSP-0420  JOB LOG BY DEFAULT.                            
000440*-----------------------------------------------------------------        
000450 ENVIRONMENT DIVISION.                                                    
000460 CONFIGURATION SECTION.                                                   
000470 SOURCE-COMPUTER. IBM-370.                                                
000480 OBJECT-COMPUTER. IBM-370.                                                
000490*-----------------------------------------------------------------        
000500* UPSI-0 IS THE STANDARD DISPATCH-SYSTEMS TRACE SWITCH - SET ON           
000510* FROM THE JCL UPSI PARM, NEVER FROM THE PROCEDURE DIVISION.              
000520*-----------------------------------------------------------------        
000530 SPECIAL-NAMES.                                                           
000540     UPSI-0 ON STATUS IS DLV-TRACE-SW-ON                                  
000550            OFF STATUS IS DLV-TRACE-SW-OFF.                               
000560 DATA DIVISION.                                                           
000570 WORKING-STORAGE SECTION.                                                 
000580*-----------------------------------------------------------------        
000590* THE FLEET AVAILABILITY TABLE IS THE CALLER'S DLVVEHC-VEH-TABLE -        
000600* BUILT, UPDATED AND LEFT THERE FOR THE DRIVER TO CARRY FORWARD.          
000610* THIS GROUP IS SCRATCH SPACE FOR ONE SCAN OR ONE ASSIGNMENT AT           
000620* A TIME - NOTHING HERE SURVIVES ACROSS SHIPMENTS.                        
000630*-----------------------------------------------------------------        
000640 01  WS-SCAN-AREA.                                                        
000650*        WINNER OF THE LEAST-AVAILABLE SCAN IN 0300 - SET VEH-INX         
000660*        TO THIS VALUE.                                                   
000670     05  WS-BEST-VEH-INX              PIC 9(3) COMP.                      
000680*        AVAILABILITY HOURS OF THE CURRENT BEST CANDIDATE.                
000690     05  WS-BEST-AVAIL               PIC 9(5)V9(2).                       
000700     05  WS-BEST-AVAIL-RE REDEFINES WS-BEST-AVAIL.                        
000710         10  WS-BEST-AVAIL-WHOLE      PIC 9(05).                          
000720         10  WS-BEST-AVAIL-HUNDTHS    PIC 9(02).                          
000730*        THE DELAY THE ASSIGNED VEHICLE WAS ALREADY CARRYING -            
000740*        ADDED TO EVERY MEMBER PACKAGE'S DELIVERY TIME.                   
000750     05  WS-DELAY                     PIC 9(5)V9(2).                      
000760     05  WS-DELAY-RE REDEFINES WS-DELAY.                                  
000770         10  WS-DELAY-WHOLE           PIC 9(05).                          
000780         10  WS-DELAY-HUNDTHS         PIC 9(02).                          
000790*        VEHICLE'S NEW AVAILABILITY AFTER THE ASSIGNMENT - DELAY          
000800*        PLUS THIS SHIPMENT'S OWN ROUND TRIP TIME.                        
000810     05  WS-NEW-AVAIL                 PIC 9(5)V9(2).                      
000820     05  WS-NEW-AVAIL-RE REDEFINES WS-NEW-AVAIL.                          
000830         10  WS-NEW-AVAIL-WHOLE       PIC 9(05).                          
000840         10  WS-NEW-AVAIL-HUNDTHS     PIC 9(02).                          
000850     05  FILLER                       PIC X(10).                          
000860*    LOOP CONTROL SUBSCRIPTS - ONE PER TABLE THIS PROGRAM WALKS.          
000870 77  WS-MEMBER-INX                    PIC 9(3) COMP VALUE 0.              
000880 77  WS-PKG-INX                       PIC 9(3) COMP VALUE 0.              
000890 77  WS-VEH-ID-WORK                   PIC 9(3) COMP VALUE 0.              
000900 77  WS-SCAN-VEH-INX                  PIC 9(3) COMP VALUE 0.              
000910*-----------------------------------------------------------------        
000920* PARAMETER BLOCK SHARED WITH DLVDRIVE - COUNTS ARE SET BY THE            
000930* CALLER; ABEND-FLAG IS THE ONLY FIELD SET HERE.                          
000940*-----------------------------------------------------------------        
000950 LINKAGE SECTION.                                                         
000960 01  DLVVEHC-PARMS.                                                       
000970     05  DVP-SHP-COUNT                PIC 9(3).                           
000980     05  DVP-NUM-VEHICLES             PIC 9(3).                           
000990     05  DVP-ABEND-FLAG               PIC X(1).                           
001000         88  DVP-BAD-FLEET-SIZE           VALUE 'Y'.                      
001010     05  FILLER                       PIC X(10).                          
001020*-----------------------------------------------------------------        
001030* THE SHIPMENT TABLE BUILT BY DLVSHIP AND TIMED BY DLVTIME -              
001040* THIS PROGRAM ONLY POSTS THE VEHICLE-ID BACK ONTO IT.                    
001050*-----------------------------------------------------------------        
001060 01  DLVVEHC-SHP-TABLE.                                                   
001070     05  SHP-ENTRY OCCURS 200 TIMES INDEXED BY SHP-INX.                   
001080         COPY SHPWREC.                                                    
001090*-----------------------------------------------------------------        
001100* THE FLEET TABLE - BUILT FRESH BY 0100 EVERY RUN, THEN UPDATED           
001110* IN PLACE BY 0210 AS SHIPMENTS ARE ASSIGNED.  LEFT IN THE                
001120* CALLER'S STORAGE SO DLVDRIVE CAN REPORT ON IT IF IT EVER NEEDS          
001130* TO.                                                                     
001140*-----------------------------------------------------------------        
001150 01  DLVVEHC-VEH-TABLE.                                                   
001160     05  VEH-ENTRY OCCURS 99 TIMES INDEXED BY VEH-INX.                    
001170         COPY VEHWREC.                                                    
001180*-----------------------------------------------------------------        
001190* THE FULL IN-MEMORY PACKAGE TABLE - 0220 WRITES DELIVERY-TIME            
001200* AND VEHICLE-ID HERE FOR EVERY MEMBER PACKAGE; ALL OTHER FIELDS          
001210* WERE SET UPSTREAM AND ARE ONLY READ BY THIS PROGRAM.                    
001220*-----------------------------------------------------------------        
001230 01  DLVVEHC-PKG-TABLE.                                                   
001240     05  PKG-ENTRY OCCURS 200 TIMES INDEXED BY PKG-INX.                   
001250         10  PKGT-ID                 PIC X(15).                           
001260         10  PKGT-WEIGHT              PIC 9(5).                           
001270         10  PKGT-DISTANCE            PIC 9(5).                           
001280         10  PKGT-OFFER-CODE          PIC X(10).                          
001290         10  PKGT-TOTAL-COST          PIC 9(9).                           
001300         10  PKGT-DISCOUNT            PIC 9(9).                           
001310         10  PKGT-FINAL-COST          PIC 9(9).                           
001320         10  PKGT-DELIVERY-TIME       PIC 9(3)V9(2).                      
001330         10  PKGT-VEHICLE-ID          PIC 9(3).                           
001340         10  FILLER                   PIC X(10).                          
001350 PROCEDURE DIVISION USING DLVVEHC-PARMS DLVVEHC-SHP-TABLE                 
001360     DLVVEHC-VEH-TABLE DLVVEHC-PKG-TABLE.                                 
001370 0000-MAIN-LINE.                                                          
001380     MOVE 'N' TO DVP-ABEND-FLAG.                                          
001390     IF DVP-NUM-VEHICLES = ZERO                                           
001400         SET DVP-BAD-FLEET-SIZE TO TRUE                                   
001410         GO TO 0000-DONE                                                  
001420     END-IF.                                                              
001430     PERFORM 0100-INIT-VEHICLES THRU 0100-EXIT.                           
001440     PERFORM 0200-ASSIGN-ALL-SHIPMENTS THRU 0200-EXIT.                    
001450 0000-DONE.                                                               
001460     GOBACK.                                                              
001470*-----------------------------------------------------------------        
001480* ALL VEHICLES START AT AVAILABILITY 0.0, IDS 1 THRU NUMVEHICLES.         
001490* THIS RUNS EVERY TIME - THERE IS NO CARRYOVER FLEET STATE FROM           
001500* ONE RUN TO THE NEXT.                                                    
001510*-----------------------------------------------------------------        
001520 0100-INIT-VEHICLES.                                                      
001530     PERFORM 0110-INIT-ONE-VEHICLE THRU 0110-EXIT                         
001540         VARYING VEH-INX FROM 1 BY 1                                      
001550         UNTIL VEH-INX > DVP-NUM-VEHICLES.                                
001560 0100-EXIT.                                                               
001570     EXIT.                                                                
001580*-----------------------------------------------------------------        
001590* VEHICLE ID IS JUST ITS 1-UP POSITION IN THE TABLE.                      
001600*-----------------------------------------------------------------        
001610 0110-INIT-ONE-VEHICLE.                                                   
001620     SET WS-VEH-ID-WORK TO VEH-INX.                                       
001630     MOVE WS-VEH-ID-WORK TO VEHW-ID(VEH-INX).                             
001640     MOVE ZERO TO VEHW-AVAILABILITY(VEH-INX).                             
001650 0110-EXIT.                                                               
001660     EXIT.                                                                
001670*-----------------------------------------------------------------        
001680* ONE ASSIGNMENT CYCLE PER SHIPMENT - FIND THE VEHICLE FREEST             
001690* RIGHT NOW, GIVE IT THIS SHIPMENT, THEN PUSH ITS AVAILABILITY            
001700* OUT BY THIS SHIPMENT'S ROUND TRIP TIME.  SHIPMENTS ARE WALKED           
001710* IN THE DESCENDING-WEIGHT ORDER THE SHIPMENT BUILDER LEFT THEM           
001720* IN, SO THE HEAVIEST LOADS CLAIM A FRESH VEHICLE FIRST.                  
001730*-----------------------------------------------------------------        
001740 0200-ASSIGN-ALL-SHIPMENTS.                                               
001750     PERFORM 0210-ASSIGN-ONE-SHIPMENT THRU 0210-EXIT                      
001760         VARYING SHP-INX FROM 1 BY 1                                      
001770         UNTIL SHP-INX > DVP-SHP-COUNT.                                   
001780 0200-EXIT.                                                               
001790     EXIT.                                                                
001800*-----------------------------------------------------------------        
001810* VEH-INX COMES BACK SET FROM 0300 - EVERYTHING BELOW USES THAT           
001820* SAME INDEX FOR THE REST OF THE PARAGRAPH.                               
001830*-----------------------------------------------------------------        
001840 0210-ASSIGN-ONE-SHIPMENT.                                                
001850     PERFORM 0300-FIND-LEAST-AVAILABLE THRU 0300-EXIT.                    
001860     MOVE VEHW-AVAILABILITY(VEH-INX) TO WS-DELAY.                         
001870     MOVE VEHW-ID(VEH-INX) TO SHPW-VEHICLE-ID(SHP-INX).                   
001880     IF DLV-TRACE-SW-ON                                                   
001890         DISPLAY 'DLVVEHC: SHIPMENT ' SHP-INX ' TO VEHICLE '              
001900             VEHW-ID(VEH-INX) ' DELAY=' WS-DELAY-WHOLE '.'                
001910             WS-DELAY-HUNDTHS                                             
001920     END-IF.                                                              
001930*    PUSH THE DELAY ONTO EVERY MEMBER PACKAGE BEFORE MOVING THE           
001940*    VEHICLE'S OWN AVAILABILITY FORWARD.                                  
001950     PERFORM 0220-OFFSET-ONE-MEMBER THRU 0220-EXIT                        
001960         VARYING WS-MEMBER-INX FROM 1 BY 1                                
001970         UNTIL WS-MEMBER-INX > SHPW-PKG-COUNT(SHP-INX).                   
001980     COMPUTE WS-NEW-AVAIL = WS-DELAY + SHPW-TIME(SHP-INX).                
001990*    BACKLOG WARNING ONLY - NOT AN ABEND.  A VEHICLE STILL OVER           
002000*    500 HOURS OUT MEANS THE FLEET MAY BE UNDERSIZED FOR THE              
002010*    VOLUME ON THIS RUN.                                                  
002020     IF DLV-TRACE-SW-ON AND WS-NEW-AVAIL-WHOLE > 500                      
002030         DISPLAY 'DLVVEHC: VEHICLE ' VEHW-ID(VEH-INX)                     
002040             ' BACKLOG OVER 500 HOURS - ' WS-NEW-AVAIL-WHOLE '.'          
002050             WS-NEW-AVAIL-HUNDTHS                                         
002060     END-IF.                                                              
002070     MOVE WS-NEW-AVAIL TO VEHW-AVAILABILITY(VEH-INX).                     
002080 0210-EXIT.                                                               
002090     EXIT.                                                                
002100*-----------------------------------------------------------------        
002110* EVERY PACKAGE IN THE SHIPMENT WAITS THE SAME DELAY, ON TOP OF           
002120* WHATEVER DELIVERY TIME IT ALREADY HAD FROM THE TIME WORKER -            
002130* EVEN THOUGH ONE TRUCK CARRIES THE WHOLE SHIPMENT, EACH PACKAGE          
002140* KEEPS ITS OWN RUNNING DELIVERY-TIME FIGURE.                             
002150*-----------------------------------------------------------------        
002160 0220-OFFSET-ONE-MEMBER.                                                  
002170     MOVE SHPW-PKG-IDX(SHP-INX, WS-MEMBER-INX) TO WS-PKG-INX.             
002180     COMPUTE PKGT-DELIVERY-TIME(WS-PKG-INX) =                             
002190         PKGT-DELIVERY-TIME(WS-PKG-INX) + WS-DELAY.                       
002200     MOVE VEHW-ID(VEH-INX) TO PKGT-VEHICLE-ID(WS-PKG-INX).                
002210 0220-EXIT.                                                               
002220     EXIT.                                                                
002230*-----------------------------------------------------------------        
002240* LINEAR SCAN FOR THE VEHICLE WITH THE SMALLEST AVAILABILITY -            
002250* THE FLEET TABLE IS TOO SMALL TO JUSTIFY A REAL HEAP.  TIES GO           
002260* TO THE LOWEST VEHICLE ID, WHICH IS HOW A SINGLE LEFT-TO-RIGHT           
002270* SCAN NATURALLY BREAKS THEM.  SETS VEH-INX TO THE WINNER.                
002280*-----------------------------------------------------------------        
002290 0300-FIND-LEAST-AVAILABLE.                                               
002300     SET VEH-INX TO 1.                                                    
002310     MOVE VEHW-AVAILABILITY(1) TO WS-BEST-AVAIL.                          
002320     MOVE 1 TO WS-BEST-VEH-INX.                                           
002330     PERFORM 0310-COMPARE-ONE-VEHICLE THRU 0310-EXIT                      
002340         VARYING WS-SCAN-VEH-INX FROM 2 BY 1                              
002350         UNTIL WS-SCAN-VEH-INX > DVP-NUM-VEHICLES.                        
002360     SET VEH-INX TO WS-BEST-VEH-INX.                                      
002370     IF DLV-TRACE-SW-ON AND WS-BEST-AVAIL-WHOLE > 500                     
002380         DISPLAY 'DLVVEHC: LEAST-AVAILABLE VEHICLE STILL OVER 500'        
002390             ' HOURS OUT - ' WS-BEST-AVAIL-WHOLE '.'                      
002400             WS-BEST-AVAIL-HUNDTHS ' - FLEET MAY BE UNDERSIZED'           
002410     END-IF.                                                              
002420 0300-EXIT.                                                               
002430     EXIT.                                                                
002440*-----------------------------------------------------------------        
002450* ONE CANDIDATE VEHICLE - KEEP IT ONLY IF IT STRICTLY BEATS THE           
002460* BEST SEEN SO FAR, WHICH IS WHAT LETS TIES FALL TO THE LOWER ID.         
002470*-----------------------------------------------------------------        
002480 0310-COMPARE-ONE-VEHICLE.                                                
002490     SET VEH-INX TO WS-SCAN-VEH-INX.                                      
002500     IF VEHW-AVAILABILITY(VEH-INX) < WS-BEST-AVAIL                        
002510         MOVE WS-SCAN-VEH-INX TO WS-BEST-VEH-INX                          
002520         MOVE VEHW-AVAILABILITY(VEH-INX) TO WS-BEST-AVAIL                 
002530     END-IF.                                                              
002540 0310-EXIT.                                                               
002550     EXIT.                                                                
