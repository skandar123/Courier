000100*****************************************************************         
000110*    PKGIREC  --  PACKAGE INPUT RECORD                          *         
000120*    PARSED FROM ONE WHITESPACE-DELIMITED LINE OF THE PACKAGE   *         
000130*    FILE.  ONE OCCURRENCE PER PACKAGE IN THE RUN.              *         
000140*-----------------------------------------------------------------        
000150*  CHANGE LOG                                                             
000160*  DATE      WHO  TICKET    DESCRIPTION                                   
000170*  --------  ---  --------  -----------------------------------           
000180*  03/11/86  RTH  DSP-0041  ORIGINAL LAYOUT.                              
000190*-----------------------------------------------------------------        
000200 01  PKGI-PACKAGE-RECORD.                                                 
000210     05  PKGI-ID                    PIC X(15).                            
000220     05  PKGI-WEIGHT                PIC 9(5).                             
000230     05  PKGI-DISTANCE              PIC 9(5).                             
000240     05  PKGI-OFFER-CODE            PIC X(10).                            
000250     05  FILLER                     PIC X(45).                            
