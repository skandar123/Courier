000100*****************************************************************         
000110*    RUNPARM  --  RUN CONTROL PARAMETER RECORD                  *         
000120*    ONE RECORD READ AHEAD OF THE PACKAGE FILE ON EVERY DLVDRIVE*         
000130*    RUN.  CARRIES THE DISPATCH MODE AND, FOR MODE 2, THE FLEET *         
000140*    CONSTANTS NEEDED TO BUILD SHIPMENTS AND TIME THEM.         *         
000150*-----------------------------------------------------------------        
000160*  CHANGE LOG                                                             
000170*  DATE      WHO  TICKET    DESCRIPTION                                   
000180*  --------  ---  --------  -----------------------------------           
000190*  03/11/86  RTH  DSP-0041  ORIGINAL LAYOUT FOR COST-ONLY RUNS.           
000200*  09/02/88  RTH  DSP-0077  ADDED FLEET CONSTANTS FOR MODE 2.             
000210*-----------------------------------------------------------------        
000220 01  RUNP-CONTROL-RECORD.                                                 
000230     05  RUNP-MODE                  PIC 9(1).                             
000240         88  RUNP-MODE-COST-ONLY         VALUE 1.                         
000250         88  RUNP-MODE-COST-AND-TIME     VALUE 2.                         
000260     05  RUNP-BASE-COST              PIC 9(7).                            
000270     05  RUNP-PKG-COUNT              PIC 9(3).                            
000280     05  RUNP-NUM-VEHICLES           PIC 9(3).                            
000290     05  RUNP-MAX-SPEED              PIC 9(3).                            
000300     05  RUNP-MAX-WEIGHT             PIC 9(5).                            
000310     05  FILLER                      PIC X(58).                           
