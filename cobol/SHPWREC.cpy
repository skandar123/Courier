000100*****************************************************************         
000110*    SHPWREC  --  SHIPMENT TABLE ENTRY                          *         
000120*    COPY THIS MEMBER UNDER AN OCCURS GROUP AT LEVEL 05 --      *         
000130*    THE ITEMS BELOW START AT LEVEL 10.  SHPW-PKG-IDX HOLDS     *         
000140*    SUBSCRIPTS INTO THE DRIVER'S PACKAGE TABLE, NOT PACKAGE    *         
000150*    IDS.  MODE 2 ONLY.                                         *         
000160*-----------------------------------------------------------------        
000170*  CHANGE LOG                                                             
000180*  DATE      WHO  TICKET    DESCRIPTION                                   
000190*  --------  ---  --------  -----------------------------------           
000200*  09/05/88  RTH  DSP-0077  ORIGINAL LAYOUT.                              
000210*  04/19/91  LKM  DSP-0140  RAISED MAX MEMBERS PER SHIPMENT TO 200        
000220*  04/19/91  LKM  DSP-0140  TO MATCH THE PACKAGE TABLE BOUND.             
000230*-----------------------------------------------------------------        
000240     10  SHPW-TOTAL-WEIGHT          PIC 9(7).                             
000250     10  SHPW-TIME                  PIC 9(3)V9(2).                        
000260     10  SHPW-VEHICLE-ID            PIC 9(3).                             
000270     10  SHPW-PKG-COUNT             PIC 9(3).                             
000280     10  SHPW-PKG-IDX-TBL.                                                
000290         15  SHPW-PKG-IDX           PIC 9(3) OCCURS 200 TIMES.            
000300     10  FILLER                     PIC X(20).                            
