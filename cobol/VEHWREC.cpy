000100*****************************************************************         
000110*    VEHWREC  --  VEHICLE TABLE ENTRY                           *         
000120*    COPY THIS MEMBER UNDER AN OCCURS GROUP AT LEVEL 05 --      *         
000130*    THE ITEMS BELOW START AT LEVEL 10.  MODE 2 ONLY.           *         
000140*-----------------------------------------------------------------        
000150*  CHANGE LOG                                                             
000160*  DATE      WHO  TICKET    DESCRIPTION                                   
000170*  --------  ---  --------  -----------------------------------           
000180*  09/05/88  RTH  DSP-0077  ORIGINAL LAYOUT.                              
000190*-----------------------------------------------------------------        
000200     10  VEHW-ID                    PIC 9(3).                             
000210     10  VEHW-AVAILABILITY          PIC 9(5)V9(2).                        
000220     10  FILLER                     PIC X(10).                            
