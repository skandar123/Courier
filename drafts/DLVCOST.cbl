       PROCESS DYNAM OUTDD(DISPLAYS)
*****************************************************************
* THESE ROUTINES ARE MAINTAINED BY THE DISPATCH SYSTEMS GROUP,  *
* CONTINENTAL COURIER CO.  NO WARRANTY, EITHER EXPRESSED OR     *
* IMPLIED, IS MADE FOR THEM.                                    *
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. DLVCOST.
 AUTHOR. R T HUTCHENS.
 INSTALLATION. CONTINENTAL COURIER CO - DISPATCH SYSTEMS.
 DATE-WRITTEN. 03/12/86.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - DISPATCH OPERATIONS ONLY.
*-----------------------------------------------------------------
* DLVCOST PRICES ONE PACKAGE - BASE COST, VOLUME DISCOUNT IF ANY,
* AND THE FINAL NET COST.  CALLED FROM DLVDRIVE ONCE PER PACKAGE
* ON EVERY RUN REGARDLESS OF MODE - EVEN A COST-ONLY RUN NEEDS
* THE FINAL COST FOR THE COST REPORT.
*-----------------------------------------------------------------
* CHANGE LOG
* DATE      WHO  TICKET    DESCRIPTION
* --------  ---  --------  ------------------------------------
* 03/12/86  RTH  DSP-0041  ORIGINAL - BASE COST, NO DISCOUNTS.
* 03/19/86  RTH  DSP-0045  ADDED OFR001 DISCOUNT (SMALL PARCEL).
* 03/26/86  RTH  DSP-0046  ADDED OFR002 AND OFR003 DISCOUNTS.
* 08/02/86  DWP  DSP-0052  OFFER CODE NOW CHECKED CASE BLIND.
* 09/05/88  RTH  DSP-0077  CALLED FROM DLVDRIVE ONCE PER PACKAGE.
* 04/19/91  LKM  DSP-0141  DISTANCE AND WEIGHT BOUNDS CONFIRMED
* 04/19/91  LKM  DSP-0141  INCLUSIVE ON BOTH ENDS PER OFFER SHEET.
* 10/06/98  JAO  DSP-0266  Y2K - NO DATE FIELDS IN THIS PROGRAM,
* 10/06/98  JAO  DSP-0266  REVIEWED AND SIGNED OFF, NO CHANGE.
* 05/20/02  JAO  DSP-0298  DISCOUNT ROUNDING CONFIRMED HALF-UP
* 05/20/02  JAO  DSP-0298  PER FINANCE AUDIT REQUEST 02-114.
* 06/11/13  WDR  DSP-0420  DISCOUNT ROUNDING REWRITTEN HALF-UP OFF
* 06/11/13  WDR  DSP-0420  THE CENTS BREAKOUT INSTEAD OF COMPUTE
* 06/11/13  WDR  DSP-0420  ROUNDED - SAME RESULT, AUDITABLE STEPS.
* 06/11/13  WDR  DSP-0420  ADDED UPSI-0 TRACE SWITCH TO GATE THE
* 06/11/13  WDR  DSP-0420  HIGH-VALUE PACKAGE DISPLAY BELOW.
*-----------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
*-----------------------------------------------------------------
* UPSI-0 IS THE STANDARD DISPATCH-SYSTEMS TRACE SWITCH - SET ON
* FROM THE JCL UPSI PARM WHEN A RUN NEEDS THE DIAGNOSTIC DISPLAYS
* THAT WOULD OTHERWISE CLUTTER THE JOB LOG ON A CLEAN RUN.
*-----------------------------------------------------------------
 SPECIAL-NAMES.
     UPSI-0 ON STATUS IS DLV-TRACE-SW-ON
            OFF STATUS IS DLV-TRACE-SW-OFF.
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*-----------------------------------------------------------------
* OFFER CODE WORKED ON IN UPPER CASE ONLY - SEE 0100.  FIRST6 IS
* THE PART OF THE CODE THE EVALUATE IN 0200 ACTUALLY TESTS; THE
* REMAINING FOUR BYTES ARE RESERVED FOR A LONGER OFFER SCHEME
* THAT HAS NEVER BEEN NEEDED SINCE THE OFFER SHEET WAS SET UP.
*-----------------------------------------------------------------
 01  WS-WORK-AREA.
     05  WS-OFFER-UPPER              PIC X(10).
     05  WS-OFFER-RE REDEFINES WS-OFFER-UPPER.
         10  WS-OFFER-FIRST6         PIC X(06).
         10  FILLER                  PIC X(04).
*        DISCOUNT PERCENT - .100, .070 OR .050 PER OFFER SHEET.
     05  WS-DISCOUNT-PCT             PIC V999.
*        RAW (UNROUNDED) DISCOUNT AMOUNT BEFORE HALF-UP ROUNDING.
     05  WS-DISCOUNT-RAW             PIC 9(9)V99.
     05  WS-DISCOUNT-RAW-RE REDEFINES WS-DISCOUNT-RAW.
         10  WS-DISC-RAW-WHOLE       PIC 9(09).
         10  WS-DISC-RAW-CENTS       PIC 9(02).
*        BREAKOUT OF THE TOTAL COST USED ONLY TO SPOT-CHECK
*        HIGH-VALUE PACKAGES WHEN THE TRACE SWITCH IS ON.
     05  WS-COST-BREAKOUT            PIC 9(9).
     05  WS-COST-BREAKOUT-RE REDEFINES WS-COST-BREAKOUT.
         10  WS-COST-MILLIONS        PIC 9(03).
         10  WS-COST-UNITS           PIC 9(06).
     05  FILLER                      PIC X(10).
*    ELIGIBILITY SWITCH SET BY WHICHEVER OFFER (IF ANY) MATCHED.
 77  WS-ELIGIBLE-SW                  PIC X(01) VALUE 'N'.
     88  OFFER-IS-ELIGIBLE                VALUE 'Y'.
*-----------------------------------------------------------------
* PARAMETER BLOCK SHARED WITH DLVDRIVE - INPUT FIELDS (BASE COST,
* WEIGHT, DISTANCE, OFFER CODE) ARE SET BY THE CALLER BEFORE THE
* CALL; OUTPUT FIELDS (TOTAL COST, DISCOUNT, FINAL COST) ARE SET
* HERE AND READ BACK BY THE CALLER AFTER GOBACK.
*-----------------------------------------------------------------
 LINKAGE SECTION.
 01  DLVCOST-PARMS.
*        BASE COST FROM RUN-PARMS, SAME FOR EVERY PACKAGE, RUN.
     05  DCP-BASE-COST                PIC 9(7).
*        WEIGHT IN POUNDS AND DISTANCE IN MILES, BOTH WHOLE - NO
*        FRACTIONAL WEIGHT OR DISTANCE IS EVER RECEIVED FROM THE
*        PACKAGE-FILE LAYOUT.
     05  DCP-WEIGHT                   PIC 9(5).
     05  DCP-DISTANCE                 PIC 9(5).
*        UP TO 10 BYTES - ONLY THE FIRST SIX ARE EVER TESTED.
     05  DCP-OFFER-CODE               PIC X(10).
*        SET BY 0100, READ BY 0200 AND 0300 - NEVER SET TWICE.
     05  DCP-TOTAL-COST               PIC 9(9).
*        SET BY 0200, ZERO WHEN NO OFFER MATCHED.
     05  DCP-DISCOUNT                 PIC 9(9).
*        SET BY 0300 - THE FIGURE THE COST REPORT ACTUALLY PRINTS.
     05  DCP-FINAL-COST               PIC 9(9).
     05  FILLER                      PIC X(10).
*-----------------------------------------------------------------
* MAIN LINE - THREE STEPS, STRICT ORDER.  TOTAL COST MUST EXIST
* BEFORE THE DISCOUNT CAN BE COMPUTED AGAINST IT, AND THE FINAL
* COST NEEDS BOTH OF THE FIRST TWO RESULTS.
*-----------------------------------------------------------------
 PROCEDURE DIVISION USING DLVCOST-PARMS.
 0000-MAIN-LINE.
     PERFORM 0100-CALC-TOTAL-COST THRU 0100-EXIT.
     PERFORM 0200-CALC-DISCOUNT THRU 0200-EXIT.
     PERFORM 0300-CALC-FINAL-COST THRU 0300-EXIT.
     GOBACK.
*-----------------------------------------------------------------
* TOTAL COST AND DISCOUNT LOOKUP FOR ONE PACKAGE - LEG ONE.
* TOTAL COST = BASE COST + (WEIGHT * 10) + (DISTANCE * 5).
* OFFER CODE IS FOLDED TO UPPER CASE FIRST SO A LOWER-CASE OR
* MIXED-CASE CODE ON THE INPUT LINE STILL MATCHES THE EVALUATE
* IN 0200 BELOW - PER DSP-0052.
*-----------------------------------------------------------------
 0100-CALC-TOTAL-COST.
     MOVE DCP-OFFER-CODE TO WS-OFFER-UPPER.
     INSPECT WS-OFFER-UPPER
         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     COMPUTE DCP-TOTAL-COST =
         DCP-BASE-COST + (DCP-WEIGHT * 10) + (DCP-DISTANCE * 5).
     MOVE DCP-TOTAL-COST TO WS-COST-BREAKOUT.
*        NOT A BUSINESS RULE - JUST A SANITY CHECK FOR WHOEVER IS
*        WATCHING THE JOB LOG WITH THE TRACE SWITCH ON.
     IF DLV-TRACE-SW-ON AND WS-COST-MILLIONS > 0
         DISPLAY 'DLVCOST: HIGH-VALUE PACKAGE, TOTAL COST IS '
             WS-COST-MILLIONS 'MM ' WS-COST-UNITS
     END-IF.
 0100-EXIT.
     EXIT.
*-----------------------------------------------------------------
* TOTAL COST AND DISCOUNT LOOKUP FOR ONE PACKAGE - LEG TWO.
* OFR001, OFR002, OFR003, ELSE NO DISCOUNT AT ALL.
* EACH OFFER'S DISTANCE/WEIGHT WINDOW IS INCLUSIVE ON BOTH ENDS -
* CONFIRMED AGAINST THE OFFER SHEET UNDER DSP-0141.  A PACKAGE
* CAN ONLY EVER MATCH ONE OFFER - THE EVALUATE STOPS AT THE FIRST
* WHEN THAT FITS, SO THERE IS NO NEED TO RANK THE OFFERS.
*-----------------------------------------------------------------
 0200-CALC-DISCOUNT.
     MOVE 'N' TO WS-ELIGIBLE-SW.
     MOVE ZERO TO WS-DISCOUNT-PCT.
     EVALUATE WS-OFFER-FIRST6
*            SMALL-PARCEL OFFER - UNDER 200 MILES, 70-200 LBS.
         WHEN 'OFR001'
             IF DCP-DISTANCE < 200
                 AND DCP-WEIGHT >= 70 AND DCP-WEIGHT <= 200
                 MOVE .100 TO WS-DISCOUNT-PCT
                 SET OFFER-IS-ELIGIBLE TO TRUE
             END-IF
*            MID-RANGE OFFER - 50-150 MILES, 100-250 LBS.
         WHEN 'OFR002'
             IF DCP-DISTANCE >= 50 AND DCP-DISTANCE <= 150
                 AND DCP-WEIGHT >= 100 AND DCP-WEIGHT <= 250
                 MOVE .070 TO WS-DISCOUNT-PCT
                 SET OFFER-IS-ELIGIBLE TO TRUE
             END-IF
*            LONG-HAUL LIGHT-FREIGHT OFFER - 50-250 MILES,
*            10-150 LBS.
         WHEN 'OFR003'
             IF DCP-DISTANCE >= 50 AND DCP-DISTANCE <= 250
                 AND DCP-WEIGHT >= 10 AND DCP-WEIGHT <= 150
                 MOVE .050 TO WS-DISCOUNT-PCT
                 SET OFFER-IS-ELIGIBLE TO TRUE
             END-IF
*            UNRECOGNIZED OR BLANK OFFER CODE - NO DISCOUNT.
         WHEN OTHER
             CONTINUE
     END-EVALUATE.
*        HALF-UP ROUNDING OFF THE CENTS BREAKOUT, NOT COMPUTE
*        ROUNDED - SEE DSP-0420 IN THE CHANGE LOG ABOVE FOR WHY.
     IF OFFER-IS-ELIGIBLE
         COMPUTE WS-DISCOUNT-RAW =
             DCP-TOTAL-COST * WS-DISCOUNT-PCT
         IF WS-DISC-RAW-CENTS >= 50
             COMPUTE DCP-DISCOUNT = WS-DISC-RAW-WHOLE + 1
         ELSE
             MOVE WS-DISC-RAW-WHOLE TO DCP-DISCOUNT
         END-IF
     ELSE
         MOVE ZERO TO DCP-DISCOUNT
     END-IF.
 0200-EXIT.
     EXIT.
*-----------------------------------------------------------------
* FINAL COST = TOTAL COST LESS DISCOUNT.  NOTHING ELSE FEEDS
* THIS FIGURE - IT IS WHAT GOES ON THE COST REPORT AND IS CARRIED
* FORWARD INTO THE TIME REPORT WHEN THE RUN IS MODE 2.
*-----------------------------------------------------------------
 0300-CALC-FINAL-COST.
*    NO ROUNDING STEP NEEDED HERE - BOTH OPERANDS ARE ALREADY
*    WHOLE DOLLAR AMOUNTS COMING OUT OF 0100 AND 0200.
     COMPUTE DCP-FINAL-COST = DCP-TOTAL-COST - DCP-DISCOUNT.
 0300-EXIT.
     EXIT.
