       PROCESS DYNAM OUTDD(DISPLAYS)
*****************************************************************
* THESE ROUTINES ARE MAINTAINED BY THE DISPATCH SYSTEMS GROUP,  *
* CONTINENTAL COURIER CO.  NO WARRANTY, EITHER EXPRESSED OR     *
* IMPLIED, IS MADE FOR THEM.  DISPATCH SYSTEMS CANNOT GUARANTEE *
* THAT THE ROUTINES ARE ERROR FREE, OR THAT IF ERRORS ARE       *
* FOUND, THEY WILL BE CORRECTED ON ANY PARTICULAR SCHEDULE.     *
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. DLVDRIVE.
 AUTHOR. R T HUTCHENS.
 INSTALLATION. CONTINENTAL COURIER CO - DISPATCH SYSTEMS.
 DATE-WRITTEN. 03/11/86.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - DISPATCH OPERATIONS ONLY.
*-----------------------------------------------------------------
* CHANGE LOG
* DATE      WHO  TICKET    DESCRIPTION
* --------  ---  --------  ------------------------------------
* 03/11/86  RTH  DSP-0041  ORIGINAL - COST-ONLY BATCH (MODE 1).
* 03/18/86  RTH  DSP-0044  ADDED FILE-STATUS CHECKS ON OPEN.
* 08/02/86  DWP  DSP-0052  PACKAGE ID NOW VALIDATED NON-BLANK.
* 09/05/88  RTH  DSP-0077  ADDED MODE 2 - SHIPMENTS, TIME, FLEET.
* 09/05/88  RTH  DSP-0077  DRIVER NOW CALLS DLVSHIP/TIME/VEHC.
* 11/14/88  LKM  DSP-0081  HEADER LINE NOW CARRIES RUN DATE.
* 04/19/91  LKM  DSP-0140  PACKAGE TABLE BOUND RAISED TO 200.
* 02/27/93  CFS  DSP-0199  MAX-WEIGHT, NUM-VEHICLES, SPEED NOW
* 02/27/93  CFS  DSP-0199  VALIDATED BEFORE MODE 2 PROCESSING.
* 07/08/95  CFS  DSP-0231  MINOR CLEANUP OF PARAGRAPH NUMBERING.
* 10/06/98  JAO  DSP-0266  Y2K - RUN DATE NOW CENTURY-SAFE.
* 01/12/99  JAO  DSP-0270  Y2K - VERIFIED WINDOW PANIC TEST RUN.
* 05/20/02  JAO  DSP-0298  DISCOUNT ROUNDING CONFIRMED HALF-UP
* 05/20/02  JAO  DSP-0298  PER FINANCE AUDIT REQUEST 02-114.
* 03/03/07  MQS  DSP-0355  ADDED CLOSE-FILES CLEANUP ON ABEND.
* 09/11/11  MQS  DSP-0402  PAGE BREAK ON TIME REPORT AT 60 LINES.
* 04/02/13  WDR  DSP-0415  DSP-0081/DSP-0266 WERE NEVER WIRED INTO
* 04/02/13  WDR  DSP-0415  THE PRINT LINES - HEADERS CARRIED NO
* 04/02/13  WDR  DSP-0415  DATE AT ALL.  FIXED - BOTH HEADERS NOW
* 04/02/13  WDR  DSP-0415  CARRY A TRUE CCYYMMDD RUN DATE/TIME.
* 06/11/13  WDR  DSP-0420  RUNPARM/PKGIREC WERE COPIED UNDER A
* 06/11/13  WDR  DSP-0420  WRAPPER 01 - DROPPED THE WRAPPER, COPY
* 06/11/13  WDR  DSP-0420  NOW STARTS THE 01 ITSELF.  DROPPED THE
* 06/11/13  WDR  DSP-0420  UNUSED PACKAGE-FILE AT-END STATUS BYTE.
* 06/11/13  WDR  DSP-0420  RUN-PARMS MODE TOKEN NOW VALIDATED
* 06/11/13  WDR  DSP-0420  NUMERIC BEFORE THE MOVE TO RUNP-MODE.
*-----------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS DLV-DIGITS IS '0' THRU '9' ' '.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT CONTROL-FILE ASSIGN TO RUNPARM
        FILE STATUS IS FS-CONTROL.
     SELECT PACKAGE-FILE ASSIGN TO PACKIN
        FILE STATUS IS FS-PACKGE.
     SELECT COST-REPORT  ASSIGN TO COSTRPT
        FILE STATUS IS FS-COSTRPT.
     SELECT TIME-REPORT  ASSIGN TO TIMERPT
        FILE STATUS IS FS-TIMERPT.
 DATA DIVISION.
 FILE SECTION.
 FD  CONTROL-FILE
     RECORDING MODE IS F
     BLOCK CONTAINS 0 RECORDS
     RECORD CONTAINS 80 CHARACTERS
     LABEL RECORDS ARE STANDARD
     DATA RECORD IS CONTROL-LINE.
 01  CONTROL-LINE                   PIC X(80).
 FD  PACKAGE-FILE
     RECORDING MODE IS F
     BLOCK CONTAINS 0 RECORDS
     RECORD CONTAINS 80 CHARACTERS
     LABEL RECORDS ARE STANDARD
     DATA RECORD IS PACKAGE-LINE.
 01  PACKAGE-LINE                   PIC X(80).
 FD  COST-REPORT
     RECORDING MODE IS F
     BLOCK CONTAINS 0 RECORDS
     RECORD CONTAINS 80 CHARACTERS
     LABEL RECORDS ARE STANDARD
     DATA RECORD IS COST-LINE.
 01  COST-LINE                      PIC X(80).
 FD  TIME-REPORT
     RECORDING MODE IS F
     BLOCK CONTAINS 0 RECORDS
     RECORD CONTAINS 80 CHARACTERS
     LABEL RECORDS ARE STANDARD
     DATA RECORD IS TIME-LINE.
 01  TIME-LINE                      PIC X(80).
 WORKING-STORAGE SECTION.
*-----------------------------------------------------------------
* FILE STATUS AND SWITCHES
*-----------------------------------------------------------------
 01  WS-FILE-STATUS-GROUP.
     05  FS-CONTROL                 PIC X(02).
         88  FS-CONTROL-OK               VALUE '00'.
     05  FS-PACKGE                  PIC X(02).
         88  FS-PACKGE-OK                 VALUE '00'.
     05  FS-COSTRPT                 PIC X(02).
         88  FS-COSTRPT-OK                VALUE '00'.
     05  FS-TIMERPT                 PIC X(02).
         88  FS-TIMERPT-OK                VALUE '00'.
     05  FILLER                      PIC X(10).
 01  WS-SWITCHES.
     05  SW-PACKAGE-EOF              PIC X(01) VALUE 'N'.
         88  PACKAGE-AT-EOF               VALUE 'Y'.
     05  SW-RUN-ABEND                PIC X(01) VALUE 'N'.
         88  RUN-IS-ABENDING              VALUE 'Y'.
     05  FILLER                      PIC X(10).
 77  WS-ABEND-RC                     PIC S9(4) COMP VALUE 0.
*-----------------------------------------------------------------
* RUN-DATE / RUN-TIME STAMP FOR REPORT HEADERS
*-----------------------------------------------------------------
 01  WS-DATE-VARIABLES.
     05  WS-DATE-OF-RUN              PIC 9(08).
     05  WS-DOR REDEFINES WS-DATE-OF-RUN.
         10  WS-DOR-CENTURY          PIC 9(02).
         10  WS-DOR-YEAR             PIC 9(02).
         10  WS-DOR-MONTH            PIC 9(02).
         10  WS-DOR-DAY              PIC 9(02).
     05  WS-TIME-OF-RUN              PIC 9(08).
     05  WS-TOR REDEFINES WS-TIME-OF-RUN.
         10  WS-TOR-HOUR             PIC 9(02).
         10  WS-TOR-MINUTE           PIC 9(02).
         10  FILLER                  PIC 9(04).
     05  WS-HDR-MMDDCCYY             PIC 9(08).
     05  WS-HDR-MMDDCCYY-RE REDEFINES WS-HDR-MMDDCCYY.
         10  WS-HDR-MONTH            PIC 9(02).
         10  WS-HDR-DAY              PIC 9(02).
         10  WS-HDR-CCYY.
             15  WS-HDR-CENTURY      PIC 9(02).
             15  WS-HDR-YEAR         PIC 9(02).
     05  FILLER                      PIC X(10).
*-----------------------------------------------------------------
* RUN CONTROL RECORD (COPY RUNPARM)
*-----------------------------------------------------------------
     COPY RUNPARM.
*-----------------------------------------------------------------
* CURRENT INPUT/OUTPUT RECORD WORK AREAS
*-----------------------------------------------------------------
     COPY PKGIREC.
*-----------------------------------------------------------------
* FULL IN-MEMORY PACKAGE TABLE - THE REAL PACKAGE-RESULT RECORD.
* DLVCOST/DLVTIME/DLVVEHC BUILD INTO IT BY SUBSCRIPT; THE REPORT
* PARAGRAPHS BELOW PRINT STRAIGHT OUT OF IT - NO SEPARATE OUTPUT
* COPYBOOK IS NEEDED FOR A RECORD THAT NEVER LEAVES MEMORY.
*-----------------------------------------------------------------
 01  WS-PKG-TABLE.
     05  PKG-ENTRY OCCURS 200 TIMES INDEXED BY PKG-INX.
         10  PKGT-ID                PIC X(15).
         10  PKGT-WEIGHT             PIC 9(5).
         10  PKGT-DISTANCE           PIC 9(5).
         10  PKGT-OFFER-CODE         PIC X(10).
         10  PKGT-TOTAL-COST         PIC 9(9).
         10  PKGT-DISCOUNT           PIC 9(9).
         10  PKGT-FINAL-COST         PIC 9(9).
         10  PKGT-DELIVERY-TIME      PIC 9(3)V9(2).
         10  PKGT-VEHICLE-ID         PIC 9(3).
         10  FILLER                  PIC X(10).
*-----------------------------------------------------------------
* SHIPMENT AND VEHICLE TABLES (MODE 2 ONLY)
*-----------------------------------------------------------------
 01  WS-SHP-TABLE.
     05  SHP-ENTRY OCCURS 200 TIMES INDEXED BY SHP-INX.
         COPY SHPWREC.
 01  WS-VEH-TABLE.
     05  VEH-ENTRY OCCURS 99 TIMES INDEXED BY VEH-INX.
         COPY VEHWREC.
 77  WS-SHP-COUNT                    PIC 9(3) COMP VALUE 0.
*-----------------------------------------------------------------
* PARAMETER BLOCKS PASSED TO THE WORKER PROGRAMS
*-----------------------------------------------------------------
 01  WS-DLVCOST-PARMS.
     05  DCP-BASE-COST               PIC 9(7).
     05  DCP-WEIGHT                  PIC 9(5).
     05  DCP-DISTANCE                PIC 9(5).
     05  DCP-OFFER-CODE              PIC X(10).
     05  DCP-TOTAL-COST              PIC 9(9).
     05  DCP-DISCOUNT                PIC 9(9).
     05  DCP-FINAL-COST              PIC 9(9).
     05  FILLER                      PIC X(10).
 01  WS-DLVSHIP-PARMS.
     05  DSP-PKG-COUNT                PIC 9(3).
     05  DSP-MAX-WEIGHT               PIC 9(5).
     05  DSP-SHP-COUNT                PIC 9(3).
     05  DSP-ABEND-FLAG               PIC X(1).
         88  DSP-OVERSIZE-PACKAGE         VALUE 'Y'.
     05  FILLER                       PIC X(10).
 01  WS-DLVTIME-PARMS.
     05  DTP-PKG-COUNT                PIC 9(3).
     05  DTP-SHP-COUNT                PIC 9(3).
     05  DTP-MAX-SPEED                PIC 9(3).
     05  DTP-ABEND-FLAG               PIC X(1).
         88  DTP-BAD-SPEED                VALUE 'Y'.
     05  FILLER                       PIC X(10).
 01  WS-DLVVEHC-PARMS.
     05  DVP-SHP-COUNT                PIC 9(3).
     05  DVP-NUM-VEHICLES             PIC 9(3).
     05  DVP-ABEND-FLAG               PIC X(1).
         88  DVP-BAD-FLEET-SIZE           VALUE 'Y'.
     05  FILLER                       PIC X(10).
*-----------------------------------------------------------------
* PAGE AND LINE CONTROL FOR THE TWO REPORTS
*-----------------------------------------------------------------
 77  WS-LINE-COUNT                   PIC S9(4) COMP VALUE 99.
 77  WS-PAGE-COUNT                   PIC S9(4) COMP VALUE 0.
*-----------------------------------------------------------------
* REPORT LINES
*-----------------------------------------------------------------
 01  WS-COST-HDR-LINE.
     05  FILLER                      PIC X(03) VALUE SPACES.
     05  FILLER                      PIC X(40)
         VALUE '=== Delivery Cost Estimation Results ==='.
     05  FILLER                      PIC X(03) VALUE SPACES.
     05  CHL-RUN-DATE                PIC 99/99/9999.
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  CHL-RUN-TIME.
         10  CHL-RUN-HH              PIC 99.
         10  FILLER                  PIC X VALUE ':'.
         10  CHL-RUN-MM              PIC 99.
     05  FILLER                      PIC X(17) VALUE SPACES.
 01  WS-COST-DET-LINE.
     05  CDL-ID                      PIC X(15).
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  CDL-DISCOUNT                PIC Z(8)9.
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  CDL-FINAL-COST              PIC Z(8)9.
     05  FILLER                      PIC X(43) VALUE SPACES.
 01  WS-TIME-HDR-LINE.
     05  FILLER                      PIC X(03) VALUE SPACES.
     05  FILLER                      PIC X(40)
         VALUE '=== Delivery Time Estimation Results ==='.
     05  FILLER                      PIC X(03) VALUE SPACES.
     05  THL-RUN-DATE                PIC 99/99/9999.
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  THL-RUN-TIME.
         10  THL-RUN-HH              PIC 99.
         10  FILLER                  PIC X VALUE ':'.
         10  THL-RUN-MM              PIC 99.
     05  FILLER                      PIC X(17) VALUE SPACES.
 01  WS-TIME-DET-LINE.
     05  TDL-ID                      PIC X(15).
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  TDL-DISCOUNT                PIC Z(8)9.
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  TDL-FINAL-COST               PIC Z(8)9.
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  TDL-DELIVERY-TIME             PIC ZZZ9.99.
     05  FILLER                      PIC X(34) VALUE SPACES.
*-----------------------------------------------------------------
* SCRATCH AREA FOR WHITESPACE-DELIMITED PARSE OF INPUT LINES
*-----------------------------------------------------------------
 01  WS-PARSE-AREA.
     05  WS-PARSE-TOKEN               PIC X(15) OCCURS 6 TIMES
                                       INDEXED BY WS-TOK-INX.
     05  FILLER                       PIC X(10).
 PROCEDURE DIVISION.
 0000-MAIN-LINE.
     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
     IF NOT RUN-IS-ABENDING
         PERFORM 0200-READ-RUN-PARMS THRU 0200-EXIT
     END-IF.
     IF NOT RUN-IS-ABENDING
         PERFORM 0150-VALIDATE-RUN-PARMS THRU 0150-EXIT
     END-IF.
     IF NOT RUN-IS-ABENDING
         PERFORM 0250-LOAD-PACKAGE-TABLE THRU 0250-EXIT
     END-IF.
     IF NOT RUN-IS-ABENDING
         PERFORM 0400-PROCESS-PACKAGE-COSTS THRU 0400-EXIT
     END-IF.
     IF NOT RUN-IS-ABENDING AND RUNP-MODE-COST-AND-TIME
         PERFORM 0500-PROCESS-MODE-2 THRU 0500-EXIT
     END-IF.
     IF NOT RUN-IS-ABENDING AND RUNP-MODE-COST-ONLY
         PERFORM 0700-WRITE-COST-REPORT THRU 0700-EXIT
     END-IF.
     IF NOT RUN-IS-ABENDING AND RUNP-MODE-COST-AND-TIME
         PERFORM 0800-WRITE-TIME-REPORT THRU 0800-EXIT
     END-IF.
     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
     IF RUN-IS-ABENDING
         MOVE WS-ABEND-RC TO RETURN-CODE
     END-IF.
     GOBACK.
*-----------------------------------------------------------------
 0100-OPEN-FILES.
     ACCEPT WS-DATE-OF-RUN FROM DATE YYYYMMDD.
     ACCEPT WS-TIME-OF-RUN FROM TIME.
     MOVE WS-DOR-MONTH   TO WS-HDR-MONTH.
     MOVE WS-DOR-DAY     TO WS-HDR-DAY.
     MOVE WS-DOR-CENTURY TO WS-HDR-CENTURY.
     MOVE WS-DOR-YEAR    TO WS-HDR-YEAR.
     MOVE WS-HDR-MMDDCCYY TO CHL-RUN-DATE.
     MOVE WS-HDR-MMDDCCYY TO THL-RUN-DATE.
     MOVE WS-TOR-HOUR   TO CHL-RUN-HH THL-RUN-HH.
     MOVE WS-TOR-MINUTE TO CHL-RUN-MM THL-RUN-MM.
     OPEN INPUT CONTROL-FILE.
     IF NOT FS-CONTROL-OK
         DISPLAY 'DLVDRIVE: OPEN FAILED ON CONTROL-FILE, FS='
             FS-CONTROL
         MOVE 12 TO WS-ABEND-RC
         SET RUN-IS-ABENDING TO TRUE
         GO TO 0100-EXIT
     END-IF.
     OPEN INPUT PACKAGE-FILE.
     IF NOT FS-PACKGE-OK
         DISPLAY 'DLVDRIVE: OPEN FAILED ON PACKAGE-FILE, FS='
             FS-PACKGE
         MOVE 12 TO WS-ABEND-RC
         SET RUN-IS-ABENDING TO TRUE
         GO TO 0100-EXIT
     END-IF.
     OPEN OUTPUT COST-REPORT.
     OPEN OUTPUT TIME-REPORT.
 0100-EXIT.
     EXIT.
*-----------------------------------------------------------------
* READ THE ONE RUN-PARMS RECORD AND UNSTRING ITS WHITESPACE-
* DELIMITED FIELDS INTO THE RUNP- GROUP.
*-----------------------------------------------------------------
 0200-READ-RUN-PARMS.
     READ CONTROL-FILE INTO CONTROL-LINE
         AT END
             DISPLAY 'DLVDRIVE: RUN-PARMS RECORD MISSING'
             MOVE 16 TO WS-ABEND-RC
             SET RUN-IS-ABENDING TO TRUE
             GO TO 0200-EXIT
     END-READ.
     INITIALIZE WS-PARSE-AREA.
     UNSTRING CONTROL-LINE DELIMITED BY ALL SPACES
         INTO WS-PARSE-TOKEN(1) WS-PARSE-TOKEN(2)
              WS-PARSE-TOKEN(3) WS-PARSE-TOKEN(4)
              WS-PARSE-TOKEN(5) WS-PARSE-TOKEN(6)
     END-UNSTRING.
     IF WS-PARSE-TOKEN(1) NOT DLV-DIGITS
         DISPLAY 'DLVDRIVE: RUN-PARMS MODE FIELD NOT NUMERIC'
         MOVE 17 TO WS-ABEND-RC
         SET RUN-IS-ABENDING TO TRUE
         GO TO 0200-EXIT
     END-IF.
     MOVE WS-PARSE-TOKEN(1) TO RUNP-MODE.
     MOVE WS-PARSE-TOKEN(2) TO RUNP-BASE-COST.
     MOVE WS-PARSE-TOKEN(3) TO RUNP-PKG-COUNT.
     MOVE WS-PARSE-TOKEN(4) TO RUNP-NUM-VEHICLES.
     MOVE WS-PARSE-TOKEN(5) TO RUNP-MAX-SPEED.
     MOVE WS-PARSE-TOKEN(6) TO RUNP-MAX-WEIGHT.
 0200-EXIT.
     EXIT.
*-----------------------------------------------------------------
* VALIDATE THE RUN-PARMS VALUES THE BATCH FLOW DEPENDS ON.
*-----------------------------------------------------------------
 0150-VALIDATE-RUN-PARMS.
     IF RUNP-PKG-COUNT > 200
         DISPLAY 'DLVDRIVE: RUN-PKG-COUNT EXCEEDS TABLE BOUND'
         MOVE 20 TO WS-ABEND-RC
         SET RUN-IS-ABENDING TO TRUE
         GO TO 0150-EXIT
     END-IF.
     IF RUNP-MODE-COST-AND-TIME
         IF RUNP-MAX-SPEED = ZERO
             DISPLAY 'DLVDRIVE: RUN-MAX-SPEED MUST BE > 0'
             MOVE 21 TO WS-ABEND-RC
             SET RUN-IS-ABENDING TO TRUE
             GO TO 0150-EXIT
         END-IF
         IF RUNP-MAX-WEIGHT = ZERO
             DISPLAY 'DLVDRIVE: RUN-MAX-WEIGHT MUST BE > 0'
             MOVE 22 TO WS-ABEND-RC
             SET RUN-IS-ABENDING TO TRUE
             GO TO 0150-EXIT
         END-IF
         IF RUNP-NUM-VEHICLES = ZERO
             DISPLAY 'DLVDRIVE: RUN-NUM-VEHICLES MUST BE > 0'
             MOVE 23 TO WS-ABEND-RC
             SET RUN-IS-ABENDING TO TRUE
             GO TO 0150-EXIT
         END-IF
         IF RUNP-NUM-VEHICLES > 99
             DISPLAY 'DLVDRIVE: RUN-NUM-VEHICLES EXCEEDS FLEET'
                 ' TABLE BOUND'
             MOVE 24 TO WS-ABEND-RC
             SET RUN-IS-ABENDING TO TRUE
             GO TO 0150-EXIT
         END-IF
     END-IF.
 0150-EXIT.
     EXIT.
*-----------------------------------------------------------------
* LOAD EVERY PACKAGE RECORD INTO WS-PKG-TABLE BEFORE ANY
* SHIPMENT OR COST WORK BEGINS.
*-----------------------------------------------------------------
 0250-LOAD-PACKAGE-TABLE.
     PERFORM 0300-READ-PACKAGE-FILE THRU 0300-EXIT
         VARYING PKG-INX FROM 1 BY 1
         UNTIL PKG-INX > RUNP-PKG-COUNT
         OR PACKAGE-AT-EOF
         OR RUN-IS-ABENDING.
 0250-EXIT.
     EXIT.
*-----------------------------------------------------------------
 0300-READ-PACKAGE-FILE.
     READ PACKAGE-FILE INTO PACKAGE-LINE
         AT END
             SET PACKAGE-AT-EOF TO TRUE
             DISPLAY 'DLVDRIVE: PACKAGE-FILE SHORT, EXPECTED '
                 RUNP-PKG-COUNT ' RECORDS'
             MOVE 28 TO WS-ABEND-RC
             SET RUN-IS-ABENDING TO TRUE
             GO TO 0300-EXIT
     END-READ.
     INITIALIZE WS-PARSE-AREA.
     UNSTRING PACKAGE-LINE DELIMITED BY ALL SPACES
         INTO WS-PARSE-TOKEN(1) WS-PARSE-TOKEN(2)
              WS-PARSE-TOKEN(3) WS-PARSE-TOKEN(4)
     END-UNSTRING.
     MOVE WS-PARSE-TOKEN(1) TO PKGI-ID.
     MOVE WS-PARSE-TOKEN(2) TO PKGI-WEIGHT.
     MOVE WS-PARSE-TOKEN(3) TO PKGI-DISTANCE.
     MOVE WS-PARSE-TOKEN(4) TO PKGI-OFFER-CODE.
     IF PKGI-ID = SPACES
         DISPLAY 'DLVDRIVE: PACKAGE ID IS BLANK AT RECORD '
             PKG-INX
         MOVE 29 TO WS-ABEND-RC
         SET RUN-IS-ABENDING TO TRUE
         GO TO 0300-EXIT
     END-IF.
     MOVE PKGI-ID           TO PKGT-ID(PKG-INX).
     MOVE PKGI-WEIGHT       TO PKGT-WEIGHT(PKG-INX).
     MOVE PKGI-DISTANCE     TO PKGT-DISTANCE(PKG-INX).
     MOVE PKGI-OFFER-CODE   TO PKGT-OFFER-CODE(PKG-INX).
     MOVE ZERO              TO PKGT-TOTAL-COST(PKG-INX)
                                PKGT-DISCOUNT(PKG-INX)
                                PKGT-FINAL-COST(PKG-INX)
                                PKGT-DELIVERY-TIME(PKG-INX)
                                PKGT-VEHICLE-ID(PKG-INX).
 0300-EXIT.
     EXIT.
*-----------------------------------------------------------------
* CALL THE PRICING WORKER ONCE PER PACKAGE, INDEPENDENT OF MODE -
* EVERY PACKAGE GETS A COST AND A FINAL COST WHETHER THIS IS A
* MODE 1 OR MODE 2 RUN.
*-----------------------------------------------------------------
 0400-PROCESS-PACKAGE-COSTS.
     PERFORM 0410-CALL-DLVCOST THRU 0410-EXIT
         VARYING PKG-INX FROM 1 BY 1
         UNTIL PKG-INX > RUNP-PKG-COUNT.
 0400-EXIT.
     EXIT.
*-----------------------------------------------------------------
 0410-CALL-DLVCOST.
     MOVE RUNP-BASE-COST         TO DCP-BASE-COST.
     MOVE PKGT-WEIGHT(PKG-INX)   TO DCP-WEIGHT.
     MOVE PKGT-DISTANCE(PKG-INX) TO DCP-DISTANCE.
     MOVE PKGT-OFFER-CODE(PKG-INX) TO DCP-OFFER-CODE.
     CALL 'DLVCOST' USING WS-DLVCOST-PARMS.
     MOVE DCP-TOTAL-COST TO PKGT-TOTAL-COST(PKG-INX).
     MOVE DCP-DISCOUNT   TO PKGT-DISCOUNT(PKG-INX).
     MOVE DCP-FINAL-COST TO PKGT-FINAL-COST(PKG-INX).
 0410-EXIT.
     EXIT.
*-----------------------------------------------------------------
* MODE 2 ORCHESTRATION - SHIPMENT BUILD, TIME CALC, VEHICLE
* ASSIGN, IN THAT ORDER.
*-----------------------------------------------------------------
 0500-PROCESS-MODE-2.
     MOVE RUNP-PKG-COUNT    TO DSP-PKG-COUNT.
     MOVE RUNP-MAX-WEIGHT   TO DSP-MAX-WEIGHT.
     MOVE SPACE             TO DSP-ABEND-FLAG.
     CALL 'DLVSHIP' USING WS-DLVSHIP-PARMS WS-PKG-TABLE
         WS-SHP-TABLE.
     IF DSP-OVERSIZE-PACKAGE
         DISPLAY 'DLVDRIVE: A PACKAGE EXCEEDS RUN-MAX-WEIGHT'
         MOVE 32 TO WS-ABEND-RC
         SET RUN-IS-ABENDING TO TRUE
         GO TO 0500-EXIT
     END-IF.
     MOVE DSP-SHP-COUNT TO WS-SHP-COUNT.
     MOVE RUNP-PKG-COUNT TO DTP-PKG-COUNT.
     MOVE WS-SHP-COUNT   TO DTP-SHP-COUNT.
     MOVE RUNP-MAX-SPEED TO DTP-MAX-SPEED.
     MOVE SPACE          TO DTP-ABEND-FLAG.
     CALL 'DLVTIME' USING WS-DLVTIME-PARMS WS-PKG-TABLE
         WS-SHP-TABLE.
     IF DTP-BAD-SPEED
         DISPLAY 'DLVDRIVE: RUN-MAX-SPEED MUST BE > 0'
         MOVE 33 TO WS-ABEND-RC
         SET RUN-IS-ABENDING TO TRUE
         GO TO 0500-EXIT
     END-IF.
     MOVE WS-SHP-COUNT       TO DVP-SHP-COUNT.
     MOVE RUNP-NUM-VEHICLES  TO DVP-NUM-VEHICLES.
     MOVE SPACE              TO DVP-ABEND-FLAG.
     CALL 'DLVVEHC' USING WS-DLVVEHC-PARMS WS-SHP-TABLE
         WS-VEH-TABLE WS-PKG-TABLE.
     IF DVP-BAD-FLEET-SIZE
         DISPLAY 'DLVDRIVE: RUN-NUM-VEHICLES MUST BE > 0'
         MOVE 34 TO WS-ABEND-RC
         SET RUN-IS-ABENDING TO TRUE
         GO TO 0500-EXIT
     END-IF.
 0500-EXIT.
     EXIT.
*-----------------------------------------------------------------
* MODE 1 REPORT - DELIVERY COST ESTIMATION RESULTS.
*-----------------------------------------------------------------
 0700-WRITE-COST-REPORT.
     MOVE 99 TO WS-LINE-COUNT.
     PERFORM 0720-WRITE-COST-LINE THRU 0720-EXIT
         VARYING PKG-INX FROM 1 BY 1
         UNTIL PKG-INX > RUNP-PKG-COUNT.
 0700-EXIT.
     EXIT.
*-----------------------------------------------------------------
 0710-WRITE-COST-HDR.
     MOVE 0 TO WS-LINE-COUNT.
     WRITE COST-LINE FROM WS-COST-HDR-LINE.
 0710-EXIT.
     EXIT.
*-----------------------------------------------------------------
 0720-WRITE-COST-LINE.
     IF WS-LINE-COUNT > 60
         PERFORM 0710-WRITE-COST-HDR THRU 0710-EXIT
     END-IF.
     MOVE PKGT-ID(PKG-INX)         TO CDL-ID.
     MOVE PKGT-DISCOUNT(PKG-INX)   TO CDL-DISCOUNT.
     MOVE PKGT-FINAL-COST(PKG-INX) TO CDL-FINAL-COST.
     WRITE COST-LINE FROM WS-COST-DET-LINE.
     ADD 1 TO WS-LINE-COUNT.
 0720-EXIT.
     EXIT.
*-----------------------------------------------------------------
* MODE 2 REPORT - DELIVERY TIME ESTIMATION RESULTS.
*-----------------------------------------------------------------
 0800-WRITE-TIME-REPORT.
     MOVE 99 TO WS-LINE-COUNT.
     PERFORM 0820-WRITE-TIME-LINE THRU 0820-EXIT
         VARYING PKG-INX FROM 1 BY 1
         UNTIL PKG-INX > RUNP-PKG-COUNT.
 0800-EXIT.
     EXIT.
*-----------------------------------------------------------------
 0810-WRITE-TIME-HDR.
     MOVE 0 TO WS-LINE-COUNT.
     WRITE TIME-LINE FROM WS-TIME-HDR-LINE.
 0810-EXIT.
     EXIT.
*-----------------------------------------------------------------
 0820-WRITE-TIME-LINE.
     IF WS-LINE-COUNT > 60
         PERFORM 0810-WRITE-TIME-HDR THRU 0810-EXIT
     END-IF.
     MOVE PKGT-ID(PKG-INX)            TO TDL-ID.
     MOVE PKGT-DISCOUNT(PKG-INX)      TO TDL-DISCOUNT.
     MOVE PKGT-FINAL-COST(PKG-INX)    TO TDL-FINAL-COST.
     MOVE PKGT-DELIVERY-TIME(PKG-INX) TO TDL-DELIVERY-TIME.
     WRITE TIME-LINE FROM WS-TIME-DET-LINE.
     ADD 1 TO WS-LINE-COUNT.
 0820-EXIT.
     EXIT.
*-----------------------------------------------------------------
 0900-CLOSE-FILES.
     IF FS-CONTROL-OK OR FS-CONTROL NOT = SPACES
         CLOSE CONTROL-FILE
     END-IF.
     IF FS-PACKGE-OK OR FS-PACKGE NOT = SPACES
         CLOSE PACKAGE-FILE
     END-IF.
     CLOSE COST-REPORT.
     CLOSE TIME-REPORT.
 0900-EXIT.
     EXIT.
