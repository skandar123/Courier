       PROCESS DYNAM OUTDD(DISPLAYS)
*****************************************************************
* THESE ROUTINES ARE MAINTAINED BY THE DISPATCH SYSTEMS GROUP,  *
* CONTINENTAL COURIER CO.  NO WARRANTY, EITHER EXPRESSED OR     *
* IMPLIED, IS MADE FOR THEM.                                    *
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. DLVSHIP.
 AUTHOR. LINDA K MASON.
 INSTALLATION. CONTINENTAL COURIER CO - DISPATCH SYSTEMS.
 DATE-WRITTEN. 09/05/88.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - DISPATCH OPERATIONS ONLY.
*-----------------------------------------------------------------
* DLVSHIP GROUPS A RUN'S PACKAGES INTO SHIPMENTS FOR MODE 2 -
* GREEDY, DESCENDING BY WEIGHT, NEVER OVER MAX-WEIGHT PER
* SHIPMENT.  CALLED ONCE PER RUN FROM DLVDRIVE, BEFORE DLVTIME
* AND DLVVEHC SEE THE SHIPMENT TABLE IT BUILDS.
*-----------------------------------------------------------------
* CHANGE LOG
* DATE      WHO  TICKET    DESCRIPTION
* --------  ---  --------  ------------------------------------
* 09/05/88  LKM  DSP-0077  ORIGINAL - GREEDY SHIPMENT PACKER.
* 09/12/88  LKM  DSP-0078  OVERSIZE PACKAGE NOW A HARD ABEND,
* 09/12/88  LKM  DSP-0078  NOT A SILENT SKIP - PER OPS REQUEST.
* 04/19/91  LKM  DSP-0140  SHIPMENT TABLE BOUND RAISED TO 200.
* 07/08/95  CFS  DSP-0232  FINAL SORT NOW DESCENDING BY SHIPMENT
* 07/08/95  CFS  DSP-0232  TOTAL WEIGHT, NOT CREATION ORDER.
* 10/06/98  JAO  DSP-0266  Y2K - NO DATE FIELDS, REVIEWED, OK.
* 06/11/13  WDR  DSP-0420  ADDED NEARLY-FULL SHIPMENT TRACE
* 06/11/13  WDR  DSP-0420  DISPLAY, GATED BY A NEW UPSI-0 SWITCH
* 06/11/13  WDR  DSP-0420  SO IT DOES NOT SPAM THE JOB LOG.
*-----------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
*-----------------------------------------------------------------
* UPSI-0 IS THE STANDARD DISPATCH-SYSTEMS TRACE SWITCH - SET ON
* FROM THE JCL UPSI PARM, NEVER FROM THE PROCEDURE DIVISION.
*-----------------------------------------------------------------
 SPECIAL-NAMES.
     UPSI-0 ON STATUS IS DLV-TRACE-SW-ON
            OFF STATUS IS DLV-TRACE-SW-OFF.
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*-----------------------------------------------------------------
* ONE ENTRY PER PACKAGE - WHICH SHIPMENT (IF ANY) IT LANDED IN,
* AND THE DESCENDING-WEIGHT WORK ORDER THE PACKER SCANS IN.
* ASSIGNED-TBL AND ORDER-TBL ARE BUILT AND THROWN AWAY EVERY RUN -
* NEITHER ONE SURVIVES INTO THE SHIPMENT TABLE THE CALLER KEEPS.
*-----------------------------------------------------------------
 01  WS-PACKING-AREA.
*        'Y'/'N' VIEW OF THE ASSIGNED FLAG - SET ONE WAY, TESTED
*        THE OTHER THROUGH THE NUMERIC REDEFINES BELOW.
     05  WS-ASSIGNED-TBL.
         10  WS-ASSIGNED PIC X(01) OCCURS 200 TIMES.
*        NUMERIC VIEW - 0 = STILL UNASSIGNED, 1 = PACKED.  TESTED
*        IN 0220 WITH A PLAIN NOT = 0 RATHER THAN AN 88-LEVEL,
*        SINCE THE FLAG IS SET AND TESTED IN THE SAME PARAGRAPH.
     05  WS-ASSIGNED-RE REDEFINES WS-ASSIGNED-TBL.
         10  WS-ASSIGNED-N PIC 9(01) OCCURS 200 TIMES.
*        PACKAGE-TABLE SUBSCRIPTS IN DESCENDING-WEIGHT ORDER, SET
*        BY THE INSERTION SORT IN 0100 AND WALKED BY 0200.
     05  WS-ORDER-TBL.
         10  WS-ORDER-IDX PIC 9(03) OCCURS 200 TIMES
             INDEXED BY WS-ORD-INX.
*        CHARACTER VIEW OF THE WHOLE TABLE, USED ONLY TO ZERO ALL
*        200 ENTRIES IN ONE MOVE AT THE TOP OF 0000-MAIN-LINE.
     05  WS-ORDER-TBL-RE REDEFINES WS-ORDER-TBL.
         10  WS-ORDER-TBL-CHARS      PIC X(600).
     05  FILLER                      PIC X(10).
*    COUNT OF PACKAGES STILL WAITING FOR A SHIPMENT - 0200 KEEPS
*    OPENING NEW SHIPMENTS UNTIL THIS REACHES ZERO.
 77  WS-UNASSIGNED-COUNT              PIC 9(3) COMP VALUE 0.
*    RUNNING WEIGHT OF THE SHIPMENT CURRENTLY BEING PACKED.
 77  WS-RUNNING-WEIGHT                PIC 9(7) COMP VALUE 0.
*    HOLDS THE PACKAGE SUBSCRIPT BEING SHIFTED DOWN ONE SLOT AT A
*    TIME DURING THE INSERTION SORT IN 0110.
 77  WS-SAVE-PKG-IDX                PIC 9(3) COMP VALUE 0.
*    GENERAL SCRATCH SUBSCRIPT - SORT PASS COUNTER IN 0100/0300,
*    CURRENT PACKAGE BEING TESTED FOR FIT IN 0220.
 77  WS-SCRATCH-IDX                   PIC 9(3) COMP VALUE 0.
*-----------------------------------------------------------------
* ONE-ENTRY SWAP AREA FOR THE SHIPMENT BUBBLE SORT IN 0300 - A
* WHOLE SHP-ENTRY IS MOVED HERE, THEN BACK, TO EXCHANGE A PAIR.
*-----------------------------------------------------------------
 01  WS-TEMP-SCRATCH-AREA.
*        THE CHARACTER VIEW IS WHAT 0320 ACTUALLY MOVES - THE
*        NUMBERED SUB-FIELDS BELOW ONLY EXIST SO THIS COPY OF
*        SHPWREC'S LAYOUT STAYS LEGIBLE ON A DUMP.
     05  WS-TEMP-SCRATCH              PIC X(638) VALUE SPACES.
     05  WS-TEMP-SCRATCH-RE REDEFINES WS-TEMP-SCRATCH.
         10  WS-TEMP-TOTAL-WEIGHT     PIC 9(7).
         10  WS-TEMP-TIME              PIC 9(3)V9(2).
         10  WS-TEMP-VEHICLE-ID        PIC 9(3).
         10  WS-TEMP-PKG-COUNT         PIC 9(3).
         10  WS-TEMP-PKG-IDX-TBL.
             15  WS-TEMP-PKG-IDX       PIC 9(3) OCCURS 200 TIMES.
         10  FILLER                    PIC X(20).
*-----------------------------------------------------------------
* PARAMETER BLOCK SHARED WITH DLVDRIVE.  PKG-COUNT AND MAX-WEIGHT
* ARE SET BY THE CALLER; SHP-COUNT AND ABEND-FLAG ARE SET HERE.
*-----------------------------------------------------------------
 LINKAGE SECTION.
 01  DLVSHIP-PARMS.
     05  DSP-PKG-COUNT                PIC 9(3).
     05  DSP-MAX-WEIGHT               PIC 9(5).
*        BUILT UP ONE AT A TIME IN 0210 - STARTS THE RUN AT ZERO.
     05  DSP-SHP-COUNT                PIC 9(3).
     05  DSP-ABEND-FLAG               PIC X(1).
         88  DSP-OVERSIZE-PACKAGE         VALUE 'Y'.
     05  FILLER                       PIC X(10).
*-----------------------------------------------------------------
* THE FULL IN-MEMORY PACKAGE TABLE - THIS PROGRAM ONLY READS IT,
* NEVER UPDATES IT.  DLVCOST HAS ALREADY FILLED THE COST FIELDS
* AND DLVTIME/DLVVEHC HAVE NOT YET TOUCHED THE LAST TWO BY THE
* TIME THIS PROGRAM RUNS.
*-----------------------------------------------------------------
 01  DLVSHIP-PKG-TABLE.
     05  PKG-ENTRY OCCURS 200 TIMES INDEXED BY PKG-INX.
         10  PKGT-ID                 PIC X(15).
         10  PKGT-WEIGHT              PIC 9(5).
         10  PKGT-DISTANCE            PIC 9(5).
         10  PKGT-OFFER-CODE          PIC X(10).
         10  PKGT-TOTAL-COST          PIC 9(9).
         10  PKGT-DISCOUNT            PIC 9(9).
         10  PKGT-FINAL-COST          PIC 9(9).
         10  PKGT-DELIVERY-TIME       PIC 9(3)V9(2).
         10  PKGT-VEHICLE-ID          PIC 9(3).
         10  FILLER                   PIC X(10).
*-----------------------------------------------------------------
* THE SHIPMENT TABLE THIS PROGRAM BUILDS - EMPTY ON ENTRY, FULL
* AND IN DESCENDING-WEIGHT ORDER ON GOBACK.  SHPWREC CARRIES THE
* MEMBER PACKAGE INDEX LIST DLVTIME AND DLVVEHC BOTH WALK LATER.
*-----------------------------------------------------------------
 01  DLVSHIP-SHP-TABLE.
     05  SHP-ENTRY OCCURS 200 TIMES INDEXED BY SHP-INX.
         COPY SHPWREC.
*-----------------------------------------------------------------
* FOUR STEPS IN STRICT ORDER - OVERSIZE CHECK, WEIGHT SORT, THE
* GREEDY PACK ITSELF, THEN THE FINAL SHIPMENT-LEVEL SORT.  AN
* OVERSIZE PACKAGE SKIPS STRAIGHT TO GOBACK WITH NOTHING BUILT.
*-----------------------------------------------------------------
 PROCEDURE DIVISION USING DLVSHIP-PARMS DLVSHIP-PKG-TABLE
     DLVSHIP-SHP-TABLE.
 0000-MAIN-LINE.
     MOVE 'N' TO DSP-ABEND-FLAG.
     MOVE ZERO TO DSP-SHP-COUNT.
*    START EVERY RUN WITH A CLEAN ORDER TABLE - THE CALLER DOES
*    NOT RESET IT, AND A STALE ENTRY WOULD BE A WRONG SUBSCRIPT.
     MOVE ZERO TO WS-ORDER-TBL-CHARS.
     PERFORM 0050-CHECK-OVERSIZE THRU 0050-EXIT.
     IF DSP-OVERSIZE-PACKAGE
         GO TO 0000-DONE
     END-IF.
     PERFORM 0100-SORT-BY-WEIGHT-DESC THRU 0100-EXIT.
     PERFORM 0200-BUILD-SHIPMENTS THRU 0200-EXIT.
     PERFORM 0300-SORT-SHIPMENTS-DESC THRU 0300-EXIT.
 0000-DONE.
     GOBACK.
*-----------------------------------------------------------------
* VALIDATION RULE - A PACKAGE HEAVIER THAN MAX-WEIGHT CAN NEVER
* BE PLACED.  FAIL THE WHOLE RUN, NOT JUST THAT ONE PACKAGE.
*-----------------------------------------------------------------
 0050-CHECK-OVERSIZE.
     PERFORM 0060-CHECK-ONE-PACKAGE THRU 0060-EXIT
         VARYING PKG-INX FROM 1 BY 1
         UNTIL PKG-INX > DSP-PKG-COUNT.
 0050-EXIT.
     EXIT.
*-----------------------------------------------------------------
* ONE PACKAGE PER CALL - THE FLAG STAYS SET ONCE RAISED, EVEN IF
* A LATER PACKAGE IN THE SAME LOOP IS WITHIN BOUNDS, SO THE RUN
* STILL FAILS REGARDLESS OF WHERE IN THE TABLE THE BAD ONE FALLS.
*-----------------------------------------------------------------
 0060-CHECK-ONE-PACKAGE.
     IF PKGT-WEIGHT(PKG-INX) > DSP-MAX-WEIGHT
         SET DSP-OVERSIZE-PACKAGE TO TRUE
     END-IF.
 0060-EXIT.
     EXIT.
*-----------------------------------------------------------------
* BUILD WS-ORDER-IDX AS A DESCENDING-WEIGHT PERMUTATION OF THE
* PACKAGE TABLE SUBSCRIPTS, BY A STRAIGHT INSERTION SORT - THE
* TABLE IS SMALL ENOUGH THAT A SORT VERB IS NOT JUSTIFIED.
* TWO PASSES - FIRST SEED THE ORDER TABLE ONE-FOR-ONE, THEN
* INSERTION-SORT IT IN PLACE.
*-----------------------------------------------------------------
 0100-SORT-BY-WEIGHT-DESC.
*        SEED PASS - WS-ORDER-IDX(N) STARTS AT N FOR EVERY SLOT.
     PERFORM 0105-INIT-ONE-ORDER THRU 0105-EXIT
         VARYING PKG-INX FROM 1 BY 1
         UNTIL PKG-INX > DSP-PKG-COUNT.
*        SORT PASS - STARTS AT SLOT 2, THE CLASSIC INSERTION SORT
*        STARTING POINT SINCE A ONE-ELEMENT TABLE IS ALREADY IN
*        ORDER.
     PERFORM 0110-INSERTION-PASS THRU 0110-EXIT
         VARYING WS-SCRATCH-IDX FROM 2 BY 1
         UNTIL WS-SCRATCH-IDX > DSP-PKG-COUNT.
 0100-EXIT.
     EXIT.
*-----------------------------------------------------------------
* PACKAGE-INX STARTS OUT AS ITS OWN ORDER SLOT - THE INSERTION
* PASS BELOW THEN SHUFFLES THE ORDER TABLE, NEVER THE PACKAGE
* TABLE ITSELF.
*-----------------------------------------------------------------
 0105-INIT-ONE-ORDER.
     MOVE PKG-INX TO WS-ORDER-IDX(PKG-INX).
     MOVE 0 TO WS-ASSIGNED-N(PKG-INX).
 0105-EXIT.
     EXIT.
*-----------------------------------------------------------------
* ONE INSERTION-SORT PASS - SAVE THE CURRENT SLOT, THEN SLIDE
* EVERY LIGHTER ENTRY TO ITS LEFT DOWN ONE SLOT UNTIL THE SAVED
* ENTRY'S CORRECT (DESCENDING-WEIGHT) SPOT IS FOUND.
*-----------------------------------------------------------------
 0110-INSERTION-PASS.
     SET WS-ORD-INX TO WS-SCRATCH-IDX.
     MOVE WS-ORDER-IDX(WS-ORD-INX) TO WS-SAVE-PKG-IDX.
 0115-SHIFT-DOWN.
*        STOP AT THE FRONT OF THE TABLE OR AS SOON AS THE ENTRY
*        TO THE LEFT IS ALREADY HEAVIER OR EQUAL.
     IF WS-ORD-INX = 1
         GO TO 0110-EXIT
     END-IF.
     IF PKGT-WEIGHT(WS-ORDER-IDX(WS-ORD-INX - 1))
             >= PKGT-WEIGHT(WS-SAVE-PKG-IDX)
         GO TO 0110-EXIT
     END-IF.
     MOVE WS-ORDER-IDX(WS-ORD-INX - 1)
         TO WS-ORDER-IDX(WS-ORD-INX).
     SET WS-ORD-INX DOWN BY 1.
     GO TO 0115-SHIFT-DOWN.
 0110-EXIT.
*        DROP THE SAVED ENTRY INTO THE HOLE THE SHIFTING LEFT.
     MOVE WS-SAVE-PKG-IDX TO WS-ORDER-IDX(WS-ORD-INX).
     EXIT.
*-----------------------------------------------------------------
* GREEDY FIRST-FIT PACKER - ONE PASS PER SHIPMENT.  EACH PASS
* WALKS THE DESCENDING-WEIGHT ORDER AND ADDS EVERY PACKAGE THAT
* STILL FITS; WHAT DOES NOT FIT WAITS FOR THE NEXT SHIPMENT.
* KEEPS OPENING NEW SHIPMENTS UNTIL NO PACKAGE IS LEFT WAITING -
* DSP-PKG-COUNT HAS ALREADY BEEN BOUNDS-CHECKED AGAINST MAX-
* WEIGHT BY 0050, SO THIS LOOP IS GUARANTEED TO TERMINATE.
*-----------------------------------------------------------------
 0200-BUILD-SHIPMENTS.
     MOVE DSP-PKG-COUNT TO WS-UNASSIGNED-COUNT.
     PERFORM 0210-PACK-ONE-SHIPMENT THRU 0210-EXIT
         UNTIL WS-UNASSIGNED-COUNT = 0.
 0200-EXIT.
     EXIT.
*-----------------------------------------------------------------
* OPEN ONE NEW SHIPMENT AND WALK THE FULL DESCENDING-WEIGHT ORDER
* ONCE - EVERY PACKAGE STILL UNASSIGNED AND STILL LIGHT ENOUGH TO
* FIT GOES IN.  LEFTOVERS WAIT FOR THE NEXT CALL TO THIS PARA.
*-----------------------------------------------------------------
 0210-PACK-ONE-SHIPMENT.
     ADD 1 TO DSP-SHP-COUNT.
     MOVE ZERO TO WS-RUNNING-WEIGHT.
     MOVE ZERO TO SHPW-TOTAL-WEIGHT(DSP-SHP-COUNT).
     MOVE ZERO TO SHPW-PKG-COUNT(DSP-SHP-COUNT).
     PERFORM 0220-PACK-ONE-PASS THRU 0220-EXIT
         VARYING WS-ORD-INX FROM 1 BY 1
         UNTIL WS-ORD-INX > DSP-PKG-COUNT.
 0210-EXIT.
     EXIT.
*-----------------------------------------------------------------
* ONE CANDIDATE PACKAGE PER CALL - SKIP IT IF IT IS ALREADY IN A
* SHIPMENT, SKIP IT IF IT WOULD PUSH THIS SHIPMENT OVER MAX-
* WEIGHT, OTHERWISE ADD IT AND UPDATE THE SHIPMENT TOTALS.
*-----------------------------------------------------------------
 0220-PACK-ONE-PASS.
     MOVE WS-ORDER-IDX(WS-ORD-INX) TO WS-SCRATCH-IDX.
*        ALREADY PACKED INTO AN EARLIER SHIPMENT - NOTHING TO DO.
     IF WS-ASSIGNED-N(WS-SCRATCH-IDX) NOT = 0
         GO TO 0220-EXIT
     END-IF.
*        WOULD TIP THE CURRENT SHIPMENT OVER MAX-WEIGHT - LEAVE
*        IT FOR THE NEXT SHIPMENT'S PASS INSTEAD.
     IF WS-RUNNING-WEIGHT + PKGT-WEIGHT(WS-SCRATCH-IDX)
             > DSP-MAX-WEIGHT
         GO TO 0220-EXIT
     END-IF.
*        FITS - MARK IT PACKED AND ROLL ITS WEIGHT INTO BOTH THE
*        RUNNING TOTAL HERE AND THE SHIPMENT'S OWN TOTAL.
     MOVE 1 TO WS-ASSIGNED-N(WS-SCRATCH-IDX).
     SUBTRACT 1 FROM WS-UNASSIGNED-COUNT.
     ADD PKGT-WEIGHT(WS-SCRATCH-IDX) TO WS-RUNNING-WEIGHT.
     ADD PKGT-WEIGHT(WS-SCRATCH-IDX)
         TO SHPW-TOTAL-WEIGHT(DSP-SHP-COUNT).
*        RECORD THE PACKAGE AS A MEMBER OF THIS SHIPMENT - DLVTIME
*        AND DLVVEHC BOTH WALK THIS MEMBER LIST LATER.
     ADD 1 TO SHPW-PKG-COUNT(DSP-SHP-COUNT).
     MOVE WS-SCRATCH-IDX
         TO SHPW-PKG-IDX(DSP-SHP-COUNT,
            SHPW-PKG-COUNT(DSP-SHP-COUNT)).
*        NOT A BUSINESS RULE - JUST A HEADS-UP FOR WHOEVER IS
*        WATCHING THE JOB LOG WITH THE TRACE SWITCH ON.
     IF DLV-TRACE-SW-ON
             AND WS-RUNNING-WEIGHT > DSP-MAX-WEIGHT - 5
         DISPLAY 'DLVSHIP: SHIPMENT ' DSP-SHP-COUNT
             ' NEARLY FULL - ' WS-RUNNING-WEIGHT
             ' OF ' DSP-MAX-WEIGHT
     END-IF.
 0220-EXIT.
     EXIT.
*-----------------------------------------------------------------
* FINAL ORDER IS DESCENDING BY SHIPMENT TOTAL WEIGHT, NOT THE
* ORDER THE SHIPMENTS WERE FILLED IN - PER DSP-0232.  A BUBBLE
* SORT IS USED HERE FOR THE SAME REASON THE PACKAGE SORT IN 0100
* USES INSERTION - DSP-SHP-COUNT NEVER APPROACHES A SIZE WHERE A
* FASTER ALGORITHM WOULD MATTER.
*-----------------------------------------------------------------
 0300-SORT-SHIPMENTS-DESC.
*    A SINGLE SHIPMENT IS ALREADY IN ORDER - NOTHING TO COMPARE.
     IF DSP-SHP-COUNT < 2
         GO TO 0300-EXIT
     END-IF.
     PERFORM 0310-BUBBLE-PASS THRU 0310-EXIT
         VARYING WS-SCRATCH-IDX FROM 1 BY 1
         UNTIL WS-SCRATCH-IDX > DSP-SHP-COUNT - 1.
 0300-EXIT.
     EXIT.
*-----------------------------------------------------------------
* ONE BUBBLE PASS - THE HEAVIEST UNSORTED SHIPMENT FLOATS ONE
* SLOT CLOSER TO THE FRONT EACH TIME THROUGH.
*-----------------------------------------------------------------
 0310-BUBBLE-PASS.
     PERFORM 0320-BUBBLE-COMPARE THRU 0320-EXIT
         VARYING SHP-INX FROM 1 BY 1
         UNTIL SHP-INX > DSP-SHP-COUNT - WS-SCRATCH-IDX.
 0310-EXIT.
     EXIT.
*-----------------------------------------------------------------
* SWAP TWO ADJACENT SHIPMENT ENTRIES WHEN THE SECOND OUTWEIGHS
* THE FIRST - THE WHOLE-ENTRY MOVE VIA WS-TEMP-SCRATCH IS SIMPLER
* THAN SWAPPING EACH SHPWREC FIELD ONE AT A TIME.
*-----------------------------------------------------------------
 0320-BUBBLE-COMPARE.
     IF SHPW-TOTAL-WEIGHT(SHP-INX)
             >= SHPW-TOTAL-WEIGHT(SHP-INX + 1)
         GO TO 0320-EXIT
     END-IF.
     MOVE SHP-ENTRY(SHP-INX) TO WS-TEMP-SCRATCH.
     MOVE SHP-ENTRY(SHP-INX + 1) TO SHP-ENTRY(SHP-INX).
     MOVE WS-TEMP-SCRATCH TO SHP-ENTRY(SHP-INX + 1).
 0320-EXIT.
     EXIT.
