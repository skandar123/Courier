       PROCESS DYNAM OUTDD(DISPLAYS)
*****************************************************************
* THESE ROUTINES ARE MAINTAINED BY THE DISPATCH SYSTEMS GROUP,  *
* CONTINENTAL COURIER CO.  NO WARRANTY, EITHER EXPRESSED OR     *
* IMPLIED, IS MADE FOR THEM.                                    *
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. DLVTIME.
 AUTHOR. GILBERT SAINT-FLOUR.
 INSTALLATION. CONTINENTAL COURIER CO - DISPATCH SYSTEMS.
 DATE-WRITTEN. 09/06/88.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - DISPATCH OPERATIONS ONLY.
*-----------------------------------------------------------------
* DLVTIME FIGURES DELIVERY TIME - ONE-WAY PER PACKAGE, ROUND
* TRIP PER SHIPMENT - FOR MODE 2 RUNS ONLY.  CALLED ONCE PER RUN
* FROM DLVDRIVE AFTER DLVSHIP HAS BUILT THE SHIPMENT TABLE.
*-----------------------------------------------------------------
* CHANGE LOG
* DATE      WHO  TICKET    DESCRIPTION
* --------  ---  --------  ------------------------------------
* 09/06/88  GSF  DSP-0077  ORIGINAL - PACKAGE AND SHIPMENT TIMES.
* 09/14/88  GSF  DSP-0079  SHIPMENT TIME NOW TRUNCATED BEFORE THE
* 09/14/88  GSF  DSP-0079  ROUND TRIP DOUBLING, NOT AFTER - THE
* 09/14/88  GSF  DSP-0079  OLD SEQUENCE OVERSTATED LONG HAULS.
* 04/19/91  LKM  DSP-0140  PACKAGE/SHIPMENT TABLE BOUNDS RAISED
* 04/19/91  LKM  DSP-0140  TO 200 TO MATCH THE REST OF THE SUITE.
* 10/06/98  JAO  DSP-0266  Y2K - NO DATE FIELDS, REVIEWED, OK.
* 06/11/13  WDR  DSP-0420  ADDED OUT-OF-RANGE HOUR/SPEED TRACE
* 06/11/13  WDR  DSP-0420  DISPLAYS, GATED BY A NEW UPSI-0 SWITCH
* 06/11/13  WDR  DSP-0420  SO THEY DO NOT SPAM THE JOB LOG BY
* 06/11/13  WDR  DSP-0420  DEFAULT.
*-----------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
*-----------------------------------------------------------------
* UPSI-0 IS THE STANDARD DISPATCH-SYSTEMS TRACE SWITCH - SET ON
* FROM THE JCL UPSI PARM, NEVER FROM THE PROCEDURE DIVISION.
*-----------------------------------------------------------------
 SPECIAL-NAMES.
     UPSI-0 ON STATUS IS DLV-TRACE-SW-ON
            OFF STATUS IS DLV-TRACE-SW-OFF.
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*-----------------------------------------------------------------
* RESULTS OF THE SHIPMENT-MAX-DISTANCE SCAN, HELD HERE SO THE
* MAIN-LINE PASS DOES NOT HAVE TO REREAD THE PACKAGE TABLE.
*-----------------------------------------------------------------
 01  WS-RESULTS.
*        FARTHEST PACKAGE DISTANCE AMONG A SHIPMENT'S MEMBERS -
*        THE WHOLE SHIPMENT'S ROUND TRIP IS SIZED OFF THIS ONE
*        NUMBER, NOT OFF EACH MEMBER'S OWN DISTANCE.
     05  WS-MAX-DISTANCE             PIC 9(5) COMP.
*        ONE-WAY HOURS, TRUNCATED TO TWO DECIMALS - SEE 0210.
     05  WS-ONE-WAY-HOURS            PIC 9(3)V9(2).
     05  WS-OWH-RE REDEFINES WS-ONE-WAY-HOURS.
         10  WS-OWH-WHOLE            PIC 9(03).
         10  WS-OWH-HUNDREDTHS       PIC 9(02).
*        ONE-WAY HOURS DOUBLED - THE FIGURE STORED ON SHPW-TIME.
     05  WS-ROUND-TRIP-HOURS         PIC 9(3)V9(2).
     05  WS-RTH-RE REDEFINES WS-ROUND-TRIP-HOURS.
         10  WS-RTH-WHOLE            PIC 9(03).
         10  WS-RTH-HUNDREDTHS       PIC 9(02).
*        COPY OF DTP-MAX-SPEED BROKEN OUT TO TENS/UNITS SO THE
*        LOW-SPEED SANITY CHECK IN 0000 CAN TEST THE TENS DIGIT
*        WITHOUT A SEPARATE COMPUTE.
     05  WS-SPEED-COPY               PIC 9(3).
     05  WS-SPEED-COPY-RE REDEFINES WS-SPEED-COPY.
         10  WS-SPEED-TENS           PIC 9(02).
         10  WS-SPEED-UNITS          PIC 9(01).
     05  FILLER                      PIC X(10).
*    LOOP CONTROL SUBSCRIPTS - ONE PER TABLE THIS PROGRAM WALKS.
 77  WS-PKG-INX                      PIC 9(3) COMP VALUE 0.
 77  WS-SHP-INX                      PIC 9(3) COMP VALUE 0.
 77  WS-MEMBER-INX                   PIC 9(3) COMP VALUE 0.
*-----------------------------------------------------------------
* PARAMETER BLOCK SHARED WITH DLVDRIVE - COUNTS AND MAX-SPEED ARE
* SET BY THE CALLER; ABEND-FLAG IS THE ONLY FIELD SET HERE.
*-----------------------------------------------------------------
 LINKAGE SECTION.
 01  DLVTIME-PARMS.
     05  DTP-PKG-COUNT                PIC 9(3).
     05  DTP-SHP-COUNT                PIC 9(3).
     05  DTP-MAX-SPEED                PIC 9(3).
     05  DTP-ABEND-FLAG               PIC X(1).
         88  DTP-BAD-SPEED                VALUE 'Y'.
     05  FILLER                       PIC X(10).
*-----------------------------------------------------------------
* THE FULL IN-MEMORY PACKAGE TABLE - 0100 WRITES DELIVERY-TIME
* HERE FOR EVERY PACKAGE; ALL OTHER FIELDS WERE ALREADY SET BY
* DLVCOST AND DLVDRIVE AND ARE ONLY READ BY THIS PROGRAM.
*-----------------------------------------------------------------
 01  DLVTIME-PKG-TABLE.
     05  PKG-ENTRY OCCURS 200 TIMES INDEXED BY PKG-INX.
         10  PKGT-ID                 PIC X(15).
         10  PKGT-WEIGHT              PIC 9(5).
         10  PKGT-DISTANCE            PIC 9(5).
         10  PKGT-OFFER-CODE          PIC X(10).
         10  PKGT-TOTAL-COST          PIC 9(9).
         10  PKGT-DISCOUNT            PIC 9(9).
         10  PKGT-FINAL-COST          PIC 9(9).
         10  PKGT-DELIVERY-TIME       PIC 9(3)V9(2).
         10  PKGT-VEHICLE-ID          PIC 9(3).
         10  FILLER                   PIC X(10).
*-----------------------------------------------------------------
* THE SHIPMENT TABLE BUILT BY DLVSHIP - 0200 WRITES SHPW-TIME
* HERE FOR EVERY SHIPMENT; THE MEMBER PACKAGE INDEX LIST WAS SET
* BY DLVSHIP AND IS ONLY READ BY THIS PROGRAM.
*-----------------------------------------------------------------
 01  DLVTIME-SHP-TABLE.
     05  SHP-ENTRY OCCURS 200 TIMES INDEXED BY SHP-INX.
         COPY SHPWREC.
 PROCEDURE DIVISION USING DLVTIME-PARMS DLVTIME-PKG-TABLE
     DLVTIME-SHP-TABLE.
 0000-MAIN-LINE.
     MOVE 'N' TO DTP-ABEND-FLAG.
     IF DTP-MAX-SPEED = ZERO
         SET DTP-BAD-SPEED TO TRUE
         GO TO 0000-DONE
     END-IF.
*    LOW-SPEED SANITY CHECK - A RUN-MAX-SPEED UNDER 10 IS NOT AN
*    ABEND CONDITION, JUST WORTH A TRACE LINE SINCE IT MEANS
*    EVERY HOUR FIGURE BELOW WILL COME OUT UNUSUALLY LARGE.
     MOVE DTP-MAX-SPEED TO WS-SPEED-COPY.
     IF DLV-TRACE-SW-ON AND WS-SPEED-TENS = 0
         DISPLAY 'DLVTIME: RUN-MAX-SPEED UNDER 10, SPEED='
             WS-SPEED-TENS WS-SPEED-UNITS
     END-IF.
     PERFORM 0100-CALC-PACKAGE-TIMES THRU 0100-EXIT.
     PERFORM 0200-CALC-SHIPMENT-TIMES THRU 0200-EXIT.
*    0200 IS A NO-OP WHEN DTP-SHP-COUNT IS ZERO - MODE 1 RUNS
*    LEAVE THE SHIPMENT TABLE EMPTY AND THIS PERFORM JUST RETURNS.
 0000-DONE.
     GOBACK.
*-----------------------------------------------------------------
* ONE-WAY DELIVERY TIME FOR EVERY PACKAGE ON THE RUN, TRUNCATED
* (NOT ROUNDED) TO TWO DECIMAL PLACES.  RUNS REGARDLESS OF MODE -
* MODE 1 STOPS HERE, MODE 2 ALSO NEEDS 0200 BELOW.
*-----------------------------------------------------------------
 0100-CALC-PACKAGE-TIMES.
     PERFORM 0110-CALC-ONE-PACKAGE THRU 0110-EXIT
         VARYING PKG-INX FROM 1 BY 1
         UNTIL PKG-INX > DTP-PKG-COUNT.
 0100-EXIT.
     EXIT.
*-----------------------------------------------------------------
* DISTANCE OVER SPEED, TRUNCATED BY THE PICTURE CLAUSE - NO
* ROUNDED PHRASE ON THIS COMPUTE.
*-----------------------------------------------------------------
 0110-CALC-ONE-PACKAGE.
*    OVERWRITES WHATEVER WAS LEFT ON DELIVERY-TIME FROM THE
*    PACKAGE-TABLE FILLER - EVERY PACKAGE GETS A FRESH FIGURE.
     COMPUTE PKGT-DELIVERY-TIME(PKG-INX) =
         PKGT-DISTANCE(PKG-INX) / DTP-MAX-SPEED.
 0110-EXIT.
     EXIT.
*-----------------------------------------------------------------
* MODE 2 ONLY - ROUND TRIP TIME FOR EVERY SHIPMENT, DRIVEN BY THE
* FARTHEST PACKAGE IN THE SHIPMENT.  THE ONE-WAY LEG IS TRUNCATED
* TO TWO DECIMALS FIRST, THEN DOUBLED - DOUBLING BEFORE
* TRUNCATING IS NOT THE SAME AND WAS THE DEFECT FIXED UNDER
* DSP-0079 ABOVE.
*-----------------------------------------------------------------
 0200-CALC-SHIPMENT-TIMES.
     PERFORM 0210-CALC-ONE-SHIPMENT THRU 0210-EXIT
         VARYING SHP-INX FROM 1 BY 1
         UNTIL SHP-INX > DTP-SHP-COUNT.
 0200-EXIT.
     EXIT.
*-----------------------------------------------------------------
* FIND THE FARTHEST MEMBER PACKAGE, TRUNCATE ITS ONE-WAY HOURS,
* THEN DOUBLE FOR THE ROUND TRIP AND POST IT TO THE SHIPMENT.
* THE TWO TRACE DISPLAYS ARE EARLY WARNING ONLY - NEITHER ONE
* STOPS THE RUN, SINCE A LONG HAUL IS NOT BY ITSELF AN ERROR.
*-----------------------------------------------------------------
 0210-CALC-ONE-SHIPMENT.
     MOVE ZERO TO WS-MAX-DISTANCE.
     PERFORM 0220-SCAN-ONE-MEMBER THRU 0220-EXIT
         VARYING WS-MEMBER-INX FROM 1 BY 1
         UNTIL WS-MEMBER-INX > SHPW-PKG-COUNT(SHP-INX).
     COMPUTE WS-ONE-WAY-HOURS =
         WS-MAX-DISTANCE / DTP-MAX-SPEED.
     IF DLV-TRACE-SW-ON AND WS-OWH-WHOLE > 99
         DISPLAY 'DLVTIME: ONE-WAY HOURS OVER 99 ON SHIPMENT '
             SHP-INX ' - ' WS-OWH-WHOLE '.' WS-OWH-HUNDREDTHS
     END-IF.
     COMPUTE WS-ROUND-TRIP-HOURS = WS-ONE-WAY-HOURS * 2.
     IF DLV-TRACE-SW-ON AND WS-RTH-WHOLE > 99
         DISPLAY 'DLVTIME: ROUND TRIP HOURS OVER 99 ON SHIPMENT '
             SHP-INX ' - ' WS-RTH-WHOLE '.' WS-RTH-HUNDREDTHS
     END-IF.
     MOVE WS-ROUND-TRIP-HOURS TO SHPW-TIME(SHP-INX).
 0210-EXIT.
     EXIT.
*-----------------------------------------------------------------
* ONE MEMBER PACKAGE OF THE CURRENT SHIPMENT - KEEP ITS DISTANCE
* ONLY IF IT BEATS THE BEST SEEN SO FAR FOR THIS SHIPMENT.
*-----------------------------------------------------------------
 0220-SCAN-ONE-MEMBER.
     MOVE SHPW-PKG-IDX(SHP-INX, WS-MEMBER-INX) TO WS-PKG-INX.
     IF PKGT-DISTANCE(WS-PKG-INX) > WS-MAX-DISTANCE
         MOVE PKGT-DISTANCE(WS-PKG-INX) TO WS-MAX-DISTANCE
     END-IF.
 0220-EXIT.
     EXIT.
