       PROCESS DYNAM OUTDD(DISPLAYS)
*****************************************************************
* THESE ROUTINES ARE MAINTAINED BY THE DISPATCH SYSTEMS GROUP,  *
* CONTINENTAL COURIER CO.  NO WARRANTY, EITHER EXPRESSED OR     *
* IMPLIED, IS MADE FOR THEM.                                    *
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. DLVVEHC.
 AUTHOR. DAN WALTHER.
 INSTALLATION. CONTINENTAL COURIER CO - DISPATCH SYSTEMS.
 DATE-WRITTEN. 09/07/88.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - DISPATCH OPERATIONS ONLY.
*-----------------------------------------------------------------
* DLVVEHC ASSIGNS A VEHICLE TO EVERY SHIPMENT - ALWAYS THE
* LEAST-BUSY VEHICLE IN THE FLEET AT THE MOMENT OF ASSIGNMENT -
* AND OFFSETS EACH MEMBER PACKAGE'S DELIVERY TIME BY THE DELAY
* THAT VEHICLE WAS ALREADY CARRYING.  CALLED ONCE PER RUN FROM
* DLVDRIVE, LAST OF THE THREE MODE 2 WORKERS.
*-----------------------------------------------------------------
* CHANGE LOG
* DATE      WHO  TICKET    DESCRIPTION
* --------  ---  --------  ------------------------------------
* 09/07/88  DWA  DSP-0077  ORIGINAL - LEAST-AVAILABLE VEHICLE
* 09/07/88  DWA  DSP-0077  ASSIGNMENT, FLEET TABLE SCANNED LINEAR.
* 09/15/88  DWA  DSP-0080  PACKAGE DELIVERY TIME NOW OFFSET BY
* 09/15/88  DWA  DSP-0080  VEHICLE DELAY AT ASSIGNMENT TIME.
* 04/19/91  LKM  DSP-0140  SHIPMENT TABLE BOUND RAISED TO 200.
* 02/27/93  CFS  DSP-0199  FLEET TABLE BOUND RAISED TO 99.
* 10/06/98  JAO  DSP-0266  Y2K - NO DATE FIELDS, REVIEWED, OK.
* 06/11/13  WDR  DSP-0420  ADDED ASSIGNMENT-TRACE AND BACKLOG
* 06/11/13  WDR  DSP-0420  WARNING DISPLAYS, GATED BY A NEW
* 06/11/13  WDR  DSP-0420  UPSI-0 SWITCH SO THEY DO NOT SPAM THE
* 06/11/13  WDR  DSP-0420  JOB LOG BY DEFAULT.
*-----------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
*-----------------------------------------------------------------
* UPSI-0 IS THE STANDARD DISPATCH-SYSTEMS TRACE SWITCH - SET ON
* FROM THE JCL UPSI PARM, NEVER FROM THE PROCEDURE DIVISION.
*-----------------------------------------------------------------
 SPECIAL-NAMES.
     UPSI-0 ON STATUS IS DLV-TRACE-SW-ON
            OFF STATUS IS DLV-TRACE-SW-OFF.
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*-----------------------------------------------------------------
* THE FLEET AVAILABILITY TABLE IS THE CALLER'S DLVVEHC-VEH-TABLE -
* BUILT, UPDATED AND LEFT THERE FOR THE DRIVER TO CARRY FORWARD.
* THIS GROUP IS SCRATCH SPACE FOR ONE SCAN OR ONE ASSIGNMENT AT
* A TIME - NOTHING HERE SURVIVES ACROSS SHIPMENTS.
*-----------------------------------------------------------------
 01  WS-SCAN-AREA.
*        WINNER OF THE LEAST-AVAILABLE SCAN IN 0300 - SET VEH-INX
*        TO THIS VALUE.
     05  WS-BEST-VEH-INX              PIC 9(3) COMP.
*        AVAILABILITY HOURS OF THE CURRENT BEST CANDIDATE.
     05  WS-BEST-AVAIL               PIC 9(5)V9(2).
     05  WS-BEST-AVAIL-RE REDEFINES WS-BEST-AVAIL.
         10  WS-BEST-AVAIL-WHOLE      PIC 9(05).
         10  WS-BEST-AVAIL-HUNDTHS    PIC 9(02).
*        THE DELAY THE ASSIGNED VEHICLE WAS ALREADY CARRYING -
*        ADDED TO EVERY MEMBER PACKAGE'S DELIVERY TIME.
     05  WS-DELAY                     PIC 9(5)V9(2).
     05  WS-DELAY-RE REDEFINES WS-DELAY.
         10  WS-DELAY-WHOLE           PIC 9(05).
         10  WS-DELAY-HUNDTHS         PIC 9(02).
*        VEHICLE'S NEW AVAILABILITY AFTER THE ASSIGNMENT - DELAY
*        PLUS THIS SHIPMENT'S OWN ROUND TRIP TIME.
     05  WS-NEW-AVAIL                 PIC 9(5)V9(2).
     05  WS-NEW-AVAIL-RE REDEFINES WS-NEW-AVAIL.
         10  WS-NEW-AVAIL-WHOLE       PIC 9(05).
         10  WS-NEW-AVAIL-HUNDTHS     PIC 9(02).
     05  FILLER                       PIC X(10).
*    LOOP CONTROL SUBSCRIPTS - ONE PER TABLE THIS PROGRAM WALKS.
 77  WS-MEMBER-INX                    PIC 9(3) COMP VALUE 0.
 77  WS-PKG-INX                       PIC 9(3) COMP VALUE 0.
 77  WS-VEH-ID-WORK                   PIC 9(3) COMP VALUE 0.
 77  WS-SCAN-VEH-INX                  PIC 9(3) COMP VALUE 0.
*-----------------------------------------------------------------
* PARAMETER BLOCK SHARED WITH DLVDRIVE - COUNTS ARE SET BY THE
* CALLER; ABEND-FLAG IS THE ONLY FIELD SET HERE.
*-----------------------------------------------------------------
 LINKAGE SECTION.
 01  DLVVEHC-PARMS.
     05  DVP-SHP-COUNT                PIC 9(3).
     05  DVP-NUM-VEHICLES             PIC 9(3).
     05  DVP-ABEND-FLAG               PIC X(1).
         88  DVP-BAD-FLEET-SIZE           VALUE 'Y'.
     05  FILLER                       PIC X(10).
*-----------------------------------------------------------------
* THE SHIPMENT TABLE BUILT BY DLVSHIP AND TIMED BY DLVTIME -
* THIS PROGRAM ONLY POSTS THE VEHICLE-ID BACK ONTO IT.
*-----------------------------------------------------------------
 01  DLVVEHC-SHP-TABLE.
     05  SHP-ENTRY OCCURS 200 TIMES INDEXED BY SHP-INX.
         COPY SHPWREC.
*-----------------------------------------------------------------
* THE FLEET TABLE - BUILT FRESH BY 0100 EVERY RUN, THEN UPDATED
* IN PLACE BY 0210 AS SHIPMENTS ARE ASSIGNED.  LEFT IN THE
* CALLER'S STORAGE SO DLVDRIVE CAN REPORT ON IT IF IT EVER NEEDS
* TO.
*-----------------------------------------------------------------
 01  DLVVEHC-VEH-TABLE.
     05  VEH-ENTRY OCCURS 99 TIMES INDEXED BY VEH-INX.
         COPY VEHWREC.
*-----------------------------------------------------------------
* THE FULL IN-MEMORY PACKAGE TABLE - 0220 WRITES DELIVERY-TIME
* AND VEHICLE-ID HERE FOR EVERY MEMBER PACKAGE; ALL OTHER FIELDS
* WERE SET UPSTREAM AND ARE ONLY READ BY THIS PROGRAM.
*-----------------------------------------------------------------
 01  DLVVEHC-PKG-TABLE.
     05  PKG-ENTRY OCCURS 200 TIMES INDEXED BY PKG-INX.
         10  PKGT-ID                 PIC X(15).
         10  PKGT-WEIGHT              PIC 9(5).
         10  PKGT-DISTANCE            PIC 9(5).
         10  PKGT-OFFER-CODE          PIC X(10).
         10  PKGT-TOTAL-COST          PIC 9(9).
         10  PKGT-DISCOUNT            PIC 9(9).
         10  PKGT-FINAL-COST          PIC 9(9).
         10  PKGT-DELIVERY-TIME       PIC 9(3)V9(2).
         10  PKGT-VEHICLE-ID          PIC 9(3).
         10  FILLER                   PIC X(10).
 PROCEDURE DIVISION USING DLVVEHC-PARMS DLVVEHC-SHP-TABLE
     DLVVEHC-VEH-TABLE DLVVEHC-PKG-TABLE.
 0000-MAIN-LINE.
     MOVE 'N' TO DVP-ABEND-FLAG.
     IF DVP-NUM-VEHICLES = ZERO
         SET DVP-BAD-FLEET-SIZE TO TRUE
         GO TO 0000-DONE
     END-IF.
     PERFORM 0100-INIT-VEHICLES THRU 0100-EXIT.
     PERFORM 0200-ASSIGN-ALL-SHIPMENTS THRU 0200-EXIT.
 0000-DONE.
     GOBACK.
*-----------------------------------------------------------------
* ALL VEHICLES START AT AVAILABILITY 0.0, IDS 1 THRU NUMVEHICLES.
* THIS RUNS EVERY TIME - THERE IS NO CARRYOVER FLEET STATE FROM
* ONE RUN TO THE NEXT.
*-----------------------------------------------------------------
 0100-INIT-VEHICLES.
     PERFORM 0110-INIT-ONE-VEHICLE THRU 0110-EXIT
         VARYING VEH-INX FROM 1 BY 1
         UNTIL VEH-INX > DVP-NUM-VEHICLES.
 0100-EXIT.
     EXIT.
*-----------------------------------------------------------------
* VEHICLE ID IS JUST ITS 1-UP POSITION IN THE TABLE.
*-----------------------------------------------------------------
 0110-INIT-ONE-VEHICLE.
     SET WS-VEH-ID-WORK TO VEH-INX.
     MOVE WS-VEH-ID-WORK TO VEHW-ID(VEH-INX).
     MOVE ZERO TO VEHW-AVAILABILITY(VEH-INX).
 0110-EXIT.
     EXIT.
*-----------------------------------------------------------------
* ONE ASSIGNMENT CYCLE PER SHIPMENT - FIND THE VEHICLE FREEST
* RIGHT NOW, GIVE IT THIS SHIPMENT, THEN PUSH ITS AVAILABILITY
* OUT BY THIS SHIPMENT'S ROUND TRIP TIME.  SHIPMENTS ARE WALKED
* IN THE DESCENDING-WEIGHT ORDER THE SHIPMENT BUILDER LEFT THEM
* IN, SO THE HEAVIEST LOADS CLAIM A FRESH VEHICLE FIRST.
*-----------------------------------------------------------------
 0200-ASSIGN-ALL-SHIPMENTS.
     PERFORM 0210-ASSIGN-ONE-SHIPMENT THRU 0210-EXIT
         VARYING SHP-INX FROM 1 BY 1
         UNTIL SHP-INX > DVP-SHP-COUNT.
 0200-EXIT.
     EXIT.
*-----------------------------------------------------------------
* VEH-INX COMES BACK SET FROM 0300 - EVERYTHING BELOW USES THAT
* SAME INDEX FOR THE REST OF THE PARAGRAPH.
*-----------------------------------------------------------------
 0210-ASSIGN-ONE-SHIPMENT.
     PERFORM 0300-FIND-LEAST-AVAILABLE THRU 0300-EXIT.
     MOVE VEHW-AVAILABILITY(VEH-INX) TO WS-DELAY.
     MOVE VEHW-ID(VEH-INX) TO SHPW-VEHICLE-ID(SHP-INX).
     IF DLV-TRACE-SW-ON
         DISPLAY 'DLVVEHC: SHIPMENT ' SHP-INX ' TO VEHICLE '
             VEHW-ID(VEH-INX) ' DELAY=' WS-DELAY-WHOLE '.'
             WS-DELAY-HUNDTHS
     END-IF.
*    PUSH THE DELAY ONTO EVERY MEMBER PACKAGE BEFORE MOVING THE
*    VEHICLE'S OWN AVAILABILITY FORWARD.
     PERFORM 0220-OFFSET-ONE-MEMBER THRU 0220-EXIT
         VARYING WS-MEMBER-INX FROM 1 BY 1
         UNTIL WS-MEMBER-INX > SHPW-PKG-COUNT(SHP-INX).
     COMPUTE WS-NEW-AVAIL = WS-DELAY + SHPW-TIME(SHP-INX).
*    BACKLOG WARNING ONLY - NOT AN ABEND.  A VEHICLE STILL OVER
*    500 HOURS OUT MEANS THE FLEET MAY BE UNDERSIZED FOR THE
*    VOLUME ON THIS RUN.
     IF DLV-TRACE-SW-ON AND WS-NEW-AVAIL-WHOLE > 500
         DISPLAY 'DLVVEHC: VEHICLE ' VEHW-ID(VEH-INX)
             ' BACKLOG OVER 500 HOURS - ' WS-NEW-AVAIL-WHOLE '.'
             WS-NEW-AVAIL-HUNDTHS
     END-IF.
     MOVE WS-NEW-AVAIL TO VEHW-AVAILABILITY(VEH-INX).
 0210-EXIT.
     EXIT.
*-----------------------------------------------------------------
* EVERY PACKAGE IN THE SHIPMENT WAITS THE SAME DELAY, ON TOP OF
* WHATEVER DELIVERY TIME IT ALREADY HAD FROM THE TIME WORKER -
* EVEN THOUGH ONE TRUCK CARRIES THE WHOLE SHIPMENT, EACH PACKAGE
* KEEPS ITS OWN RUNNING DELIVERY-TIME FIGURE.
*-----------------------------------------------------------------
 0220-OFFSET-ONE-MEMBER.
     MOVE SHPW-PKG-IDX(SHP-INX, WS-MEMBER-INX) TO WS-PKG-INX.
     COMPUTE PKGT-DELIVERY-TIME(WS-PKG-INX) =
         PKGT-DELIVERY-TIME(WS-PKG-INX) + WS-DELAY.
     MOVE VEHW-ID(VEH-INX) TO PKGT-VEHICLE-ID(WS-PKG-INX).
 0220-EXIT.
     EXIT.
*-----------------------------------------------------------------
* LINEAR SCAN FOR THE VEHICLE WITH THE SMALLEST AVAILABILITY -
* THE FLEET TABLE IS TOO SMALL TO JUSTIFY A REAL HEAP.  TIES GO
* TO THE LOWEST VEHICLE ID, WHICH IS HOW A SINGLE LEFT-TO-RIGHT
* SCAN NATURALLY BREAKS THEM.  SETS VEH-INX TO THE WINNER.
*-----------------------------------------------------------------
 0300-FIND-LEAST-AVAILABLE.
     SET VEH-INX TO 1.
     MOVE VEHW-AVAILABILITY(1) TO WS-BEST-AVAIL.
     MOVE 1 TO WS-BEST-VEH-INX.
     PERFORM 0310-COMPARE-ONE-VEHICLE THRU 0310-EXIT
         VARYING WS-SCAN-VEH-INX FROM 2 BY 1
         UNTIL WS-SCAN-VEH-INX > DVP-NUM-VEHICLES.
     SET VEH-INX TO WS-BEST-VEH-INX.
     IF DLV-TRACE-SW-ON AND WS-BEST-AVAIL-WHOLE > 500
         DISPLAY 'DLVVEHC: LEAST-AVAILABLE VEHICLE STILL OVER 500'
             ' HOURS OUT - ' WS-BEST-AVAIL-WHOLE '.'
             WS-BEST-AVAIL-HUNDTHS ' - FLEET MAY BE UNDERSIZED'
     END-IF.
 0300-EXIT.
     EXIT.
*-----------------------------------------------------------------
* ONE CANDIDATE VEHICLE - KEEP IT ONLY IF IT STRICTLY BEATS THE
* BEST SEEN SO FAR, WHICH IS WHAT LETS TIES FALL TO THE LOWER ID.
*-----------------------------------------------------------------
 0310-COMPARE-ONE-VEHICLE.
     SET VEH-INX TO WS-SCAN-VEH-INX.
     IF VEHW-AVAILABILITY(VEH-INX) < WS-BEST-AVAIL
         MOVE WS-SCAN-VEH-INX TO WS-BEST-VEH-INX
         MOVE VEHW-AVAILABILITY(VEH-INX) TO WS-BEST-AVAIL
     END-IF.
 0310-EXIT.
     EXIT.
