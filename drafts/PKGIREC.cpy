*****************************************************************
*    PKGIREC  --  PACKAGE INPUT RECORD                          *
*    PARSED FROM ONE WHITESPACE-DELIMITED LINE OF THE PACKAGE   *
*    FILE.  ONE OCCURRENCE PER PACKAGE IN THE RUN.              *
*-----------------------------------------------------------------
*  CHANGE LOG
*  DATE      WHO  TICKET    DESCRIPTION
*  --------  ---  --------  -----------------------------------
*  03/11/86  RTH  DSP-0041  ORIGINAL LAYOUT.
*-----------------------------------------------------------------
 01  PKGI-PACKAGE-RECORD.
     05  PKGI-ID                    PIC X(15).
     05  PKGI-WEIGHT                PIC 9(5).
     05  PKGI-DISTANCE              PIC 9(5).
     05  PKGI-OFFER-CODE            PIC X(10).
     05  FILLER                     PIC X(45).
