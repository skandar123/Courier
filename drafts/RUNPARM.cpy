*****************************************************************
*    RUNPARM  --  RUN CONTROL PARAMETER RECORD                  *
*    ONE RECORD READ AHEAD OF THE PACKAGE FILE ON EVERY DLVDRIVE*
*    RUN.  CARRIES THE DISPATCH MODE AND, FOR MODE 2, THE FLEET *
*    CONSTANTS NEEDED TO BUILD SHIPMENTS AND TIME THEM.         *
*-----------------------------------------------------------------
*  CHANGE LOG
*  DATE      WHO  TICKET    DESCRIPTION
*  --------  ---  --------  -----------------------------------
*  03/11/86  RTH  DSP-0041  ORIGINAL LAYOUT FOR COST-ONLY RUNS.
*  09/02/88  RTH  DSP-0077  ADDED FLEET CONSTANTS FOR MODE 2.
*-----------------------------------------------------------------
 01  RUNP-CONTROL-RECORD.
     05  RUNP-MODE                  PIC 9(1).
         88  RUNP-MODE-COST-ONLY         VALUE 1.
         88  RUNP-MODE-COST-AND-TIME     VALUE 2.
     05  RUNP-BASE-COST              PIC 9(7).
     05  RUNP-PKG-COUNT              PIC 9(3).
     05  RUNP-NUM-VEHICLES           PIC 9(3).
     05  RUNP-MAX-SPEED              PIC 9(3).
     05  RUNP-MAX-WEIGHT             PIC 9(5).
     05  FILLER                      PIC X(58).
