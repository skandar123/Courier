*****************************************************************
*    SHPWREC  --  SHIPMENT TABLE ENTRY                          *
*    COPY THIS MEMBER UNDER AN OCCURS GROUP AT LEVEL 05 --      *
*    THE ITEMS BELOW START AT LEVEL 10.  SHPW-PKG-IDX HOLDS     *
*    SUBSCRIPTS INTO THE DRIVER'S PACKAGE TABLE, NOT PACKAGE    *
*    IDS.  MODE 2 ONLY.                                         *
*-----------------------------------------------------------------
*  CHANGE LOG
*  DATE      WHO  TICKET    DESCRIPTION
*  --------  ---  --------  -----------------------------------
*  09/05/88  RTH  DSP-0077  ORIGINAL LAYOUT.
*  04/19/91  LKM  DSP-0140  RAISED MAX MEMBERS PER SHIPMENT TO 200
*  04/19/91  LKM  DSP-0140  TO MATCH THE PACKAGE TABLE BOUND.
*-----------------------------------------------------------------
     10  SHPW-TOTAL-WEIGHT          PIC 9(7).
     10  SHPW-TIME                  PIC 9(3)V9(2).
     10  SHPW-VEHICLE-ID            PIC 9(3).
     10  SHPW-PKG-COUNT             PIC 9(3).
     10  SHPW-PKG-IDX-TBL.
         15  SHPW-PKG-IDX           PIC 9(3) OCCURS 200 TIMES.
     10  FILLER                     PIC X(20).
