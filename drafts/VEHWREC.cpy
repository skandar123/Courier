*****************************************************************
*    VEHWREC  --  VEHICLE TABLE ENTRY                           *
*    COPY THIS MEMBER UNDER AN OCCURS GROUP AT LEVEL 05 --      *
*    THE ITEMS BELOW START AT LEVEL 10.  MODE 2 ONLY.           *
*-----------------------------------------------------------------
*  CHANGE LOG
*  DATE      WHO  TICKET    DESCRIPTION
*  --------  ---  --------  -----------------------------------
*  09/05/88  RTH  DSP-0077  ORIGINAL LAYOUT.
*-----------------------------------------------------------------
     10  VEHW-ID                    PIC 9(3).
     10  VEHW-AVAILABILITY          PIC 9(5)V9(2).
     10  FILLER                     PIC X(10).
